000100*================================================================*SM100010
000200*        C O P Y B O O K   -   W E T H S U M 1                   *SM100020
000300*================================================================*SM100030
000400*    COPYBOOK....: WETHSUM1                                      *SM100040
000500*    PROJECT.....: WEATHER ETL PROJECT - WETHETL                 *SM100050
000600*    DESCRIPTION.: DAILY WEATHER SUMMARY RECORD.  ONE OCCURRENCE *SM100060
000700*                  OF THIS LAYOUT PER (DATE,LATITUDE,LONGITUDE). *SM100070
000800*                  USED AS THE CSV EXPORT ROW, THE UPSERT ROW ON *SM100080
000900*                  TABLE TB-WTHRSUMM, AND THE TRANSFORM OUTPUT   *SM100090
001000*                  RECORD WRITTEN BY WETG0001.                   *SM100100
001100*    USED BY.....: WETG0001 (WRITE), WETG0002 (READ/EXPORT),    * SM100110
001200*                  WETG0003 (READ/UPSERT), WETG0004 (SQL HOST). * SM100120
001300*----------------------------------------------------------------*SM100130
001400*    MAINTENANCE:                                                *SM100140
001500*    14/10/87 RMM - 1.00 COPYBOOK BUILT FOR THE WETHETL SUITE,   *SM100150
001600*                        REPLACING THE OLD CSTMRG01 CUSTOMER    * SM100160
001700*                        LAYOUT THAT THIS PROJECT GREW OUT OF.  * SM100170
001800*    02/11/87 RMM - 1.01 ADDED DAYLIGHT-WINDOW GROUP AND THE     *SM100180
001900*                        PER-FIELD NULL-INDICATOR TABLE.        * SM100190
002000*    19/11/88 RMM - 1.02 WIDENED VISIBILITY FIELDS TO S9(5)V99   *SM100200
002100*                        TO MATCH THE SOURCE FEED - REQ CR-0041.* SM100210
002110*    10/08/26 RMM - 1.03 DROPPED THE AGG-24H-TBL/AGG-DAYLT-TBL   *SM100211
002120*                        FLAT-TABLE REDEFINES - THE 7-BYTE ELEMS* SM100212
002130*                        NEVER LINED UP WITH THE MIXED-WIDTH     *SM100213
002140*                        NAMED FIELDS UNDERNEATH AND OVERRAN THE *SM100214
002150*                        12-OCCURRENCE TABLE ON EVERY DAY WITH A *SM100215
002160*                        SOIL-TEMPERATURE READING - REQ CR-0053. *SM100216
002170*                        WETG0001 6900/6950/6970/6980 NOW MOVE   *SM100217
002180*                        EACH FIELD BY NAME.  SEE WETG0001 LOG.  *SM100218
002200*----------------------------------------------------------------*SM100220
002300 01  WETHSUM1-REC.                                                SM100230
002400*-------------------------------------------------------------*   SM100240
002500*    NATURAL / BUSINESS KEY - NEVER OVERWRITTEN ON AN UPDATE   *  SM100250
002600*-------------------------------------------------------------*   SM100260
002700     05  WETHSUM1-KEY.                                            SM100270
002800         10  WETHSUM1-DATE.                                       SM100280
002900             15  WETHSUM1-DATE-CCYY     PIC 9(04).                SM100290
003000             15  FILLER                 PIC X(01) VALUE '-'.      SM100300
003100             15  WETHSUM1-DATE-MM       PIC 9(02).                SM100310
003200             15  FILLER                 PIC X(01) VALUE '-'.      SM100320
003300             15  WETHSUM1-DATE-DD       PIC 9(02).                SM100330
003400         10  WETHSUM1-LATITUDE          PIC S9(03)V9(04).         SM100340
003500         10  WETHSUM1-LONGITUDE         PIC S9(03)V9(04).         SM100350
003600     05  FILLER                         PIC X(01) VALUE SPACES.   SM100360
003700*-------------------------------------------------------------*   SM100370
003800*    KEY REDEFINED AS ONE PACKED SEARCH STRING FOR THE         *  SM100380
003900*    IN-MEMORY DAY TABLE BUILT BY WETG0001 (SEE WRK-DAY-TABLE) *  SM100390
004000*-------------------------------------------------------------*   SM100400
004100     05  WETHSUM1-KEY-PACKED REDEFINES WETHSUM1-KEY               SM100410
004200                                    PIC X(20).                    SM100420
004300     05  FILLER                         PIC X(01) VALUE SPACES.   SM100430
004400*-------------------------------------------------------------*   SM100440
004500*    ROW HOUSEKEEPING - SET ON INSERT, UPDATED-AT REFRESHED    *  SM100450
004600*    ON EVERY UPSERT, CREATED-AT NEVER OVERWRITTEN AFTER THAT  *  SM100460
004700*-------------------------------------------------------------*   SM100470
004800     05  WETHSUM1-CREATED-AT            PIC X(26).                SM100480
004900     05  WETHSUM1-UPDATED-AT            PIC X(26).                SM100490
005000*-------------------------------------------------------------*   SM100500
005100*    ROW INDICATOR BYTES - 'Y'/'N' SWITCHES, THIS SHOP'S       *  SM100510
005200*    STYLE (SEE WRK-FILEnnnn-EOF IN THE OLD CSRG PROGRAMS)     *  SM100520
005300*-------------------------------------------------------------*   SM100530
005400     05  WETHSUM1-DAYLIGHT-IND          PIC X(01).                SM100540
005500         88  WETHSUM1-DAYLIGHT-PRESENT       VALUE 'Y'.           SM100550
005600         88  WETHSUM1-DAYLIGHT-ABSENT        VALUE 'N'.           SM100560
005700     05  WETHSUM1-24H-NULL-IND OCCURS 15 TIMES                    SM100570
005800                                    PIC X(01).                    SM100580
005900         88  WETHSUM1-24H-FLD-IS-NULL        VALUE 'Y'.           SM100590
006000         88  WETHSUM1-24H-FLD-IS-PRESENT     VALUE 'N'.           SM100600
006100     05  WETHSUM1-DAYLT-NULL-IND OCCURS 12 TIMES                  SM100610
006200                                    PIC X(01).                    SM100620
006300         88  WETHSUM1-DAYLT-FLD-IS-NULL       VALUE 'Y'.          SM100630
006400         88  WETHSUM1-DAYLT-FLD-IS-PRESENT    VALUE 'N'.          SM100640
006500     05  FILLER                         PIC X(03) VALUE SPACES.   SM100650
006600*-------------------------------------------------------------*   SM100660
006700*    24-HOUR AGGREGATES - SEE WETG0001 SECTIONS 6100-6200      *  SM100670
006800*-------------------------------------------------------------*   SM100680
006900     05  WETHSUM1-AGG-24H.                                        SM100690
007000         10  WETHSUM1-AVG-TEMP-2M-24H        PIC S9(03)V99.       SM100700
007100         10  WETHSUM1-AVG-RELHUM-2M-24H      PIC S9(03)V99.       SM100710
007200         10  WETHSUM1-AVG-DEWPT-2M-24H       PIC S9(03)V99.       SM100720
007300         10  WETHSUM1-AVG-APPTEMP-24H        PIC S9(03)V99.       SM100730
007400         10  WETHSUM1-AVG-TEMP-80M-24H       PIC S9(03)V99.       SM100740
007500         10  WETHSUM1-AVG-TEMP-120M-24H      PIC S9(03)V99.       SM100750
007600         10  WETHSUM1-AVG-WIND-10M-24H       PIC S9(03)V99.       SM100760
007700         10  WETHSUM1-AVG-WIND-80M-24H       PIC S9(03)V99.       SM100770
007800         10  WETHSUM1-AVG-VISIB-24H          PIC S9(05)V99.       SM100780
007900         10  WETHSUM1-TOT-RAIN-24H           PIC S9(03)V99.       SM100790
008000         10  WETHSUM1-TOT-SHOWERS-24H        PIC S9(03)V99.       SM100800
008100         10  WETHSUM1-TOT-SNOWFALL-24H       PIC S9(03)V99.       SM100810
008200         10  FILLER                     PIC X(03) VALUE SPACES.   SM100820
008300     05  FILLER                         PIC X(01) VALUE SPACES.   SM100830
009200*-------------------------------------------------------------*   SM100920
009300*    DAYLIGHT-WINDOW AGGREGATES - BLANK/NULL WHEN NO DAILY     *  SM100930
009400*    BLOCK WAS SUPPLIED FOR THE DAY (SEE WETG0001 SECT 2400)   *  SM100940
009500*-------------------------------------------------------------*   SM100950
009600     05  WETHSUM1-AGG-DAYLT.                                      SM100960
009700         10  WETHSUM1-AVG-TEMP-2M-DAYLT      PIC S9(03)V99.       SM100970
009800         10  WETHSUM1-AVG-RELHUM-2M-DAYLT    PIC S9(03)V99.       SM100980
009900         10  WETHSUM1-AVG-DEWPT-2M-DAYLT     PIC S9(03)V99.       SM100990
010000         10  WETHSUM1-AVG-APPTEMP-DAYLT      PIC S9(03)V99.       SM101000
010100         10  WETHSUM1-AVG-TEMP-80M-DAYLT     PIC S9(03)V99.       SM101010
010200         10  WETHSUM1-AVG-TEMP-120M-DAYLT    PIC S9(03)V99.       SM101020
010300         10  WETHSUM1-AVG-WIND-10M-DAYLT     PIC S9(03)V99.       SM101030
010400         10  WETHSUM1-AVG-WIND-80M-DAYLT     PIC S9(03)V99.       SM101040
010500         10  WETHSUM1-AVG-VISIB-DAYLT        PIC S9(05)V99.       SM101050
010600         10  WETHSUM1-TOT-RAIN-DAYLT         PIC S9(03)V99.       SM101060
010700         10  WETHSUM1-TOT-SHOWERS-DAYLT      PIC S9(03)V99.       SM101070
010800         10  WETHSUM1-TOT-SNOWFALL-DAYLT     PIC S9(03)V99.       SM101080
010900         10  FILLER                     PIC X(03) VALUE SPACES.   SM101090
011000     05  FILLER                         PIC X(02) VALUE SPACES.   SM101100
011900*-------------------------------------------------------------*   SM101190
012000*    CONVERTED METRIC-UNIT FIELDS - COMPUTED OFF THE ALREADY   *  SM101200
012100*    ROUNDED 24H AGGREGATES, SEE WETG0001 SECTIONS 6500-6900   *  SM101210
012200*-------------------------------------------------------------*   SM101220
012300     05  WETHSUM1-CONVERTED.                                      SM101230
012400         10  WETHSUM1-WIND10M-MPS            PIC S9(03)V99.       SM101240
012500         10  WETHSUM1-WIND80M-MPS            PIC S9(03)V99.       SM101250
012600         10  WETHSUM1-TEMP2M-CELSIUS         PIC S9(03)V99.       SM101260
012700         10  WETHSUM1-APPTEMP-CELSIUS        PIC S9(03)V99.       SM101270
012800         10  WETHSUM1-TEMP80M-CELSIUS        PIC S9(03)V99.       SM101280
012900         10  WETHSUM1-TEMP120M-CELSIUS       PIC S9(03)V99.       SM101290
013000         10  WETHSUM1-SOIL0CM-CELSIUS        PIC S9(03)V99.       SM101300
013100         10  WETHSUM1-SOIL6CM-CELSIUS        PIC S9(03)V99.       SM101310
013200         10  WETHSUM1-RAIN-MM                PIC S9(05)V99.       SM101320
013300         10  WETHSUM1-SHOWERS-MM             PIC S9(05)V99.       SM101330
013400         10  WETHSUM1-SNOWFALL-MM            PIC S9(05)V99.       SM101340
013500         10  WETHSUM1-DAYLIGHT-HOURS         PIC S9(03)V99.       SM101350
013600     05  FILLER                         PIC X(02) VALUE SPACES.   SM101360
013700*-------------------------------------------------------------*   SM101370
013800*    SUNRISE / SUNSET, FORMATTED ISO-8601 UTC STRINGS          *  SM101380
013900*-------------------------------------------------------------*   SM101390
014000     05  WETHSUM1-SUNTIMES.                                       SM101400
014100         10  WETHSUM1-SUNRISE-ISO            PIC X(20).           SM101410
014200         10  WETHSUM1-SUNSET-ISO             PIC X(20).           SM101420
014300     05  FILLER                         PIC X(10) VALUE SPACES.   SM101430
014400*================================================================*SM101440
014500*                       END OF WETHSUM1                          *SM101450
014600*================================================================*SM101460
