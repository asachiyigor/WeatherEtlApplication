000100*================================================================*HR100010
000200*        C O P Y B O O K   -   W E T H H R 0 1                   *HR100020
000300*================================================================*HR100030
000400*    COPYBOOK....: WETHHR01                                      *HR100040
000500*    PROJECT.....: WEATHER ETL PROJECT - WETHETL                 *HR100050
000600*    DESCRIPTION.: ONE HOURLY WEATHER OBSERVATION.  ONE RECORD   *HR100060
000700*                  PER HOUR, PARALLEL-ARRAY SOURCE FLATTENED TO  *HR100070
000800*                  ONE LINE-SEQUENTIAL ROW PER HOUR BY THE FEED. *HR100080
000900*    USED BY.....: WETG0001 (READ, AGGREGATION INPUT ONLY).     * HR100090
001000*----------------------------------------------------------------*HR100100
001100*    MAINTENANCE:                                                *HR100110
001200*    14/10/87 RMM - 1.00 COPYBOOK BUILT FOR THE WETHETL SUITE.   *HR100120
001300*    21/10/88 RMM - 1.01 ADDED SOIL-TEMPERATURE PAIR - REQ       *HR100130
001400*                        CR-0036 (SOIL MOISTURE PILOT STATIONS).* HR100140
001500*----------------------------------------------------------------*HR100150
001600 01  WETHHR01-REC.                                                HR100160
001700*-------------------------------------------------------------*   HR100170
001800*    HOUR TIMESTAMP - UNIX EPOCH SECONDS, UTC                 *   HR100180
001900*-------------------------------------------------------------*   HR100190
002000     05  WETHHR01-TIME                  PIC 9(10).                HR100200
002100     05  FILLER                         PIC X(01) VALUE SPACES.   HR100210
002200*-------------------------------------------------------------*   HR100220
002300*    OBSERVED VALUES - SOURCE UNITS (DEG F, KNOTS, INCHES)     *  HR100230
002400*    ANY FIELD MAY BE NULL FOR THE HOUR - SEE THE NULL-IND      * HR100240
002500*    TABLE BELOW, ONE FLAG PER FIELD IN DECLARATION ORDER       * HR100250
002600*    WIND-DIR/EVAPOTRANSP/WEATHER-CODE CARRIED BUT UNUSED BY    * HR100260
002700*    THE AGGREGATION PARAGRAPHS, PER SPEC.                      * HR100270
002800*-------------------------------------------------------------*   HR100280
002900     05  WETHHR01-TEMPERATURE-2M         PIC S9(03)V99.           HR100290
003000     05  WETHHR01-RELHUM-2M              PIC 9(03).               HR100300
003100     05  WETHHR01-DEWPOINT-2M            PIC S9(03)V99.           HR100310
003200     05  WETHHR01-APPARENT-TEMP          PIC S9(03)V99.           HR100320
003300     05  WETHHR01-TEMPERATURE-80M        PIC S9(03)V99.           HR100330
003400     05  WETHHR01-TEMPERATURE-120M       PIC S9(03)V99.           HR100340
003500     05  WETHHR01-WIND-SPEED-10M         PIC S9(03)V99.           HR100350
003600     05  WETHHR01-WIND-SPEED-80M         PIC S9(03)V99.           HR100360
003700     05  WETHHR01-WIND-DIR-10M           PIC 9(03).               HR100370
003800     05  WETHHR01-WIND-DIR-80M           PIC 9(03).               HR100380
003900     05  WETHHR01-VISIBILITY             PIC S9(05)V99.           HR100390
004000     05  WETHHR01-EVAPOTRANSP            PIC S9(03)V99.           HR100400
004100     05  WETHHR01-WEATHER-CODE           PIC 9(03).               HR100410
004200     05  WETHHR01-SOIL-TEMP-0CM          PIC S9(03)V99.           HR100420
004300     05  WETHHR01-SOIL-TEMP-6CM          PIC S9(03)V99.           HR100430
004400     05  WETHHR01-RAIN                   PIC S9(03)V99.           HR100440
004500     05  WETHHR01-SHOWERS                PIC S9(03)V99.           HR100450
004600     05  WETHHR01-SNOWFALL               PIC S9(03)V99.           HR100460
004700     05  FILLER                         PIC X(02) VALUE SPACES.   HR100470
004800*-------------------------------------------------------------*   HR100480
004900*    WHOLE-RECORD ALTERNATE VIEW - USED BY WETG0001 WHEN THE   *  HR100490
005000*    ROW IS MOVED TO WETSKIPD AS AN UNINTERPRETED RAW LINE     *  HR100500
005100*-------------------------------------------------------------*   HR100510
005200     05  WETHHR01-RAW-LINE REDEFINES WETHHR01-REC                 HR100520
005300                                    PIC X(97).                    HR100530
005400*-------------------------------------------------------------*   HR100540
005500*    NULL-INDICATOR SWITCHES - 'Y' = FIELD ABSENT ON THE FEED  *  HR100550
005600*    ONE PER VALUE FIELD ABOVE, IN DECLARATION ORDER (18)      *  HR100560
005700*-------------------------------------------------------------*   HR100570
005800     05  WETHHR01-NULL-IND OCCURS 18 TIMES                        HR100580
005900                                    PIC X(01).                    HR100590
006000         88  WETHHR01-FLD-IS-NULL            VALUE 'Y'.           HR100600
006100         88  WETHHR01-FLD-IS-PRESENT         VALUE 'N'.           HR100610
006200     05  FILLER                         PIC X(02) VALUE SPACES.   HR100620
006300*================================================================*HR100630
006400*                       END OF WETHHR01                          *HR100640
006500*================================================================*HR100650
