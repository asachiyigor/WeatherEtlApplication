000100*================================================================*G0400010
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *G0400020
000300*================================================================*G0400030
000400 IDENTIFICATION  DIVISION.                                        G0400040
000500 PROGRAM-ID.     WETG0004.                                        G0400050
000600 AUTHOR.         RENAN MUNIZ MERLO.                               G0400060
000700 INSTALLATION.   WETHETL DATA SERVICES.                           G0400070
000800 DATE-WRITTEN.   19/11/1988.                                      G0400080
000900 DATE-COMPILED.  WHEN-COMPILED.                                   G0400090
001000 SECURITY.       UNCLASSIFIED.                                    G0400100
001100 REMARKS.                                                         G0400110
001200*----------------------------------------------------------------*G0400120
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *G0400130
001400*----------------------------------------------------------------*G0400140
001500*    PROGRAM-ID..: WETG0004.                                     *G0400150
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *G0400160
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *G0400170
001800*    DATE........: 19/11/1988                                    *G0400180
001900*----------------------------------------------------------------*G0400190
002000*    PROJECT.....: WEATHER ETL PROJECT - WETHETL                 *G0400200
002100*----------------------------------------------------------------*G0400210
002200*    GOAL........: WEATHER ETL ORCHESTRATOR.  DRIVES WETG0001    *G0400220
002300*                  (TRANSFORM), WETG0002 (CSV EXPORT) AND        *G0400230
002400*                  WETG0003 (DATABASE UPSERT) FOR FOUR ENTRY     *G0400240
002500*                  TYPES - API-CSV, API-DATABASE, API-CSV-AND-DB *G0400250
002600*                  AND JSON-PASSTHRU ("API" HERE MEANS A FLAT    *G0400260
002700*                  FILE ALREADY STAGED ON WETHRIN/WETDYIN BY A   *G0400270
002800*                  PRIOR JOB STEP - THIS SHOP DOES NOT CALL OUT  *G0400280
002900*                  TO ANY NETWORK SERVICE).  BUILDS ONE          *G0400290
003000*                  WRK-ETL-RSLT CONTROL RECORD PER RUN AND       *G0400300
003100*                  DISPLAYS IT.  ALSO OWNS THE DATABASE READ-    *G0400310
003200*                  SIDE REPORTING VERBS AGAINST TB_WTHRSUMM.     *G0400320
003300*----------------------------------------------------------------*G0400330
003400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *G0400340
003500*                   WETDYIN         00036       WETHDY01         *G0400350
003600*                   (WETHRIN/DAYSUMRY/WETHCSV ARE OWNED BY THE   *G0400360
003700*                   CALLED PROGRAMS - THIS MEMBER ONLY PROBES    *G0400370
003800*                   WETDYIN'S PRESENCE FOR THE JSON-SOURCE       *G0400380
003900*                   EXISTENCE CHECK, SEE 1000-INITIALIZE.)       *G0400390
004000*----------------------------------------------------------------*G0400400
004100*    TABLE DB2...:  TB_WTHRSUMM                 BTB_WTHRSUMM     *G0400410
004200*----------------------------------------------------------------*G0400420
004300*    MAINTENANCE LOG                                             *G0400430
004400*----------------------------------------------------------------*G0400440
004500*    19/11/88  RMM  0000  ORIGINAL PROGRAM, BUILT OFF THE OLD    *G0400450
004600*                         CSRG0004 READ/DELETE SHAPE - THE LAST * G0400460
004700*                         STEP IN THE CHAIN, NOW AN ORCHESTRATOR* G0400470
004800*                         RATHER THAN A FLAT-FILE READER.       * G0400480
004900*    08/06/94  RMM  0022  ADDED THE FOUR ENTRY-TYPE DISPATCH AND* G0400490
005000*                         THE WRK-ETL-RSLT CONTROL RECORD - THE * G0400500
005100*                         OPERATORS WANTED ONE LINE THEY COULD  * G0400510
005200*                         GREP FOR SUCCESS/FAILURE PER RUN.     * G0400520
005300*    30/12/98  RMM  0029  Y2K REVIEW - WRK-START-DATE/WRK-END-  * G0400530
005400*                         DATE ARE ALREADY FOUR-DIGIT YEAR.     * G0400540
005500*                         NO CHANGE REQUIRED.                  *  G0400550
005600*    06/12/25  RMM  0052  ADDED THE DB READ-SIDE REPORTING      * G0400560
005700*                         VERBS (COUNT/DISTINCT-LOCATIONS/      * G0400570
005800*                         DELETE BY RANGE) REQUIRED BY CR-0052. * G0400580
005810*    10/08/26  RMM  0056  4600 NOW PROBES THE CSV PATH WITH      *G0400581
005820*                         THE WRITABLE VERB BEFORE EXPORT, SO A  *G0400582
005830*                         READ-ONLY TARGET FAILS CLEAN INSTEAD   *G0400583
005840*                         OF ABENDING - REQ CR-0056.             *G0400584
005900*----------------------------------------------------------------*G0400590
006000*================================================================*G0400600
006100*           E N V I R O N M E N T      D I V I S I O N           *G0400610
006200*================================================================*G0400620
006300 ENVIRONMENT DIVISION.                                            G0400630
006400 CONFIGURATION SECTION.                                           G0400640
006500 SPECIAL-NAMES.                                                   G0400650
006600      C01 IS TOP-OF-FORM.                                         G0400660
006700                                                                  G0400670
006800 INPUT-OUTPUT SECTION.                                            G0400680
006900 FILE-CONTROL.                                                    G0400690
007000                                                                  G0400700
007100     SELECT WETDYIN        ASSIGN TO UTS-S-WETDYIN                G0400710
007200      ORGANIZATION IS      SEQUENTIAL                             G0400720
007300      ACCESS MODE  IS      SEQUENTIAL                             G0400730
007400      FILE STATUS  IS      WRK-FS-WETDYIN.                        G0400740
007500                                                                  G0400750
007600*================================================================*G0400760
007700*                  D A T A      D I V I S I O N                  *G0400770
007800*================================================================*G0400780
007900 DATA DIVISION.                                                   G0400790
008000 FILE SECTION.                                                    G0400800
008100*                                                                 G0400810
008200 FD WETDYIN                                                       G0400820
008300     RECORDING MODE IS F                                          G0400830
008400     LABEL RECORD   IS STANDARD                                   G0400840
008500     BLOCK CONTAINS 00 RECORDS.                                   G0400850
008600 01 FD-REG-WETDYIN           PIC X(36).                           G0400860
008700                                                                  G0400870
008800*----------------------------------------------------------------*G0400880
008900*                  WORKING-STORAGE SECTION                      * G0400890
009000*----------------------------------------------------------------*G0400900
009100 WORKING-STORAGE SECTION.                                         G0400910
009200                                                                  G0400920
009300*DATA FOR ERROR LOG:                                              G0400930
009400 01 WRK-ERROR-LOG.                                                G0400940
009500    03 WRK-PROGRAM                    PIC X(08) VALUE             G0400950
009600                                                 'WETG0004'.      G0400960
009700    03 WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.     G0400970
009800    03 WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.     G0400980
009900    03 WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.     G0400990
010000    03 WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.     G0401000
010100    03 FILLER                         PIC X(04) VALUE SPACES.     G0401010
010200                                                                  G0401020
010300*ABENDING PROGRAM:                                                G0401030
010400 77 WRK-ABEND-PGM                     PIC X(08) VALUE             G0401040
010500                                                 'ABNDPGM'.       G0401050
010600                                                                  G0401060
010700 01 WRK-FILE-STATUS.                                              G0401070
010800    03 WRK-FS-WETDYIN                 PIC 9(02) VALUE ZEROS.      G0401080
010900    03 FILLER                         PIC X(06) VALUE SPACES.     G0401090
011000                                                                  G0401100
011100*-------------------------------------------------------------*   G0401110
011200*    ENTRY-TYPE SWITCH - ONE OF THE FOUR WETHETLSERVICE ENTRY  *  G0401120
011300*    POINTS, SET BY 1000-INITIALIZE FROM WRK-ETL-REQUEST-TYPE  *  G0401130
011400*-------------------------------------------------------------*   G0401140
011500 01 WRK-ENTRY-SWITCHES.                                           G0401150
011600    05 WRK-ENTRY-IS-API-CSV           PIC X(01) VALUE 'N'.        G0401160
011700       88 ENTRY-API-CSV                    VALUE 'Y'.             G0401170
011800    05 WRK-ENTRY-IS-API-DATABASE      PIC X(01) VALUE 'N'.        G0401180
011900       88 ENTRY-API-DATABASE               VALUE 'Y'.             G0401190
012000    05 WRK-ENTRY-IS-API-CSV-DB        PIC X(01) VALUE 'N'.        G0401200
012100       88 ENTRY-API-CSV-DB                  VALUE 'Y'.            G0401210
012200    05 WRK-ENTRY-IS-JSON-PASSTHRU     PIC X(01) VALUE 'N'.        G0401220
012300       88 ENTRY-JSON-PASSTHRU              VALUE 'Y'.             G0401230
012400    05 FILLER                         PIC X(04) VALUE SPACES.     G0401240
012500                                                                  G0401250
012600*-------------------------------------------------------------*   G0401260
012700*    FETCH-STAGE PARAMETERS (WEATHERAPICLIENT) - CARRIED AS    *  G0401270
012800*    DATA ONLY.  NO CALL TO ANY NETWORK ROUTINE EXISTS - THE   *  G0401280
012900*    "FETCH" IS SATISFIED BY WETHRIN/WETDYIN ALREADY BEING     *  G0401290
013000*    STAGED ON DISK BY A PRIOR JOB STEP.                       *  G0401300
013100*-------------------------------------------------------------*   G0401310
013200 01 WRK-FETCH-PARMS.                                              G0401320
013300    05 WRK-FETCH-LATITUDE             PIC S9(03)V9(04).           G0401330
013400    05 WRK-FETCH-LONGITUDE            PIC S9(03)V9(04).           G0401340
013500    05 WRK-FETCH-START-DATE           PIC 9(04)9(02)9(02).        G0401350
013600    05 WRK-FETCH-END-DATE             PIC 9(04)9(02)9(02).        G0401360
013700    05 WRK-FETCH-WINDSPEED-UNIT       PIC X(10) VALUE             G0401370
013800                                                 'KNOTS'.         G0401380
013900    05 WRK-FETCH-TEMPERATURE-UNIT     PIC X(10) VALUE             G0401390
014000                                                 'FAHRENHEIT'.    G0401400
014100    05 WRK-FETCH-PRECIP-UNIT          PIC X(10) VALUE             G0401410
014200                                                 'INCHES'.        G0401420
014300    05 WRK-FETCH-TIMEFORMAT           PIC X(10) VALUE             G0401430
014400                                                 'UNIXTIME'.      G0401440
014450    05 FILLER                         PIC X(02) VALUE SPACES.     G0401445
014500*-------------------------------------------------------------*   G0401450
014600*    SAME FETCH-PARM GROUP REDEFINED AS ONE FLAT 72-BYTE LINE, *  G0401460
014700*    SAME SHAPE AS WETDYIN'S OWN RAW-LINE REDEFINE, SO A BAD   *  G0401470
014800*    SET OF PARAMETERS CAN BE DISPLAYED ON ONE ABEND LINE      *  G0401480
014900*-------------------------------------------------------------*   G0401490
015000 01 WRK-FETCH-PARMS-RAW REDEFINES WRK-FETCH-PARMS PIC X(72).      G0401500
015100                                                                  G0401510
015200*-------------------------------------------------------------*   G0401520
015300*    OUTPUT: ETL RUN RESULT - ONE PER BATCH INVOCATION.  A     *  G0401530
015400*    STATUS/CONTROL RECORD, DISPLAYED ONLY, NEVER WRITTEN TO   *  G0401540
015500*    DISK (SEE SECTION 4900/3000 BELOW).                       *  G0401550
015600*-------------------------------------------------------------*   G0401560
015700 01 WRK-ETL-RSLT.                                                 G0401570
015800    05 WETRSLT-START-DATE             PIC 9(04)9(02)9(02).        G0401580
015900    05 WETRSLT-END-DATE                PIC 9(04)9(02)9(02).       G0401590
016000    05 WETRSLT-SUCCESS                PIC X(01).                  G0401600
016100       88 WETRSLT-RUN-SUCCEEDED             VALUE 'Y'.            G0401610
016200       88 WETRSLT-RUN-FAILED                VALUE 'N'.            G0401620
016300    05 WETRSLT-ERROR-MESSAGE          PIC X(200).                 G0401630
016400    05 WETRSLT-API-RESPONSE-RECEIVED  PIC X(01).                  G0401640
016500    05 WETRSLT-RECORDS-TRANSFORMED    PIC 9(06) COMP.             G0401650
016600    05 WETRSLT-CSV-EXPORTED           PIC X(01).                  G0401660
016700    05 WETRSLT-DATABASE-SAVED         PIC X(01).                  G0401670
016750    05 FILLER                     PIC X(02) VALUE SPACES.         G0401675
016800                                                                  G0401680
016900*-------------------------------------------------------------*   G0401690
017000*    PER-STAGE SUCCESS SWITCHES - COMBINED INTO WETRSLT ABOVE  *  G0401700
017100*    AT 4900-BUILD-RUN-RESULT PER THE SUCCESS/FAILURE RULES.   *  G0401710
017200*-------------------------------------------------------------*   G0401720
017300 01 WRK-STAGE-SWITCHES.                                           G0401730
017400    05 WRK-CSV-STAGE-REQUESTED        PIC X(01) VALUE 'N'.        G0401740
017500       88 CSV-STAGE-WAS-REQUESTED          VALUE 'Y'.             G0401750
017600    05 WRK-CSV-STAGE-OK               PIC X(01) VALUE 'N'.        G0401760
017700       88 CSV-STAGE-SUCCEEDED              VALUE 'Y'.             G0401770
017800    05 WRK-DB-STAGE-REQUESTED         PIC X(01) VALUE 'N'.        G0401780
017900       88 DB-STAGE-WAS-REQUESTED           VALUE 'Y'.             G0401790
018000    05 WRK-DB-STAGE-OK                PIC X(01) VALUE 'N'.        G0401800
018100       88 DB-STAGE-SUCCEEDED               VALUE 'Y'.             G0401810
018200    05 WRK-NEEDS-COMPOSE              PIC X(01) VALUE 'N'.        G0401820
018300       88 RUN-RESULT-NEEDS-COMPOSE         VALUE 'Y'.             G0401830
018400    05 FILLER                         PIC X(03) VALUE SPACES.     G0401840
018500                                                                  G0401850
018600*-------------------------------------------------------------*   G0401860
018700*    REQUEST RECORDS PASSED TO THE CALLED MEMBERS - SEE EACH   *  G0401870
018800*    MEMBER'S OWN LINKAGE SECTION FOR THE MATCHING LAYOUT.     *  G0401880
018900*-------------------------------------------------------------*   G0401890
019000 01 WRK-XFORM-REQUEST.                                            G0401900
019100    05 WRK-XFORM-ROWS-WRITTEN         PIC 9(07) COMP.             G0401910
019200    05 WRK-XFORM-ROWS-SKIPPED         PIC 9(07) COMP.             G0401920
019300    05 WRK-XFORM-RETURN-CODE          PIC 9(02).                  G0401930
019350    05 FILLER                     PIC X(05) VALUE SPACES.         G0401935
019400                                                                  G0401940
019500 01 WRK-CSV-REQUEST.                                              G0401950
019600    05 WRK-CSV-VERB                   PIC X(08).                  G0401960
019700    05 WRK-CSV-EXISTS-FLAG            PIC X(01).                  G0401970
019800    05 WRK-CSV-ROW-COUNT              PIC 9(07) COMP.             G0401980
019900    05 WRK-CSV-BYTE-SIZE              PIC 9(09) COMP.             G0401990
019950    05 WRK-CSV-LAST-MODIFIED.                                     G0401995
019960       10 WRK-CSV-LAST-MOD-DATE        PIC X(02).                 G0401996
019970       10 WRK-CSV-LAST-MOD-TIME        PIC X(02).                 G0401997
020000    05 WRK-CSV-RETURN-CODE            PIC 9(02).                  G0402000
020010    05 WRK-CSV-WRITABLE-FLAG          PIC X(01).                  G0402001
020020    05 FILLER                     PIC X(03) VALUE SPACES.         G0402002
020100                                                                  G0402010
020200 01 WRK-DB-REQUEST.                                               G0402020
020300    05 WRK-DB-BATCH-SIZE              PIC 9(07) COMP.             G0402030
020400    05 WRK-DB-ROWS-READ               PIC 9(07) COMP.             G0402040
020500    05 WRK-DB-ROWS-INSERTED           PIC 9(07) COMP.             G0402050
020600    05 WRK-DB-ROWS-UPDATED            PIC 9(07) COMP.             G0402060
020700    05 WRK-DB-ROWS-ERRORED            PIC 9(07) COMP.             G0402070
020800    05 WRK-DB-RETURN-CODE             PIC 9(02).                  G0402080
020850    05 FILLER                     PIC X(02) VALUE SPACES.         G0402085
020900                                                                  G0402090
021000*-------------------------------------------------------------*   G0402100
021100*    READ-SIDE REPORTING COUNTERS AND HOST VARS                *  G0402110
021200*-------------------------------------------------------------*   G0402120
021300 77 WRK-REPORT-COUNT                  PIC 9(07) COMP VALUE ZERO.  G0402130
021400 77 WRK-DISTINCT-COUNT                PIC 9(07) COMP VALUE ZERO.  G0402140
021500 77 WRK-DELETED-COUNT                 PIC 9(07) COMP VALUE ZERO.  G0402150
021600                                                                  G0402160
021700 01 WRK-RANGE-HOST-VARS.                                          G0402170
021800    05 WRK-RANGE-START                PIC X(10).                  G0402180
021900    05 WRK-RANGE-END                  PIC X(10).                  G0402190
021950    05 FILLER                     PIC X(04) VALUE SPACES.         G0402195
022000                                                                  G0402200
022100     EXEC SQL                                                     G0402210
022200        INCLUDE SQLCA                                             G0402220
022300     END-EXEC.                                                    G0402230
022400                                                                  G0402240
022500     EXEC SQL                                                     G0402250
022600        INCLUDE BTB_WTHRSUMM                                      G0402260
022700     END-EXEC.                                                    G0402270
022800                                                                  G0402280
022900*-------------------------------------------------------------*   G0402290
023000*    SQLCODE EDITED FOR DISPLAY - SAME HABIT AS WETG0003.      *  G0402300
023100*-------------------------------------------------------------*   G0402310
023200 01 WRK-SQLCODE-SINAL                 PIC +9(009) VALUE ZEROS.    G0402320
023300 01 FILLER REDEFINES WRK-SQLCODE-SINAL.                           G0402330
023400    05 FILLER                         PIC X(001).                 G0402340
023500    05 WRK-SQLCODE-NUM                PIC 9(009).                 G0402350
023600 01 FILLER REDEFINES WRK-SQLCODE-SINAL.                           G0402360
023700    05 WRK-SQLCODE-X                  PIC X(010).                 G0402370
023800                                                                  G0402380
023900*WORKING DATA FOR THE SYSTEM DATE AND TIME.                       G0402390
024000 01 WRK-SYSTEM-DATE.                                              G0402400
024100    03 YY                             PIC 9(02) VALUE ZEROS.      G0402410
024200    03 MM                             PIC 9(02) VALUE ZEROS.      G0402420
024300    03 DD                             PIC 9(02) VALUE ZEROS.      G0402430
024350    03 FILLER                     PIC X(02) VALUE SPACES.         G0402435
024400*                                                                 G0402440
024500 01 WRK-DATE-FORMATTED.                                           G0402450
024600    03 DD-FORMATTED                   PIC 9(02) VALUE ZEROS.      G0402460
024700    03 FILLER                         PIC X(01) VALUE '-'.        G0402470
024800    03 MM-FORMATTED                   PIC 9(02) VALUE ZEROS.      G0402480
024900    03 FILLER                         PIC X(01) VALUE '-'.        G0402490
025000    03 YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.      G0402500
025100*                                                                 G0402510
025200 01 WRK-SYSTEM-TIME.                                              G0402520
025300    03 HOUR                           PIC 9(02) VALUE ZEROS.      G0402530
025400    03 MINUTE                         PIC 9(02) VALUE ZEROS.      G0402540
025500    03 SECOND                         PIC 9(02) VALUE ZEROS.      G0402550
025600    03 HUNDREDTH                      PIC 9(02) VALUE ZEROS.      G0402560
025650    03 FILLER                     PIC X(02) VALUE SPACES.         G0402565
025700*                                                                 G0402570
025800 01 WRK-TIME-FORMATTED.                                           G0402580
025900    03 HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.      G0402590
026000    03 FILLER                         PIC X(01) VALUE ':'.        G0402600
026100    03 MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.      G0402610
026200    03 FILLER                         PIC X(01) VALUE ':'.        G0402620
026300    03 SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.      G0402630
026400                                                                  G0402640
026500*================================================================*G0402650
026600*                      LINKAGE SECTION                           *G0402660
026700*================================================================*G0402670
026800 LINKAGE SECTION.                                                 G0402680
026900*-------------------------------------------------------------*   G0402690
027000*    ONE REQUEST RECORD COVERS ALL FOUR ENTRY TYPES - THE       * G0402700
027100*    CALLER SETS WRK-ETL-REQUEST-TYPE AND, FOR JSON-PASSTHRU,   * G0402710
027200*    THE TWO STAGE-WANTED FLAGS.                                * G0402720
027300*-------------------------------------------------------------*   G0402730
027400 01 WRK-ETL-REQUEST.                                              G0402740
027500    03 WRK-ETL-REQUEST-TYPE           PIC X(12).                  G0402750
027600    03 WRK-ETL-START-DATE             PIC 9(04)9(02)9(02).        G0402760
027700    03 WRK-ETL-END-DATE                PIC 9(04)9(02)9(02).       G0402770
027800    03 WRK-ETL-JSON-WANTS-CSV         PIC X(01).                  G0402780
027900    03 WRK-ETL-JSON-WANTS-DB          PIC X(01).                  G0402790
027950    03 FILLER                     PIC X(04) VALUE SPACES.         G0402795
028000                                                                  G0402800
028100*================================================================*G0402810
028200 PROCEDURE DIVISION         USING WRK-ETL-REQUEST.                G0402820
028300*================================================================*G0402830
028400*----------------------------------------------------------------*G0402840
028500 0000-MAIN-PROCESS               SECTION.                         G0402850
028600*----------------------------------------------------------------*G0402860
028700     PERFORM 1000-INITIALIZE.                                     G0402870
028800                                                                  G0402880
028900     IF ENTRY-API-CSV                                             G0402890
029000        PERFORM 4100-RUN-API-CSV                                  G0402900
029100     ELSE                                                         G0402910
029200        IF ENTRY-API-DATABASE                                     G0402920
029300           PERFORM 4200-RUN-API-DATABASE                          G0402930
029400        ELSE                                                      G0402940
029500           IF ENTRY-API-CSV-DB                                    G0402950
029600              PERFORM 4300-RUN-API-CSV-AND-DB                     G0402960
029700           ELSE                                                   G0402970
029800              PERFORM 4400-RUN-JSON-PASSTHRU                      G0402980
029900           END-IF                                                 G0402990
030000        END-IF                                                    G0403000
030100     END-IF.                                                      G0403010
030200                                                                  G0403020
030300     PERFORM 4900-BUILD-RUN-RESULT.                               G0403030
030400                                                                  G0403040
030500     PERFORM 3000-FINALIZE.                                       G0403050
030600                                                                  G0403060
030700     GOBACK.                                                      G0403070
030800*----------------------------------------------------------------*G0403080
030900 0000-99-EXIT.                   EXIT.                            G0403090
031000*----------------------------------------------------------------*G0403100
031100*----------------------------------------------------------------*G0403110
031200 1000-INITIALIZE                 SECTION.                         G0403120
031300*----------------------------------------------------------------*G0403130
031400     PERFORM 9000-GET-DATE-TIME.                                  G0403140
031500                                                                  G0403150
031600     MOVE WRK-ETL-REQUEST-TYPE       TO WRK-FETCH-PARMS-RAW.      G0403160
031700                                                                  G0403170
031800     IF WRK-ETL-REQUEST-TYPE         EQUAL 'API-CSV'              G0403180
031900        MOVE 'Y'                     TO WRK-ENTRY-IS-API-CSV      G0403190
032000     END-IF.                                                      G0403200
032100     IF WRK-ETL-REQUEST-TYPE         EQUAL 'API-DATABASE'         G0403210
032200        MOVE 'Y'                     TO WRK-ENTRY-IS-API-DATABASE G0403220
032300     END-IF.                                                      G0403230
032400     IF WRK-ETL-REQUEST-TYPE         EQUAL 'API-CSV-DB'           G0403240
032500        MOVE 'Y'                     TO WRK-ENTRY-IS-API-CSV-DB   G0403250
032600     END-IF.                                                      G0403260
032700     IF WRK-ETL-REQUEST-TYPE         EQUAL 'JSON-PASSTHRU'        G0403270
032800        MOVE 'Y'                     TO WRK-ENTRY-IS-JSON-PASSTHRUG0403280
032900     END-IF.                                                      G0403290
033000                                                                  G0403300
033100     MOVE WRK-ETL-START-DATE         TO WETRSLT-START-DATE.       G0403310
033200     MOVE WRK-ETL-END-DATE           TO WETRSLT-END-DATE.         G0403320
033300     MOVE 'N'                        TO                           G0403330
033400                              WETRSLT-API-RESPONSE-RECEIVED.      G0403340
033500     MOVE ZEROS                      TO                           G0403350
033600                              WETRSLT-RECORDS-TRANSFORMED.        G0403360
033700     MOVE 'N'                        TO WETRSLT-CSV-EXPORTED.     G0403370
033800     MOVE 'N'                        TO WETRSLT-DATABASE-SAVED.   G0403380
033900     MOVE SPACES                     TO WETRSLT-ERROR-MESSAGE.    G0403390
034000                                                                  G0403400
034100*    FATAL INPUT ERROR - START DATE AFTER END DATE, VALIDATED     G0403410
034200*    BEFORE ANY FETCH/TRANSFORM IS ATTEMPTED.                     G0403420
034300     IF WRK-ETL-START-DATE           GREATER WRK-ETL-END-DATE     G0403430
034400        MOVE 'N'                     TO WETRSLT-SUCCESS           G0403440
034500        STRING 'START DATE IS AFTER END DATE'                     G0403450
034600                                      DELIMITED BY SIZE           G0403460
034700                                      INTO WETRSLT-ERROR-MESSAGE  G0403470
034800        PERFORM 3000-FINALIZE                                     G0403480
034900        GOBACK                                                    G0403490
035000     END-IF.                                                      G0403500
035100                                                                  G0403510
035200*    FATAL INPUT ERROR - A REQUESTED JSON SOURCE FILE THAT DOES   G0403520
035300*    NOT EXIST.  WETDYIN STANDS IN FOR THE JSON PAYLOAD'S DAILY   G0403530
035400*    BLOCK - PROBED HERE, NOT LEFT FOR WETG0001 TO DISCOVER.      G0403540
035500     IF ENTRY-JSON-PASSTHRU                                       G0403550
035600        OPEN INPUT WETDYIN                                        G0403560
035700        IF WRK-FS-WETDYIN            EQUAL 35                     G0403570
035800           MOVE 'N'                  TO WETRSLT-SUCCESS           G0403580
035900           STRING 'JSON SOURCE FILE DOES NOT EXIST'               G0403590
036000                                      DELIMITED BY SIZE           G0403600
036100                                      INTO WETRSLT-ERROR-MESSAGE  G0403610
036200           PERFORM 3000-FINALIZE                                  G0403620
036300           GOBACK                                                 G0403630
036400        ELSE                                                      G0403640
036500           CLOSE WETDYIN                                          G0403650
036600        END-IF                                                    G0403660
036700     END-IF.                                                      G0403670
036800*----------------------------------------------------------------*G0403680
036900 1000-99-EXIT.                   EXIT.                            G0403690
037000*----------------------------------------------------------------*G0403700
037100*----------------------------------------------------------------*G0403710
037200 4100-RUN-API-CSV                SECTION.                         G0403720
037300*----------------------------------------------------------------*G0403730
037400     PERFORM 4500-CALL-TRANSFORM.                                 G0403740
037500                                                                  G0403750
037600     IF WRK-XFORM-ROWS-WRITTEN       EQUAL ZEROS                  G0403760
037700        MOVE 'N'                     TO WETRSLT-SUCCESS           G0403770
037800        STRING 'NO RECORDS WERE TRANSFORMED FROM API RESPONSE'    G0403780
037900                                      DELIMITED BY SIZE           G0403790
038000                                      INTO WETRSLT-ERROR-MESSAGE  G0403800
038100     ELSE                                                         G0403810
038200        MOVE 'Y'                     TO WRK-CSV-STAGE-REQUESTED   G0403820
038300        PERFORM 4600-CALL-CSV-EXPORT                              G0403830
038400        IF CSV-STAGE-SUCCEEDED                                    G0403840
038500           MOVE 'Y'                  TO WETRSLT-SUCCESS           G0403850
038600        ELSE                                                      G0403860
038700           MOVE 'N'                  TO WETRSLT-SUCCESS           G0403870
038800           MOVE 'CSV EXPORT FAILED'  TO WETRSLT-ERROR-MESSAGE     G0403880
038900        END-IF                                                    G0403890
039000     END-IF.                                                      G0403900
039100*----------------------------------------------------------------*G0403910
039200 4100-99-EXIT.                   EXIT.                            G0403920
039300*----------------------------------------------------------------*G0403930
039400*----------------------------------------------------------------*G0403940
039500 4200-RUN-API-DATABASE            SECTION.                        G0403950
039600*----------------------------------------------------------------*G0403960
039700     PERFORM 4500-CALL-TRANSFORM.                                 G0403970
039800                                                                  G0403980
039900     IF WRK-XFORM-ROWS-WRITTEN       EQUAL ZEROS                  G0403990
040000        MOVE 'N'                     TO WETRSLT-SUCCESS           G0404000
040100        STRING 'NO RECORDS WERE TRANSFORMED FROM API RESPONSE'    G0404010
040200                                      DELIMITED BY SIZE           G0404020
040300                                      INTO WETRSLT-ERROR-MESSAGE  G0404030
040400     ELSE                                                         G0404040
040500        MOVE 'Y'                     TO WRK-DB-STAGE-REQUESTED    G0404050
040600        PERFORM 4700-CALL-DATABASE-SAVE                           G0404060
040700        IF DB-STAGE-SUCCEEDED                                     G0404070
040800           MOVE 'Y'                  TO WETRSLT-SUCCESS           G0404080
040900        ELSE                                                      G0404090
041000           MOVE 'N'                  TO WETRSLT-SUCCESS           G0404100
041100           MOVE 'DATABASE SAVE FAILED'                            G0404110
041200                                      TO WETRSLT-ERROR-MESSAGE    G0404120
041300        END-IF                                                    G0404130
041400     END-IF.                                                      G0404140
041500*----------------------------------------------------------------*G0404150
041600 4200-99-EXIT.                   EXIT.                            G0404160
041700*----------------------------------------------------------------*G0404170
041800*----------------------------------------------------------------*G0404180
041900 4300-RUN-API-CSV-AND-DB          SECTION.                        G0404190
042000*----------------------------------------------------------------*G0404200
042100     PERFORM 4500-CALL-TRANSFORM.                                 G0404210
042200                                                                  G0404220
042300     IF WRK-XFORM-ROWS-WRITTEN       EQUAL ZEROS                  G0404230
042400        MOVE 'N'                     TO WETRSLT-SUCCESS           G0404240
042500        STRING 'NO RECORDS WERE TRANSFORMED FROM API RESPONSE'    G0404250
042600                                      DELIMITED BY SIZE           G0404260
042700                                      INTO WETRSLT-ERROR-MESSAGE  G0404270
042800     ELSE                                                         G0404280
042900        MOVE 'Y'                     TO WRK-CSV-STAGE-REQUESTED   G0404290
043000        MOVE 'Y'                     TO WRK-DB-STAGE-REQUESTED    G0404300
043100        MOVE 'Y'                     TO WRK-NEEDS-COMPOSE         G0404310
043200        PERFORM 4600-CALL-CSV-EXPORT                              G0404320
043300        PERFORM 4700-CALL-DATABASE-SAVE                           G0404330
043400     END-IF.                                                      G0404340
043500*----------------------------------------------------------------*G0404350
043600 4300-99-EXIT.                   EXIT.                            G0404360
043700*----------------------------------------------------------------*G0404370
043800*----------------------------------------------------------------*G0404380
043900 4400-RUN-JSON-PASSTHRU           SECTION.                        G0404390
044000*----------------------------------------------------------------*G0404400
044100     PERFORM 4500-CALL-TRANSFORM.                                 G0404410
044200                                                                  G0404420
044300     IF WRK-XFORM-ROWS-WRITTEN       EQUAL ZEROS                  G0404430
044400        MOVE 'N'                     TO WETRSLT-SUCCESS           G0404440
044500        STRING 'NO RECORDS WERE TRANSFORMED FROM JSON DATA'       G0404450
044600                                      DELIMITED BY SIZE           G0404460
044700                                      INTO WETRSLT-ERROR-MESSAGE  G0404470
044800     ELSE                                                         G0404480
044900        MOVE 'Y'                     TO WRK-NEEDS-COMPOSE         G0404490
045000        IF WRK-ETL-JSON-WANTS-CSV    EQUAL 'Y'                    G0404500
045100           MOVE 'Y'                  TO WRK-CSV-STAGE-REQUESTED   G0404510
045200           PERFORM 4600-CALL-CSV-EXPORT                           G0404520
045300        END-IF                                                    G0404530
045400        IF WRK-ETL-JSON-WANTS-DB     EQUAL 'Y'                    G0404540
045500           MOVE 'Y'                  TO WRK-DB-STAGE-REQUESTED    G0404550
045600           PERFORM 4700-CALL-DATABASE-SAVE                        G0404560
045700        END-IF                                                    G0404570
045800     END-IF.                                                      G0404580
045900*----------------------------------------------------------------*G0404590
046000 4400-99-EXIT.                   EXIT.                            G0404600
046100*----------------------------------------------------------------*G0404610
046200*----------------------------------------------------------------*G0404620
046300 4500-CALL-TRANSFORM               SECTION.                       G0404630
046400*----------------------------------------------------------------*G0404640
046500     MOVE ZEROS                     TO WRK-XFORM-ROWS-WRITTEN     G0404650
046600                                        WRK-XFORM-ROWS-SKIPPED.   G0404660
046700                                                                  G0404670
046800     CALL 'WETG0001'                USING WRK-XFORM-REQUEST.      G0404680
046900                                                                  G0404690
047000     MOVE 'Y'                        TO                           G0404700
047100                                  WETRSLT-API-RESPONSE-RECEIVED.  G0404710
047200     MOVE WRK-XFORM-ROWS-WRITTEN     TO                           G0404720
047300                                  WETRSLT-RECORDS-TRANSFORMED.    G0404730
047400*----------------------------------------------------------------*G0404740
047500 4500-99-EXIT.                   EXIT.                            G0404750
047600*----------------------------------------------------------------*G0404760
047700*----------------------------------------------------------------*G0404770
047800 4600-CALL-CSV-EXPORT              SECTION.                       G0404780
047900*----------------------------------------------------------------*G0404790
048000     MOVE 'WRITABLE'                TO WRK-CSV-VERB.              G0404800
048050     MOVE ZEROS                     TO WRK-CSV-RETURN-CODE.       G0404805
048100                                                                  G0404810
048150     CALL 'WETG0002'                USING WRK-CSV-REQUEST.        G0404815
048200                                                                  G0404820
048250     IF WRK-CSV-WRITABLE-FLAG        NOT EQUAL 'Y'                G0404825
048300        MOVE 'N'                     TO WRK-CSV-STAGE-OK          G0404830
048350        PERFORM 4950-APPEND-STAGE-ERROR                           G0404835
048400     ELSE                                                         G0404840
048450        MOVE 'EXPORT'                TO WRK-CSV-VERB              G0404845
048500        MOVE ZEROS                   TO WRK-CSV-RETURN-CODE       G0404850
048550        CALL 'WETG0002'              USING WRK-CSV-REQUEST        G0404855
048600        IF WRK-CSV-RETURN-CODE       EQUAL ZEROS                  G0404860
048650           MOVE 'Y'                  TO WRK-CSV-STAGE-OK          G0404865
048700           MOVE 'Y'                  TO WETRSLT-CSV-EXPORTED      G0404870
048750        ELSE                                                      G0404875
048800           MOVE 'N'                  TO WRK-CSV-STAGE-OK          G0404880
048850           PERFORM 4950-APPEND-STAGE-ERROR                        G0404885
048900        END-IF                                                    G0404890
048950     END-IF.                                                      G0404895
049200*----------------------------------------------------------------*G0404920
049300 4600-99-EXIT.                   EXIT.                            G0404930
049400*----------------------------------------------------------------*G0404940
049500*----------------------------------------------------------------*G0404950
049600 4700-CALL-DATABASE-SAVE           SECTION.                       G0404960
049700*----------------------------------------------------------------*G0404970
049800     MOVE 1000                       TO WRK-DB-BATCH-SIZE.        G0404980
049900     MOVE ZEROS                      TO WRK-DB-RETURN-CODE.       G0404990
050000                                                                  G0405000
050100     CALL 'WETG0003'                 USING WRK-DB-REQUEST.        G0405010
050200                                                                  G0405020
050300     IF WRK-DB-RETURN-CODE           EQUAL ZEROS                  G0405030
050400        MOVE 'Y'                     TO WRK-DB-STAGE-OK           G0405040
050500        MOVE 'Y'                     TO WETRSLT-DATABASE-SAVED    G0405050
050600     ELSE                                                         G0405060
050700        MOVE 'N'                     TO WRK-DB-STAGE-OK           G0405070
050800        PERFORM 4960-APPEND-DB-ERROR                              G0405080
050900     END-IF.                                                      G0405090
051000*----------------------------------------------------------------*G0405100
051100 4700-99-EXIT.                   EXIT.                            G0405110
051200*----------------------------------------------------------------*G0405120
051300*----------------------------------------------------------------*G0405130
051400 4900-BUILD-RUN-RESULT             SECTION.                       G0405140
051500*----------------------------------------------------------------*G0405150
051600*    ONLY FIRES WHEN 4300/4400 SET WRK-NEEDS-COMPOSE - EVERY      G0405160
051700*    OTHER PATH (ZERO-RECORDS, SINGLE-STAGE API-CSV/API-DATABASE) G0405170
051800*    ALREADY SET WETRSLT-SUCCESS FOR ITSELF.                      G0405180
051900     IF NOT RUN-RESULT-NEEDS-COMPOSE                              G0405190
052000        CONTINUE                                                  G0405200
052100     ELSE                                                         G0405210
052200        IF ENTRY-API-CSV-DB                                       G0405220
052300           IF CSV-STAGE-SUCCEEDED OR DB-STAGE-SUCCEEDED           G0405230
052400              MOVE 'Y'               TO WETRSLT-SUCCESS           G0405240
052500           ELSE                                                   G0405250
052600              MOVE 'N'               TO WETRSLT-SUCCESS           G0405260
052700           END-IF                                                 G0405270
052800        ELSE                                                      G0405280
052900           IF ENTRY-JSON-PASSTHRU                                 G0405290
053000              MOVE 'Y'               TO WETRSLT-SUCCESS           G0405300
053100              IF CSV-STAGE-WAS-REQUESTED AND NOT                  G0405310
053200                                     CSV-STAGE-SUCCEEDED          G0405320
053300                 MOVE 'N'            TO WETRSLT-SUCCESS           G0405330
053400              END-IF                                              G0405340
053500              IF DB-STAGE-WAS-REQUESTED AND NOT                   G0405350
053600                                     DB-STAGE-SUCCEEDED           G0405360
053700                 MOVE 'N'            TO WETRSLT-SUCCESS           G0405370
053800              END-IF                                              G0405380
053900           END-IF                                                 G0405390
054000        END-IF                                                    G0405400
054100     END-IF.                                                      G0405410
054200*----------------------------------------------------------------*G0405420
054300 4900-99-EXIT.                   EXIT.                            G0405430
054400*----------------------------------------------------------------*G0405440
054500*----------------------------------------------------------------*G0405450
054600 4950-APPEND-STAGE-ERROR           SECTION.                       G0405460
054700*----------------------------------------------------------------*G0405470
054800     IF WETRSLT-ERROR-MESSAGE        EQUAL SPACES                 G0405480
054900        STRING 'CSV EXPORT FAILED'   DELIMITED BY SIZE            G0405490
055000                                      INTO WETRSLT-ERROR-MESSAGE  G0405500
055100     ELSE                                                         G0405510
055200        STRING WETRSLT-ERROR-MESSAGE DELIMITED BY SPACE           G0405520
055300               '; CSV EXPORT FAILED'  DELIMITED BY SIZE           G0405530
055400                                      INTO WETRSLT-ERROR-MESSAGE  G0405540
055500     END-IF.                                                      G0405550
055600*----------------------------------------------------------------*G0405560
055700 4950-99-EXIT.                   EXIT.                            G0405570
055800*----------------------------------------------------------------*G0405580
055900*----------------------------------------------------------------*G0405590
056000 4960-APPEND-DB-ERROR              SECTION.                       G0405600
056100*----------------------------------------------------------------*G0405610
056200     IF WETRSLT-ERROR-MESSAGE        EQUAL SPACES                 G0405620
056300        STRING 'DATABASE SAVE FAILED' DELIMITED BY SIZE           G0405630
056400                                      INTO WETRSLT-ERROR-MESSAGE  G0405640
056500     ELSE                                                         G0405650
056600        STRING WETRSLT-ERROR-MESSAGE DELIMITED BY SPACE           G0405660
056700               '; DATABASE SAVE FAILED' DELIMITED BY SIZE         G0405670
056800                                      INTO WETRSLT-ERROR-MESSAGE  G0405680
056900     END-IF.                                                      G0405690
057000*----------------------------------------------------------------*G0405700
057100 4960-99-EXIT.                   EXIT.                            G0405710
057200*----------------------------------------------------------------*G0405720
057300*----------------------------------------------------------------*G0405730
057400 3000-FINALIZE                     SECTION.                       G0405740
057500*----------------------------------------------------------------*G0405750
057600     DISPLAY '***************************'.                       G0405760
057700     DISPLAY '*   ETL RUN RESULT RECORD *'.                       G0405770
057800     DISPLAY '***************************'.                       G0405780
057900     DISPLAY '*START DATE......:' WETRSLT-START-DATE '*'.         G0405790
058000     DISPLAY '*END DATE........:' WETRSLT-END-DATE '*'.           G0405800
058100     DISPLAY '*SUCCESS..........:' WETRSLT-SUCCESS '*'.           G0405810
058200     DISPLAY '*API RESPONSE RCVD:'                                G0405820
058300              WETRSLT-API-RESPONSE-RECEIVED '*'.                  G0405830
058400     DISPLAY '*RECORDS TRANSFORM:'                                G0405840
058500              WETRSLT-RECORDS-TRANSFORMED '*'.                    G0405850
058600     DISPLAY '*CSV EXPORTED.....:' WETRSLT-CSV-EXPORTED '*'.      G0405860
058700     DISPLAY '*DATABASE SAVED...:' WETRSLT-DATABASE-SAVED '*'.    G0405870
058800     DISPLAY '*ERROR MESSAGE....:' WETRSLT-ERROR-MESSAGE '*'.     G0405880
058900     DISPLAY '*-------------------------*'.                       G0405890
059000     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.           G0405900
059100     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.         G0405910
059200     DISPLAY '***************************'.                       G0405920
059300*----------------------------------------------------------------*G0405930
059400 3000-99-EXIT.                   EXIT.                            G0405940
059500*----------------------------------------------------------------*G0405950
059600*----------------------------------------------------------------*G0405960
059700 5100-DB-COUNT-BY-RANGE            SECTION.                       G0405970
059800*----------------------------------------------------------------*G0405980
059900*    READ-SIDE REPORTING VERB - COUNT OF TB_WTHRSUMM ROWS WHOSE   G0405990
060000*    WTHR-DATE FALLS IN THE CALLER-SUPPLIED RANGE.                G0406000
060100     MOVE 'COUNTING BY DATE RANGE'    TO WRK-ERROR-MSG.           G0406010
060200                                                                  G0406020
060300     EXEC SQL                                                     G0406030
060400         SELECT COUNT(*)                                          G0406040
060500           INTO :WRK-REPORT-COUNT                                 G0406050
060600           FROM TB_WTHRSUMM                                       G0406060
060700          WHERE WTHR_DATE BETWEEN :WRK-RANGE-START                G0406070
060800                            AND   :WRK-RANGE-END                  G0406080
060900     END-EXEC.                                                    G0406090
061000                                                                  G0406100
061100     IF SQLCODE NOT EQUAL ZEROS                                   G0406110
061200        MOVE SQLCODE                 TO WRK-SQLCODE-SINAL         G0406120
061300        MOVE WRK-SQLCODE-X           TO WRK-ERROR-CODE            G0406130
061400        PERFORM 9999-CALL-ABEND-PGM                               G0406140
061500     END-IF.                                                      G0406150
061600*----------------------------------------------------------------*G0406160
061700 5100-99-EXIT.                   EXIT.                            G0406170
061800*----------------------------------------------------------------*G0406180
061900*----------------------------------------------------------------*G0406190
062000 5200-DB-DISTINCT-LOCATIONS        SECTION.                       G0406200
062100*----------------------------------------------------------------*G0406210
062200*    COUNT OF DISTINCT (LATITUDE,LONGITUDE) PAIRS ON FILE.        G0406220
062300     MOVE 'COUNTING DISTINCT LOCATIONS' TO WRK-ERROR-MSG.         G0406230
062400                                                                  G0406240
062500     EXEC SQL                                                     G0406250
062600         SELECT COUNT(DISTINCT LATITUDE || ',' || LONGITUDE)      G0406260
062700           INTO :WRK-DISTINCT-COUNT                               G0406270
062800           FROM TB_WTHRSUMM                                       G0406280
062900     END-EXEC.                                                    G0406290
063000                                                                  G0406300
063100     IF SQLCODE NOT EQUAL ZEROS                                   G0406310
063200        MOVE SQLCODE                 TO WRK-SQLCODE-SINAL         G0406320
063300        MOVE WRK-SQLCODE-X           TO WRK-ERROR-CODE            G0406330
063400        PERFORM 9999-CALL-ABEND-PGM                               G0406340
063500     END-IF.                                                      G0406350
063600*----------------------------------------------------------------*G0406360
063700 5200-99-EXIT.                   EXIT.                            G0406370
063800*----------------------------------------------------------------*G0406380
063900*----------------------------------------------------------------*G0406390
064000 5300-DB-DELETE-BY-RANGE           SECTION.                       G0406400
064100*----------------------------------------------------------------*G0406410
064200*    DELETE EVERY ROW IN THE RANGE AND RETURN THE COUNT DELETED.  G0406420
064300     MOVE 'DELETING BY DATE RANGE'   TO WRK-ERROR-MSG.            G0406430
064400                                                                  G0406440
064500     PERFORM 5100-DB-COUNT-BY-RANGE.                              G0406450
064600                                                                  G0406460
064700     MOVE WRK-REPORT-COUNT           TO WRK-DELETED-COUNT.        G0406470
064800                                                                  G0406480
064900     EXEC SQL                                                     G0406490
065000         DELETE FROM TB_WTHRSUMM                                  G0406500
065100               WHERE WTHR_DATE BETWEEN :WRK-RANGE-START           G0406510
065200                                 AND   :WRK-RANGE-END             G0406520
065300     END-EXEC.                                                    G0406530
065400                                                                  G0406540
065500     IF SQLCODE NOT EQUAL ZEROS                                   G0406550
065600        MOVE SQLCODE                 TO WRK-SQLCODE-SINAL         G0406560
065700        MOVE WRK-SQLCODE-X           TO WRK-ERROR-CODE            G0406570
065800        PERFORM 9999-CALL-ABEND-PGM                               G0406580
065900     END-IF.                                                      G0406590
066000*----------------------------------------------------------------*G0406600
066100 5300-99-EXIT.                   EXIT.                            G0406610
066200*----------------------------------------------------------------*G0406620
066300*----------------------------------------------------------------*G0406630
066400 5400-DB-EXISTS-CHECK              SECTION.                       G0406640
066500*----------------------------------------------------------------*G0406650
066600*    EXISTENCE CHECK BY THE NATURAL KEY - USES THE SAME SELECT    G0406660
066700*    SHAPE AS WETG0003'S 2200-FIND-BY-NATURAL-KEY.                G0406670
066800     MOVE 'CHECKING ROW EXISTS'      TO WRK-ERROR-MSG.            G0406680
066900                                                                  G0406690
067000     EXEC SQL                                                     G0406700
067100         SELECT CREATED_AT                                        G0406710
067200           INTO :CREATED-AT                                       G0406720
067300           FROM TB_WTHRSUMM                                       G0406730
067400          WHERE WTHR_DATE = :WTHR-DATE                            G0406740
067500            AND LATITUDE  = :LATITUDE                             G0406750
067600            AND LONGITUDE = :LONGITUDE                            G0406760
067700     END-EXEC.                                                    G0406770
067800*----------------------------------------------------------------*G0406780
067900 5400-99-EXIT.                   EXIT.                            G0406790
068000*----------------------------------------------------------------*G0406800
068100*----------------------------------------------------------------*G0406810
068200 5500-DB-FETCH-RANGE               SECTION.                       G0406820
068300*----------------------------------------------------------------*G0406830
068400*    FETCH-BY-RANGE, OPTIONALLY NARROWED TO ONE LOCATION - USES   G0406840
068500*    A CURSOR SINCE THE RESULT MAY BE MANY ROWS.                  G0406850
068600     MOVE 'FETCHING DATE RANGE'      TO WRK-ERROR-MSG.            G0406860
068700                                                                  G0406870
068800     EXEC SQL                                                     G0406880
068900         DECLARE WETC01 CURSOR FOR                                G0406890
069000         SELECT * FROM TB_WTHRSUMM                                G0406900
069100          WHERE WTHR_DATE BETWEEN :WRK-RANGE-START                G0406910
069200                            AND   :WRK-RANGE-END                  G0406920
069300            AND LATITUDE  = :LATITUDE                             G0406930
069400            AND LONGITUDE = :LONGITUDE                            G0406940
069500     END-EXEC.                                                    G0406950
069600                                                                  G0406960
069700     EXEC SQL                                                     G0406970
069800         OPEN WETC01                                              G0406980
069900     END-EXEC.                                                    G0406990
070000                                                                  G0407000
070100     EXEC SQL                                                     G0407010
070200         CLOSE WETC01                                             G0407020
070300     END-EXEC.                                                    G0407030
070400*----------------------------------------------------------------*G0407040
070500 5500-99-EXIT.                   EXIT.                            G0407050
070600*----------------------------------------------------------------*G0407060
070700*----------------------------------------------------------------*G0407070
070800 9000-GET-DATE-TIME                SECTION.                       G0407080
070900*----------------------------------------------------------------*G0407090
071000     ACCEPT WRK-SYSTEM-DATE          FROM DATE.                   G0407100
071100     MOVE YY                         TO YYYY-FORMATTED.           G0407110
071200     MOVE MM                         TO MM-FORMATTED.             G0407120
071300     MOVE DD                         TO DD-FORMATTED.             G0407130
071400     ADD  2000                       TO YYYY-FORMATTED.           G0407140
071500                                                                  G0407150
071600     ACCEPT WRK-SYSTEM-TIME          FROM TIME.                   G0407160
071700     MOVE HOUR                       TO HOUR-FORMATTED.           G0407170
071800     MOVE MINUTE                     TO MINUTE-FORMATTED.         G0407180
071900     MOVE SECOND                     TO SECOND-FORMATTED.         G0407190
072000*----------------------------------------------------------------*G0407200
072100 9000-99-EXIT.                   EXIT.                            G0407210
072200*----------------------------------------------------------------*G0407220
072300*----------------------------------------------------------------*G0407230
072400 9999-CALL-ABEND-PGM               SECTION.                       G0407240
072500*----------------------------------------------------------------*G0407250
072600     EXEC SQL                                                     G0407260
072700         ROLLBACK                                                 G0407270
072800     END-EXEC.                                                    G0407280
072900                                                                  G0407290
073000     MOVE WRK-DATE-FORMATTED         TO WRK-ERROR-DATE.           G0407300
073100     MOVE WRK-TIME-FORMATTED         TO WRK-ERROR-TIME.           G0407310
073200     CALL WRK-ABEND-PGM              USING WRK-ERROR-LOG.         G0407320
073300*----------------------------------------------------------------*G0407330
073400 9999-99-EXIT.                   EXIT.                            G0407340
073500*----------------------------------------------------------------*G0407350
