000100 IDENTIFICATION  DIVISION.                                        ABN00010
000200 PROGRAM-ID.     ABNDPGM.                                         ABN00020
000300 AUTHOR.         RENAN MUNIZ MERLO.                               ABN00030
000400 INSTALLATION.   WETHETL DATA SERVICES.                           ABN00040
000500 DATE-WRITTEN.   11/03/1988.                                      ABN00050
000600 DATE-COMPILED.  WHEN-COMPILED.                                   ABN00060
000700 SECURITY.       UNCLASSIFIED.                                    ABN00070
000800 REMARKS.                                                         ABN00080
000900*----------------------------------------------------------------*ABN00090
001000*                RENAN MUNIZ MERLO COBOL DEVELOPER               *ABN00100
001100*----------------------------------------------------------------*ABN00110
001200*    PROGRAM-ID..: ABNDPGM.                                     * ABN00120
001300*    ANALYST.....: RENAN MUNIZ MERLO                             *ABN00130
001400*    PROGRAMMER..: RENAN MUNIZ MERLO                             *ABN00140
001500*    DATE........: 11/03/1988                                    *ABN00150
001600*----------------------------------------------------------------*ABN00160
001700*    PROJECT.....: WEATHER ETL PROJECT - WETHETL                 *ABN00170
001800*----------------------------------------------------------------*ABN00180
001900*    GOAL........: ABNORMAL END PROGRAM - SHARED BY EVERY WETGnnn*ABN00190
002000*                  MEMBER IN THE SUITE.  CALLED USING ONE ERROR  *ABN00200
002100*                  LOG RECORD, DISPLAYS IT TO THE JOB LOG, THEN  *ABN00210
002200*                  STOPS THE RUN.  CARRIED OVER FROM CUSTMREG    *ABN00220
002300*                  WITHOUT CHANGE TO ITS CALLING CONVENTION.     *ABN00230
002400*----------------------------------------------------------------*ABN00240
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *ABN00250
002600*                   NONE.                                        *ABN00260
002700*----------------------------------------------------------------*ABN00270
002800*    TABLE DB2...:  NONE.                                        *ABN00280
002900*----------------------------------------------------------------*ABN00290
003000*    MAINTENANCE LOG                                             *ABN00300
003100*----------------------------------------------------------------*ABN00310
003200*    11/03/88  RMM  0000  ORIGINAL PROGRAM, LIFTED FROM THE      *ABN00320
003300*                         CUSTMREG SUITE'S COMMON ABEND ROUTINE. *ABN00330
003400*    04/09/91  RMM  0014  ADDED RUN-DATE/RUN-TIME DISPLAY LINE   *ABN00340
003500*                         SO OPERATORS CAN TIE AN ABEND BACK TO  *ABN00350
003600*                         THE JOB STEP WITHOUT PULLING A DUMP.   *ABN00360
003700*    30/12/98  RMM  0029  Y2K REVIEW - NO TWO-DIGIT YEAR FIELDS  *ABN00370
003800*                         IN THIS MEMBER.  NO CHANGE REQUIRED.   *ABN00380
003900*    17/05/04  RMM  0033  WIDENED WRK-ERROR-CODE DISPLAY LINE TO *ABN00390
004000*                         AVOID TRUNCATING THE DB2 SQLCODE TEXT  *ABN00400
004100*                         PASSED BY THE NEWER CSRG/WETG CALLERS. *ABN00410
004200*    08/10/25  RMM  0041  RENAMED FOR THE WETHETL SUITE.  LOGIC  *ABN00420
004300*                         UNCHANGED FROM THE CUSTMREG ORIGINAL.  *ABN00430
004400*    06/12/25  RMM  0052  ADDED ABEND-COUNT COMP CELL SO A LONG  *ABN00440
004500*                         BATCH RUN CAN TELL HOW MANY TIMES ITS  *ABN00450
004600*                         SUBORDINATE PROGRAMS CALLED THIS ONE.  *ABN00460
004700*----------------------------------------------------------------*ABN00470
004800*================================================================*ABN00480
004900*           E N V I R O N M E N T      D I V I S I O N           *ABN00490
005000*================================================================*ABN00500
005100 ENVIRONMENT DIVISION.                                            ABN00510
005200 CONFIGURATION SECTION.                                           ABN00520
005300 SPECIAL-NAMES.                                                   ABN00530
005400     C01 IS TOP-OF-FORM.                                          ABN00540
005500                                                                  ABN00550
005600 INPUT-OUTPUT SECTION.                                            ABN00560
005700 FILE-CONTROL.                                                    ABN00570
005800                                                                  ABN00580
005900*================================================================*ABN00590
006000*                  D A T A      D I V I S I O N                  *ABN00600
006100*================================================================*ABN00610
006200 DATA DIVISION.                                                   ABN00620
006300 FILE SECTION.                                                    ABN00630
006400*                                                                 ABN00640
006500*----------------------------------------------------------------*ABN00650
006600*                  WORKING-STORAGE SECTION                       *ABN00660
006700*----------------------------------------------------------------*ABN00670
006800 WORKING-STORAGE SECTION.                                         ABN00680
006900                                                                  ABN00690
007000 77 WRK-ABEND-COUNT              PIC 9(05) COMP VALUE ZERO.       ABN00700
007100                                                                  ABN00710
007200*-------------------------------------------------------------*   ABN00720
007300*    BOXED DISPLAY-LINE LITERALS - ONE 01-RECORD WITH A        *  ABN00730
007400*    FILLER PAD SO THE COLUMN ALIGNS THE SAME AS CUSTMREG'S    *  ABN00740
007500*    OWN BANNER LINES USED TO.                                 *  ABN00750
007600*-------------------------------------------------------------*   ABN00760
007700 01 WRK-BANNER-AREA.                                              ABN00770
007800    05 WRK-BANNER-LINE           PIC X(40) VALUE SPACES.          ABN00780
007900    05 FILLER                    PIC X(04) VALUE SPACES.          ABN00790
008000*-------------------------------------------------------------*   ABN00800
008100*    SAME AREA REDEFINED AS A SPLIT FIELD/VALUE PAIR, USED     *  ABN00810
008200*    WHEN WE WANT TO DISPLAY ONE LABEL AND ONE VARIABLE VALUE  *  ABN00820
008300*    ON THE SAME PRINT LINE WITHOUT A SEPARATE 01-RECORD.      *  ABN00830
008400*-------------------------------------------------------------*   ABN00840
008500 01 WRK-BANNER-SPLIT REDEFINES WRK-BANNER-AREA.                   ABN00850
008600    05 WRK-BANNER-LABEL          PIC X(20).                       ABN00860
008700    05 WRK-BANNER-VALUE          PIC X(24).                       ABN00870
008800                                                                  ABN00880
008900 01 WRK-SYSTEM-DATE.                                              ABN00890
009000    05 WRK-SD-YY                 PIC 9(02).                       ABN00900
009100    05 WRK-SD-MM                 PIC 9(02).                       ABN00910
009200    05 WRK-SD-DD                 PIC 9(02).                       ABN00920
009220    05 FILLER                PIC X(02) VALUE SPACES.              ABN00922
009250*-------------------------------------------------------------*   ABN00925
009260*    SAME DATE AREA REDEFINED AS ONE SIX-DIGIT NUMBER FOR A    *  ABN00926
009270*    QUICK GREATER-THAN/LESS-THAN TEST AGAINST A PRIOR RUN.    *  ABN00927
009280*-------------------------------------------------------------*   ABN00928
009290 01 WRK-SYSTEM-DATE-NUM REDEFINES WRK-SYSTEM-DATE PIC 9(06).      ABN00929
009300 01 WRK-SYSTEM-TIME.                                              ABN00930
009400    05 WRK-ST-HH                 PIC 9(02).                       ABN00940
009500    05 WRK-ST-MM                 PIC 9(02).                       ABN00950
009600    05 WRK-ST-SS                 PIC 9(02).                       ABN00960
009700    05 WRK-ST-HH-100              PIC 9(02).                      ABN00970
009750    05 FILLER                PIC X(02) VALUE SPACES.              ABN00975
009800*-------------------------------------------------------------*   ABN00980
009900*    SAME TIME AREA REDEFINED SO THE HUNDREDTHS FIELD CAN BE   *  ABN00990
010000*    DROPPED WITHOUT A SEPARATE MOVE WHEN ONLY HH:MM:SS IS     *  ABN01000
010100*    WANTED ON THE ABEND BANNER.                               *  ABN01010
010200*-------------------------------------------------------------*   ABN01020
010300 01 WRK-TIME-SHORT REDEFINES WRK-SYSTEM-TIME PIC X(06) .          ABN01030
010400                                                                  ABN01040
010500*----------------------------------------------------------------*ABN01050
010600*                      LINKAGE SECTION                           *ABN01060
010700*----------------------------------------------------------------*ABN01070
010800 LINKAGE SECTION.                                                 ABN01080
010900 01 WRK-ERROR-LOG.                                                ABN01090
011000    03 WRK-PROGRAM                         PIC X(08).             ABN01100
011100    03 WRK-ERROR-MSG                       PIC X(30).             ABN01110
011200    03 WRK-ERROR-CODE                      PIC X(30).             ABN01120
011300    03 WRK-ERROR-DATE                      PIC X(10).             ABN01130
011400    03 WRK-ERROR-TIME                      PIC X(08).             ABN01140
011450    03 FILLER                          PIC X(04).                 ABN01145
011500*================================================================*ABN01150
011600 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.   ABN01160
011700*================================================================*ABN01170
011800*----------------------------------------------------------------*ABN01180
011900 0000-MAIN-PROCESS               SECTION.                         ABN01190
012000*----------------------------------------------------------------*ABN01200
012100     ADD 1                       TO   WRK-ABEND-COUNT.            ABN01210
012200                                                                  ABN01220
012300     PERFORM 9000-GET-DATE-TIME.                                  ABN01230
012400                                                                  ABN01240
012500     DISPLAY '**********************************'.                ABN01250
012600     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.                ABN01260
012700     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                ABN01270
012800     DISPLAY '*RUN DATE: ' WRK-SYSTEM-DATE '            *'.       ABN01280
012900     DISPLAY '*RUN TIME: ' WRK-SYSTEM-TIME '            *'.       ABN01290
013000     DISPLAY '*ABEND DATE (CALLER): ' WRK-ERROR-DATE '    *'.     ABN01300
013100     DISPLAY '*ABEND TIME (CALLER): ' WRK-ERROR-TIME '    *'.     ABN01310
013200     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.                ABN01320
013300     DISPLAY '*CALLER PROGRAM.....: ' WRK-PROGRAM '   *'.         ABN01330
013400     DISPLAY '*ERROR CODE:                     *'.                ABN01340
013500     DISPLAY '* ' WRK-ERROR-CODE ' *'.                            ABN01350
013600     DISPLAY '*ERROR MESSAGE:                  *'.                ABN01360
013700     DISPLAY '* ' WRK-ERROR-MSG ' *'.                             ABN01370
013800     DISPLAY '*CALL SEQUENCE FOR THIS RUN.......: '.              ABN01380
013900     DISPLAY WRK-ABEND-COUNT.                                     ABN01390
014000     DISPLAY '**********************************'.                ABN01400
014100                                                                  ABN01410
014200     STOP RUN.                                                    ABN01420
014300*----------------------------------------------------------------*ABN01430
014400 0000-99-EXIT.                   EXIT.                            ABN01440
014500*----------------------------------------------------------------*ABN01450
014600*----------------------------------------------------------------*ABN01460
014700 9000-GET-DATE-TIME              SECTION.                         ABN01470
014800*----------------------------------------------------------------*ABN01480
014900     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                       ABN01510
015000     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                       ABN01520
015300*----------------------------------------------------------------*ABN01530
015400 9000-99-EXIT.                   EXIT.                            ABN01540
015500*----------------------------------------------------------------*ABN01550
