000100*================================================================*G0100010
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *G0100020
000300*================================================================*G0100030
000400 IDENTIFICATION  DIVISION.                                        G0100040
000500 PROGRAM-ID.     WETG0001.                                        G0100050
000600 AUTHOR.         RENAN MUNIZ MERLO.                               G0100060
000700 INSTALLATION.   WETHETL DATA SERVICES.                           G0100070
000800 DATE-WRITTEN.   14/10/1987.                                      G0100080
000900 DATE-COMPILED.  WHEN-COMPILED.                                   G0100090
001000 SECURITY.       UNCLASSIFIED - INTERNAL BATCH USE ONLY.          G0100100
001100 REMARKS.                                                         G0100110
001200*----------------------------------------------------------------*G0100120
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *G0100130
001400*          https://www.linkedin.com/in/renan-muniz-merlo         *G0100140
001500*----------------------------------------------------------------*G0100150
001600*    PROGRAM-ID..: WETG0001.                                     *G0100160
001700*    ANALYST.....: RENAN MUNIZ MERLO                             *G0100170
001800*    PROGRAMMER..: RENAN MUNIZ MERLO                             *G0100180
001900*    DATE........: 14/10/1987                                    *G0100190
002000*----------------------------------------------------------------*G0100200
002100*    PROJECT.....: WEATHER ETL PROJECT - WETHETL                 *G0100210
002200*----------------------------------------------------------------*G0100220
002300*    GOAL........: READ HOURLY AND DAILY WEATHER FEEDS AND BUILD *G0100230
002400*                  ONE DAILY SUMMARY RECORD PER CALENDAR DAY.    *G0100240
002500*----------------------------------------------------------------*G0100250
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *G0100260
002700*                   WETHRIN         00097       WETHHR01         *G0100270
002800*                   WETDYIN         00036       WETHDY01         *G0100280
002900*                   DAYSUMRY        00356       WETHSUM1         *G0100290
003000*                   WETSKIPD        00036       WETHDY01         *G0100300
003100*----------------------------------------------------------------*G0100310
003200*    TABLE DB2...:  NONE.  THIS STEP WRITES FLAT FILES ONLY -    *G0100320
003300*                   THE UPSERT TO TB-WTHRSUMM IS DONE BY WETG0003*G0100330
003400*----------------------------------------------------------------*G0100340
003500*                                                                *G0100350
003600*================================================================*G0100360
003700*                    C H A N G E   L O G                         *G0100370
003800*================================================================*G0100380
003900*    14/10/87 RMM     WRITTEN.  FIRST CUT, DAILY-BLOCK MODE ONLY.*G0100390
004000*    02/11/87 RMM     ADDED HOURLY-ONLY FALLBACK MODE (3A) WHEN  *G0100400
004100*                     THE DAILY FEED IS NOT SUPPLIED.            *G0100410
004200*    19/02/88 RMM     ADDED THE DAYLIGHT-WINDOW AGGREGATES -     *G0100420
004300*                     REQUIRES A FULL RESCAN OF THE HOURLY TABLE.*G0100430
004400*    08/07/89 RMM     CORRECTED 24H SUM TO EMIT ZERO, NOT BLANK, *G0100440
004500*                     WHEN EVERY HOURLY VALUE FOR THE DAY IS     *G0100450
004600*                     NULL - PER BUG REPORT FROM OPERATIONS.     *G0100460
004700*    23/01/91 RMM     WIDENED WRK-HOURLY-TABLE TO 2400 ENTRIES   *G0100470
004800*                     (100 DAYS) - 744 WAS TOO SMALL FOR QUARTER *G0100480
004900*                     RUNS.                                     * G0100490
005000*    11/09/93 RMM     SKIPPED-DAY LOGGING ADDED - DAYS IN THE    *G0100500
005100*                     DAILY BLOCK WITH ZERO MATCHING HOURLY ROWS *G0100510
005200*                     NOW GO TO WETSKIPD INSTEAD OF BEING LOST.  *G0100520
005300*    30/12/98 RMM     Y2K: WETHHR01/WETHDY01 TIME FIELDS WERE    *G0100530
005400*                     ALREADY EPOCH SECONDS - NO CENTURY WINDOW  *G0100540
005500*                     LOGIC NEEDED HERE, VERIFIED AND SIGNED OFF.*G0100550
005600*    17/06/02 RMM     ROUNDING CENTRALISED INTO 7100-ROUND-2DP - *G0100560
005700*                     SEVERAL CALLERS WERE ROUNDING TWICE.       *G0100570
005800*    25/03/07 RMM     ADDED 6800-CONV-FT-TO-M FOR COMPLETENESS - *G0100580
005900*                     NOT WIRED TO ANY OUTPUT FIELD YET.         *G0100590
006000*    14/10/25 RMM     COPYBOOKS WETHHR01/WETHDY01/WETHSUM1       *G0100600
006100*                     RE-CUT TO THE CURRENT FEED LAYOUT - CR-40. *G0100610
006200*    06/12/25 RMM     WETSKIPD NOW CARRIES THE FULL WETHDY01 ROW *G0100620
006300*                     INSTEAD OF JUST THE DATE - REQ CR-0052.    *G0100630
006310*    10/08/26 RMM     6900/6950/6970/6980 NO LONGER REDEFINE THE *G0100631
006320*                     AGG GROUPS AS A FLAT TABLE - THE ELEMENTS  *G0100632
006330*                     NEVER LINED UP WITH THE MIXED-WIDTH NAMED  *G0100633
006340*                     FIELDS AND OVERRAN THE TABLE ON SOIL-TEMP  *G0100634
006350*                     DAYS.  EACH FIELD IS NOW MOVED BY NAME.    *G0100635
006360*                     2700 ALSO FIXED - IT WAS CONVERTING DEW    *G0100636
006370*                     POINT (NO OUTPUT FIELD) AND DROPPING THE   *G0100637
006380*                     RESULT.  IT NOW CONVERTS THE TWO SOIL-TEMP *G0100638
006390*                     24H AVERAGES TO THE SOIL-CELSIUS FIELDS.   *G0100639
006391*                     BOTH CHANGES UNDER REQ CR-0053.            *G0100639
006392*    10/08/26 RMM     2700 MOVED THE UNIT-CONVERTED RESULT TO   * G0100639
006393*                     THE 2-DECIMAL WETHSUM1 FIELDS WITH A      * G0100639
006394*                     PLAIN MOVE - TRUNCATED INSTEAD OF         * G0100639
006395*                     ROUNDING.  NOW ROUTED THROUGH NEW         * G0100639
006396*                     7150-ROUND-CONVERT-2DP FIRST - CR-0055.   * G0100639
006400*================================================================*G0100640
006500*           E N V I R O N M E N T      D I V I S I O N           *G0100650
006600*================================================================*G0100660
006700 ENVIRONMENT DIVISION.                                            G0100670
006800 CONFIGURATION SECTION.                                           G0100680
006900 SPECIAL-NAMES.                                                   G0100690
007000      C01 IS TOP-OF-FORM.                                         G0100700
007100                                                                  G0100710
007200 INPUT-OUTPUT SECTION.                                            G0100720
007300 FILE-CONTROL.                                                    G0100730
007400                                                                  G0100740
007500     SELECT WETHRIN        ASSIGN TO UTS-S-WETHRIN                G0100750
007600      ORGANIZATION IS      SEQUENTIAL                             G0100760
007700      ACCESS MODE  IS      SEQUENTIAL                             G0100770
007800      FILE STATUS  IS      WRK-FS-WETHRIN.                        G0100780
007900                                                                  G0100790
008000     SELECT WETDYIN        ASSIGN TO UTS-S-WETDYIN                G0100800
008100      ORGANIZATION IS      SEQUENTIAL                             G0100810
008200      ACCESS MODE  IS      SEQUENTIAL                             G0100820
008300      FILE STATUS  IS      WRK-FS-WETDYIN.                        G0100830
008400                                                                  G0100840
008500     SELECT DAYSUMRY       ASSIGN TO UTS-S-DAYSUMRY               G0100850
008600      ORGANIZATION IS      SEQUENTIAL                             G0100860
008700      ACCESS MODE  IS      SEQUENTIAL                             G0100870
008800      FILE STATUS  IS      WRK-FS-DAYSUMRY.                       G0100880
008900                                                                  G0100890
009000     SELECT WETSKIPD       ASSIGN TO UTS-S-WETSKIPD               G0100900
009100      ORGANIZATION IS      SEQUENTIAL                             G0100910
009200      ACCESS MODE  IS      SEQUENTIAL                             G0100920
009300      FILE STATUS  IS      WRK-FS-WETSKIPD.                       G0100930
009400                                                                  G0100940
009500*================================================================*G0100950
009600*                  D A T A      D I V I S I O N                  *G0100960
009700*================================================================*G0100970
009800 DATA DIVISION.                                                   G0100980
009900 FILE SECTION.                                                    G0100990
010000*                                                                 G0101000
010100 FD WETHRIN                                                       G0101010
010200     RECORDING MODE IS F                                          G0101020
010300     LABEL RECORD   IS STANDARD                                   G0101030
010400     BLOCK CONTAINS 00 RECORDS.                                   G0101040
010500 01 FD-REG-WETHRIN    PIC X(97).                                  G0101050
010600                                                                  G0101060
010700 FD WETDYIN                                                       G0101070
010800     RECORDING MODE IS F                                          G0101080
010900     LABEL RECORD   IS STANDARD                                   G0101090
011000     BLOCK CONTAINS 00 RECORDS.                                   G0101100
011100 01 FD-REG-WETDYIN    PIC X(36).                                  G0101110
011200                                                                  G0101120
011300 FD DAYSUMRY                                                      G0101130
011400     RECORDING MODE IS F                                          G0101140
011500     LABEL RECORD   IS STANDARD                                   G0101150
011600     BLOCK CONTAINS 00 RECORDS.                                   G0101160
011700 01 FD-REG-DAYSUMRY   PIC X(356).                                 G0101170
011800                                                                  G0101180
011900 FD WETSKIPD                                                      G0101190
012000     RECORDING MODE IS F                                          G0101200
012100     LABEL RECORD   IS STANDARD                                   G0101210
012200     BLOCK CONTAINS 00 RECORDS.                                   G0101220
012300 01 FD-REG-WETSKIPD   PIC X(36).                                  G0101230
012400                                                                  G0101240
012500*----------------------------------------------------------------*G0101250
012600*                  WORKING-STORAGE SECTION                      * G0101260
012700*----------------------------------------------------------------*G0101270
012800 WORKING-STORAGE SECTION.                                         G0101280
012900                                                                  G0101290
013000 77 WRK-HOURLY-REGS-COUNTER   PIC 9(06) COMP VALUE ZERO.          G0101300
013100 77 WRK-DAILY-REGS-COUNTER    PIC 9(06) COMP VALUE ZERO.          G0101310
013200 77 WRK-DAYSUMRY-REGS-COUNTER PIC 9(06) COMP VALUE ZERO.          G0101320
013300 77 WRK-WETSKIPD-REGS-COUNTER PIC 9(06) COMP VALUE ZERO.          G0101330
013400                                                                  G0101340
013500 77 WRK-WETHRIN-EOF           PIC X(03) VALUE SPACES.             G0101350
013600 77 WRK-WETDYIN-EOF           PIC X(03) VALUE SPACES.             G0101360
013700 77 WRK-DAILY-BLOCK-PRESENT   PIC X(01) VALUE 'N'.                G0101370
013800     88 DAILY-BLOCK-PRESENT        VALUE 'Y'.                     G0101380
013900     88 DAILY-BLOCK-ABSENT         VALUE 'N'.                     G0101390
014000                                                                  G0101400
014100*ABENDING PROGRAM:                                                G0101410
014200 77 WRK-ABEND-PGM             PIC X(08) VALUE 'ABNDPGM'.          G0101420
014300                                                                  G0101430
014400*DATA FOR ERROR LOG:                                              G0101440
014500 01 WRK-ERROR-LOG.                                                G0101450
014600    03 WRK-PROGRAM                         PIC X(08) VALUE        G0101460
014700                                                     'WETG0001'  .G0101470
014800    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.G0101480
014900    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.G0101490
015000    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.G0101500
015100    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.G0101510
015200    03 FILLER                              PIC X(04) VALUE SPACES.G0101520
015300                                                                  G0101530
015400 01 WRK-FILE-STATUS.                                              G0101540
015500    03 WRK-FS-WETHRIN                      PIC 9(02) VALUE ZEROS. G0101550
015600    03 WRK-FS-WETDYIN                      PIC 9(02) VALUE ZEROS. G0101560
015700    03 WRK-FS-DAYSUMRY                     PIC 9(02) VALUE ZEROS. G0101570
015800    03 WRK-FS-WETSKIPD                     PIC 9(02) VALUE ZEROS. G0101580
015900    03 FILLER                              PIC X(02) VALUE SPACES.G0101590
016000                                                                  G0101600
016100*-------------------------------------------------------------*   G0101610
016200*    WORKING COPIES OF THE TWO FEED RECORDS AND THE TWO        *  G0101620
016300*    OUTPUT RECORDS - ALL FOUR RIDE ON THE PROJECT COPYBOOKS   *  G0101630
016400*-------------------------------------------------------------*   G0101640
016500 01 WRK-HOURLY-REG.                                               G0101650
016600    COPY 'WETHHR01'.                                              G0101660
016700                                                                  G0101670
016800 01 WRK-DAILY-REG.                                                G0101680
016900    COPY 'WETHDY01'.                                              G0101690
017000                                                                  G0101700
017100 01 WRK-DAYSUMRY-REG.                                             G0101710
017200    COPY 'WETHSUM1'.                                              G0101720
017300                                                                  G0101730
017400 01 WRK-SKIPPED-REG.                                              G0101740
017500    COPY 'WETHDY01'.                                              G0101750
017600                                                                  G0101760
017700*-------------------------------------------------------------*   G0101770
017800*    FIELD-INDEX CONSTANTS - ORDER OF THE 14 VALUE SLOTS IN    *  G0101780
017900*    WRK-HOURLY-TABLE BELOW.  USED BY 6100-7100 INSTEAD OF     *  G0101790
018000*    REPEATING THE SAME PERFORM BODY 14 TIMES.                 *  G0101800
018100*-------------------------------------------------------------*   G0101810
018200 77 IX-TEMPERATURE-2M         PIC 9(02) COMP VALUE 01.            G0101820
018300 77 IX-RELHUM-2M              PIC 9(02) COMP VALUE 02.            G0101830
018400 77 IX-DEWPOINT-2M            PIC 9(02) COMP VALUE 03.            G0101840
018500 77 IX-APPARENT-TEMP          PIC 9(02) COMP VALUE 04.            G0101850
018600 77 IX-TEMPERATURE-80M        PIC 9(02) COMP VALUE 05.            G0101860
018700 77 IX-TEMPERATURE-120M       PIC 9(02) COMP VALUE 06.            G0101870
018800 77 IX-WIND-SPEED-10M         PIC 9(02) COMP VALUE 07.            G0101880
018900 77 IX-WIND-SPEED-80M        PIC 9(02) COMP VALUE 08.             G0101890
019000 77 IX-VISIBILITY             PIC 9(02) COMP VALUE 09.            G0101900
019100 77 IX-SOIL-TEMP-0CM          PIC 9(02) COMP VALUE 10.            G0101910
019200 77 IX-SOIL-TEMP-6CM          PIC 9(02) COMP VALUE 11.            G0101920
019300 77 IX-RAIN                   PIC 9(02) COMP VALUE 12.            G0101930
019400 77 IX-SHOWERS                PIC 9(02) COMP VALUE 13.            G0101940
019500 77 IX-SNOWFALL                PIC 9(02) COMP VALUE 14.           G0101950
019600 77 IX-VALUE-COUNT            PIC 9(02) COMP VALUE 14.            G0101960
019700                                                                  G0101970
019800*-------------------------------------------------------------*   G0101980
019900*    FULL HOURLY SERIES, LOADED ONCE AT 1000-INITIALIZE.  THE  *  G0101990
020000*    DAYLIGHT-WINDOW RULE NEEDS TO RESCAN EVERY HOURLY ROW FOR *  G0102000
020100*    EVERY DAY, NOT JUST THE DAY'S OWN ROWS, SO A FORWARD-ONLY *  G0102010
020200*    READ OF WETHRIN IS NOT ENOUGH - THE WHOLE SERIES IS KEPT  *  G0102020
020300*    IN AN OCCURS TABLE AND WALKED REPEATEDLY INSTEAD.         *  G0102030
020400*-------------------------------------------------------------*   G0102040
020500 01 WRK-HOURLY-TABLE.                                             G0102050
020600    05 WRK-HR-ENTRY OCCURS 2400 TIMES                             G0102060
020700                     INDEXED BY HR-IDX ASCENDING KEY              G0102070
020800                                WRK-HR-TIME.                      G0102080
020900       10 WRK-HR-TIME          PIC 9(10).                         G0102090
021000       10 WRK-HR-DATE-KEY      PIC 9(08).                         G0102100
021100       10 WRK-HR-VALUE OCCURS 14 TIMES                            G0102110
021200                                PIC S9(05)V99.                    G0102120
021300       10 WRK-HR-NULL-IND OCCURS 14 TIMES                         G0102130
021400                                PIC X(01).                        G0102140
021500          88 WRK-HR-VAL-IS-NULL      VALUE 'Y'.                   G0102150
021600          88 WRK-HR-VAL-IS-PRESENT   VALUE 'N'.                   G0102160
021650       10 FILLER               PIC X(02) VALUE SPACES.            G0102165
021700                                                                  G0102170
021800 77 WRK-HOURLY-TABLE-COUNT    PIC 9(05) COMP VALUE ZERO.          G0102180
021900                                                                  G0102190
022000*-------------------------------------------------------------*   G0102200
022100*    DISTINCT-DATE TABLE FOR HOURLY-ONLY MODE (STEP 3A) -      *  G0102210
022200*    FIRST-SEEN ORDER, NO DAILY BLOCK SUPPLIED ON THE RUN      *  G0102220
022300*-------------------------------------------------------------*   G0102230
022400 01 WRK-DISTINCT-DATE-TABLE.                                      G0102240
022500    05 WRK-DISTINCT-DATE OCCURS 2400 TIMES                        G0102250
022600                          INDEXED BY DD-IDX                       G0102260
022700                                PIC 9(08).                        G0102270
022750    05 FILLER                      PIC X(02) VALUE SPACES.        G0102275
022800 77 WRK-DISTINCT-DATE-COUNT   PIC 9(05) COMP VALUE ZERO.          G0102280
022900                                                                  G0102290
023000*-------------------------------------------------------------*   G0102300
023100*    PER-DAY WORK AREAS - REBUILT FOR EVERY DAY PROCESSED      *  G0102310
023200*-------------------------------------------------------------*   G0102320
023300 01 WRK-DAY-WORK-AREA.                                            G0102330
023400    05 WRK-DAY-DATE-KEY       PIC 9(08) VALUE ZERO.               G0102340
023500    05 WRK-DAY-MATCH-COUNT    PIC 9(05) COMP VALUE ZERO.          G0102350
023600    05 WRK-DAY-SUNRISE        PIC 9(10) VALUE ZERO.               G0102360
023700    05 WRK-DAY-SUNSET         PIC 9(10) VALUE ZERO.               G0102370
023800    05 WRK-DAY-HAS-DAYLIGHT   PIC X(01) VALUE 'N'.                G0102380
023900       88 DAY-HAS-DAYLIGHT         VALUE 'Y'.                     G0102390
024000    05 FILLER                 PIC X(03) VALUE SPACES.             G0102400
024100*-------------------------------------------------------------*   G0102410
024200*    SAME AREA REDEFINED AS A SINGLE ALPHANUMERIC STRING - KEPT * G0102420
024300*    FROM THE OLD CSRG0001 KEY-COMPARE HABIT (WRK-FILE0001-KEY- * G0102430
024400*    OK/WRK-FILE0002-KEY-OK) FOR ANY FUTURE ABEND-DUMP DISPLAY  * G0102440
024500*-------------------------------------------------------------*   G0102450
024600 01 WRK-DAY-COMPARE-KEY REDEFINES WRK-DAY-WORK-AREA               G0102460
024700                                PIC X(24).                        G0102470
024800                                                                  G0102480
024900*-------------------------------------------------------------*   G0102490
025000*    ACCUMULATORS FOR ONE FIELD'S AVERAGE/SUM (REUSED ACROSS   *  G0102500
025100*    ALL 14 VALUE SLOTS AND BOTH THE 24H AND DAYLIGHT WINDOW)  *  G0102510
025200*-------------------------------------------------------------*   G0102520
025300 01 WRK-ACCUM-WORK-AREA.                                          G0102530
025400    05 WRK-ACCUM-SUM          PIC S9(07)V99  VALUE ZERO.          G0102540
025500    05 WRK-ACCUM-COUNT        PIC 9(05) COMP VALUE ZERO.          G0102550
025600    05 WRK-ACCUM-RESULT       PIC S9(05)V99  VALUE ZERO.          G0102560
025700    05 WRK-ACCUM-IS-NULL      PIC X(01)      VALUE 'N'.           G0102570
025800       88 ACCUM-RESULT-IS-NULL    VALUE 'Y'.                      G0102580
025850    05 FILLER                 PIC X(02)      VALUE SPACES.        G0102585
025900*-------------------------------------------------------------*   G0102590
026000*    SAME ACCUMULATOR AREA REDEFINED AS A SIGNED-NUMERIC EDIT  *  G0102600
026100*    VIEW - AVAILABLE FOR AN ABEND-TIME DISPLAY, SAME AS THE   *  G0102610
026200*    OLD SUITE KEPT SPARE EDIT REDEFINES ON ITS WORK AREAS     *  G0102620
026300*-------------------------------------------------------------*   G0102630
026400 01 WRK-ACCUM-EDIT REDEFINES WRK-ACCUM-WORK-AREA.                 G0102640
026500    05 WRK-ACCUM-SUM-EDIT     PIC -(05)9.99.                      G0102650
026600    05 FILLER                 PIC X(08).                          G0102660
026700                                                                  G0102670
026800*-------------------------------------------------------------*   G0102680
026900*    ROUNDING / UNIT-CONVERSION SCRATCH (SHARED BY 6500-7100)  *  G0102690
027000*-------------------------------------------------------------*   G0102700
027100 01 WRK-CONVERT-WORK-AREA.                                        G0102710
027200    05 WRK-CONVERT-INPUT      PIC S9(07)V9(04) VALUE ZERO.        G0102720
027300    05 WRK-CONVERT-OUTPUT     PIC S9(07)V9(04) VALUE ZERO.        G0102730
027350    05 WRK-CONVERT-OUTPUT-2DP PIC S9(07)V99      VALUE ZERO.      G0102735
027400    05 WRK-ROUND-SCALED       PIC S9(09)       VALUE ZERO.        G0102740
027500    05 FILLER                 PIC X(04)        VALUE SPACES.      G0102750
027510*-------------------------------------------------------------*   G0102751
027520*    SOIL-TEMPERATURE 24H AVERAGES (DEG F) - NO SLOT IN         * G0102752
027530*    WETHSUM1-AGG-24H, CONVERTED STRAIGHT TO C BY 2700 (CR-0053)* G0102753
027540*-------------------------------------------------------------*   G0102754
027550 01 WRK-SOIL-TEMP-SCRATCH.                                        G0102755
027560    05 WRK-SOIL0CM-AVG-24H    PIC S9(03)V99    VALUE ZERO.        G0102756
027570    05 WRK-SOIL6CM-AVG-24H    PIC S9(03)V99    VALUE ZERO.        G0102757
027580    05 FILLER                 PIC X(04)        VALUE SPACES.      G0102758
027600                                                                  G0102760
027700*-------------------------------------------------------------*   G0102770
027800*    EPOCH-TO-ISO SCRATCH - CRUDE UTC CALENDAR MATH, NO        *  G0102780
027900*    INTRINSIC FUNCTIONS USED (SHOP STANDARD IS HAND ROLLED)   *  G0102790
028000*-------------------------------------------------------------*   G0102800
028100 01 WRK-EPOCH-WORK-AREA.                                          G0102810
028200    05 WRK-EPOCH-SECONDS      PIC 9(10) COMP VALUE ZERO.          G0102820
028300    05 WRK-EPOCH-DAYS         PIC 9(08) COMP VALUE ZERO.          G0102830
028400    05 WRK-EPOCH-REM-SECS     PIC 9(05) COMP VALUE ZERO.          G0102840
028500    05 WRK-EPOCH-HH           PIC 9(02) VALUE ZERO.               G0102850
028600    05 WRK-EPOCH-MM           PIC 9(02) VALUE ZERO.               G0102860
028700    05 WRK-EPOCH-SS           PIC 9(02) VALUE ZERO.               G0102870
028800    05 WRK-EPOCH-CCYYMMDD     PIC 9(08) VALUE ZERO.               G0102880
028900    05 WRK-EPOCH-4DIGIT       PIC 9(04) VALUE ZERO.               G0102890
029000    05 WRK-EPOCH-2DIGIT       PIC 9(02) VALUE ZERO.               G0102900
029100    05 WRK-EPOCH-ISO-STRING   PIC X(20) VALUE SPACES.             G0102910
029150    05 FILLER                 PIC X(06) VALUE SPACES.             G0102915
029200                                                                  G0102920
029300*-------------------------------------------------------------*   G0102930
029400*    CIVIL-CALENDAR SCRATCH FOR 7050-DAYS-TO-CCYYMMDD - ALL    *  G0102940
029500*    INTEGER COUNTERS, COMP, TRUNCATING DIVISION THROUGHOUT    *  G0102950
029600*-------------------------------------------------------------*   G0102960
029700 01 WRK-CIVIL-CALC-AREA.                                          G0102970
029800    05 WRK-CF-Z               PIC 9(08) COMP VALUE ZERO.          G0102980
029900    05 WRK-CF-ERA             PIC 9(08) COMP VALUE ZERO.          G0102990
030000    05 WRK-CF-DOE             PIC 9(08) COMP VALUE ZERO.          G0103000
030100    05 WRK-CF-YOE             PIC 9(08) COMP VALUE ZERO.          G0103010
030200    05 WRK-CF-YEAR            PIC 9(08) COMP VALUE ZERO.          G0103020
030300    05 WRK-CF-DOY             PIC 9(08) COMP VALUE ZERO.          G0103030
030400    05 WRK-CF-MP              PIC 9(08) COMP VALUE ZERO.          G0103040
030500    05 WRK-CF-DAY             PIC 9(08) COMP VALUE ZERO.          G0103050
030600    05 WRK-CF-MONTH           PIC 9(08) COMP VALUE ZERO.          G0103060
030700    05 WRK-CF-TEMP1           PIC 9(08) COMP VALUE ZERO.          G0103070
030800    05 WRK-CF-TEMP2           PIC 9(08) COMP VALUE ZERO.          G0103080
030900    05 WRK-CF-TEMP3           PIC 9(08) COMP VALUE ZERO.          G0103090
031000    05 FILLER                 PIC X(04) VALUE SPACES.             G0103100
031100                                                                  G0103110
031200*WORKING DATA FOR THE SYSTEM DATE AND TIME.                       G0103120
031300 01 WRK-SYSTEM-DATE.                                              G0103130
031400    03 YY                                  PIC 9(02) VALUE ZEROS. G0103140
031500    03 MM                                  PIC 9(02) VALUE ZEROS. G0103150
031600    03 DD                                  PIC 9(02) VALUE ZEROS. G0103160
031650    03 FILLER                              PIC X(02) VALUE SPACES.G0103165
031700 01 WRK-DATE-FORMATTED.                                           G0103170
031800    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS. G0103180
031900    03 FILLER                              PIC X(01) VALUE '-'.   G0103190
032000    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS. G0103200
032100    03 FILLER                              PIC X(01) VALUE '-'.   G0103210
032200    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS. G0103220
032300 01 WRK-SYSTEM-TIME.                                              G0103230
032400    03 HOUR                                PIC 9(02) VALUE ZEROS. G0103240
032500    03 MINUTE                              PIC 9(02) VALUE ZEROS. G0103250
032600    03 SECOND                              PIC 9(02) VALUE ZEROS. G0103260
032700    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS. G0103270
032750    03 FILLER                              PIC X(02) VALUE SPACES.G0103275
032800 01 WRK-TIME-FORMATTED.                                           G0103280
032900    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS. G0103290
033000    03 FILLER                              PIC X(01) VALUE ':'.   G0103300
033100    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS. G0103310
033200    03 FILLER                              PIC X(01) VALUE ':'.   G0103320
033300    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS. G0103330
033400                                                                  G0103340
033500 77 WRK-SUBSCRIPT-1           PIC 9(05) COMP VALUE ZERO.          G0103350
033600 77 WRK-SUBSCRIPT-2           PIC 9(05) COMP VALUE ZERO.          G0103360
033700 77 WRK-FOUND-SWITCH          PIC X(01) VALUE 'N'.                G0103370
033800     88 ENTRY-WAS-FOUND            VALUE 'Y'.                     G0103380
033900                                                                  G0103390
034000*================================================================*G0103400
034100*                      LINKAGE SECTION                           *G0103410
034200*================================================================*G0103420
034300 LINKAGE SECTION.                                                 G0103430
034400*-------------------------------------------------------------*   G0103440
034500*    CALLED FROM WETG0004 (ORCHESTRATOR) - GIVES BACK HOW MANY *  G0103450
034600*    DAYSUMRY ROWS THIS RUN WROTE, SO THE CALLER CAN APPLY THE *  G0103460
034700*    ZERO-RECORDS-FAILS RULE WITHOUT RE-OPENING THE OUTPUT     *  G0103470
034800*    FILE TO COUNT IT.                                        *   G0103480
034900*-------------------------------------------------------------*   G0103490
035000 01 WRK-XFORM-REQUEST.                                            G0103500
035100    03 WRK-XFORM-ROWS-WRITTEN       PIC 9(07) COMP.               G0103510
035200    03 WRK-XFORM-ROWS-SKIPPED       PIC 9(07) COMP.               G0103520
035300    03 WRK-XFORM-RETURN-CODE        PIC 9(02).                    G0103530
035350    03 FILLER                   PIC X(05) VALUE SPACES.           G0103535
035400                                                                  G0103540
035500*================================================================*G0103550
035600 PROCEDURE DIVISION         USING WRK-XFORM-REQUEST.              G0103560
035700*================================================================*G0103570
035800*----------------------------------------------------------------*G0103580
035900 0000-MAIN-PROCESS               SECTION.                         G0103590
036000*----------------------------------------------------------------*G0103600
036100     PERFORM 1000-INITIALIZE.                                     G0103610
036200                                                                  G0103620
036300     IF WRK-HOURLY-TABLE-COUNT   EQUAL ZERO                       G0103630
036400        CONTINUE                                                  G0103640
036500     ELSE                                                         G0103650
036600        IF DAILY-BLOCK-PRESENT                                    G0103660
036700           PERFORM 2100-PROCESS-DAYLIGHT-MODE                     G0103670
036800        ELSE                                                      G0103680
036900           PERFORM 2200-PROCESS-HOURLY-ONLY-MODE                  G0103690
037000        END-IF                                                    G0103700
037100     END-IF.                                                      G0103710
037200                                                                  G0103720
037300     PERFORM 3000-FINALIZE.                                       G0103730
037400*----------------------------------------------------------------*G0103740
037500 0000-99-EXIT.                   EXIT.                            G0103750
037600*----------------------------------------------------------------*G0103760
037700*----------------------------------------------------------------*G0103770
037800 1000-INITIALIZE                 SECTION.                         G0103780
037900*----------------------------------------------------------------*G0103790
038000     PERFORM 9000-GET-DATE-TIME.                                  G0103800
038100                                                                  G0103810
038200     INITIALIZE WRK-HOURLY-REG                                    G0103820
038300                WRK-DAILY-REG                                     G0103830
038400                WRK-DAYSUMRY-REG                                  G0103840
038500                WRK-SKIPPED-REG                                   G0103850
038600                WRK-HOURLY-TABLE.                                 G0103860
038700                                                                  G0103870
038800     OPEN INPUT  WETHRIN                                          G0103880
038900                 WETDYIN                                          G0103890
039000          OUTPUT DAYSUMRY                                         G0103900
039100                 WETSKIPD.                                        G0103910
039200                                                                  G0103920
039300     MOVE 'OPEN FILE WETHRIN'   TO WRK-ERROR-MSG.                 G0103930
039400     PERFORM 8100-TEST-FS-WETHRIN.                                G0103940
039500                                                                  G0103950
039600*    WETDYIN MAY LEGITIMATELY NOT EXIST - IT IS AN OPTIONAL     * G0103960
039700*    FEED.  A FILE-STATUS OF 35 (FILE NOT FOUND) IS TREATED AS  * G0103970
039800*    HOURLY-ONLY MODE, NOT AS AN ABEND.                         * G0103980
039900     IF WRK-FS-WETDYIN            EQUAL 35                        G0103990
040000        MOVE 'N'                  TO WRK-DAILY-BLOCK-PRESENT      G0104000
040100        MOVE 'END'                TO WRK-WETDYIN-EOF              G0104010
040200     ELSE                                                         G0104020
040300        MOVE 'DAILY FEED UNREADABLE' TO WRK-ERROR-MSG             G0104030
040400        PERFORM 8200-TEST-FS-WETDYIN                              G0104040
040500     END-IF.                                                      G0104050
040600                                                                  G0104060
040700     MOVE 'OPEN FILE DAYSUMRY'   TO WRK-ERROR-MSG.                G0104070
040800     PERFORM 8300-TEST-FS-DAYSUMRY.                               G0104080
040900                                                                  G0104090
041000     MOVE 'OPEN FILE WETSKIPD'   TO WRK-ERROR-MSG.                G0104100
041100     PERFORM 8400-TEST-FS-WETSKIPD.                               G0104110
041200                                                                  G0104120
041300     PERFORM 1100-LOAD-HOURLY-TABLE.                              G0104130
041400                                                                  G0104140
041500     IF WRK-WETDYIN-EOF          NOT EQUAL 'END'                  G0104150
041600        READ WETDYIN               INTO WRK-DAILY-REG             G0104160
041700        PERFORM 8200-TEST-FS-WETDYIN                              G0104170
041800        IF WRK-FS-WETDYIN          EQUAL 10                       G0104180
041900           MOVE 'END'               TO WRK-WETDYIN-EOF            G0104190
042000        ELSE                                                      G0104200
042100           MOVE 'Y'                 TO WRK-DAILY-BLOCK-PRESENT    G0104210
042200           ADD 1                    TO WRK-DAILY-REGS-COUNTER     G0104220
042300        END-IF                                                    G0104230
042400     END-IF.                                                      G0104240
042500*----------------------------------------------------------------*G0104250
042600 1000-99-EXIT.                   EXIT.                            G0104260
042700*----------------------------------------------------------------*G0104270
042800*----------------------------------------------------------------*G0104280
042900 1100-LOAD-HOURLY-TABLE          SECTION.                         G0104290
043000*----------------------------------------------------------------*G0104300
043100*    STEP 2 OF THE TRANSFORMER - A ZERO-TIMESTAMP HOURLY FEED   * G0104310
043200*    LEAVES WRK-HOURLY-TABLE-COUNT AT ZERO AND 0000-MAIN-PROCESS* G0104320
043300*    SKIPS STRAIGHT TO 3000-FINALIZE WITH NO OUTPUT RECORDS.    * G0104330
043400*----------------------------------------------------------------*G0104340
043500     MOVE 'READING WETHRIN'      TO WRK-ERROR-MSG.                G0104350
043600     MOVE 'N'                    TO WRK-WETHRIN-EOF.              G0104360
043700                                                                  G0104370
043800     PERFORM 1120-READ-ONE-HOURLY-ROW                             G0104380
043900             UNTIL WRK-WETHRIN-EOF EQUAL 'END'.                   G0104390
044000*----------------------------------------------------------------*G0104400
044100 1100-99-EXIT.                   EXIT.                            G0104410
044200*----------------------------------------------------------------*G0104420
044300*----------------------------------------------------------------*G0104430
044400 1120-READ-ONE-HOURLY-ROW        SECTION.                         G0104440
044500*----------------------------------------------------------------*G0104450
044600     READ WETHRIN                   INTO WRK-HOURLY-REG.          G0104460
044700     PERFORM 8100-TEST-FS-WETHRIN.                                G0104470
044800     IF WRK-FS-WETHRIN             EQUAL 10                       G0104480
044900        MOVE 'END'                  TO WRK-WETHRIN-EOF            G0104490
045000     ELSE                                                         G0104500
045100        ADD 1                       TO WRK-HOURLY-REGS-COUNTER    G0104510
045200        PERFORM 1150-APPEND-HOURLY-ENTRY                          G0104520
045300     END-IF.                                                      G0104530
045400*----------------------------------------------------------------*G0104540
045500 1120-99-EXIT.                   EXIT.                            G0104550
045600*----------------------------------------------------------------*G0104560
045700*----------------------------------------------------------------*G0104570
045800 1150-APPEND-HOURLY-ENTRY        SECTION.                         G0104580
045900*----------------------------------------------------------------*G0104590
046000     IF WRK-HOURLY-TABLE-COUNT   EQUAL 2400                       G0104600
046100        MOVE 'WRK-HOURLY-TABLE FULL (2400)' TO WRK-ERROR-CODE     G0104610
046200        MOVE 'HOURLY FEED TOO LARGE FOR RUN' TO WRK-ERROR-MSG     G0104620
046300        PERFORM 9999-CALL-ABEND-PGM                               G0104630
046400     END-IF.                                                      G0104640
046500                                                                  G0104650
046600     ADD 1                       TO WRK-HOURLY-TABLE-COUNT.       G0104660
046700     SET HR-IDX                  TO WRK-HOURLY-TABLE-COUNT.       G0104670
046800                                                                  G0104680
046900     MOVE WETHHR01-TIME OF WRK-HOURLY-REG                         G0104690
047000                                 TO WRK-HR-TIME (HR-IDX).         G0104700
047100     MOVE WETHHR01-TIME OF WRK-HOURLY-REG                         G0104710
047200                                 TO WRK-EPOCH-SECONDS.            G0104720
047300     PERFORM 7000-CONV-EPOCH-TO-ISO.                              G0104730
047400     MOVE WRK-EPOCH-CCYYMMDD     TO WRK-HR-DATE-KEY (HR-IDX).     G0104740
047500                                                                  G0104750
047600     MOVE WETHHR01-TEMPERATURE-2M OF WRK-HOURLY-REG               G0104760
047700                       TO WRK-HR-VALUE (HR-IDX                    G0104770
047800                          IX-TEMPERATURE-2M).                     G0104780
047900     MOVE WETHHR01-RELHUM-2M OF WRK-HOURLY-REG                    G0104790
048000                       TO WRK-HR-VALUE (HR-IDX                    G0104800
048100                          IX-RELHUM-2M).                          G0104810
048200     MOVE WETHHR01-DEWPOINT-2M OF WRK-HOURLY-REG                  G0104820
048300                       TO WRK-HR-VALUE (HR-IDX                    G0104830
048400                          IX-DEWPOINT-2M).                        G0104840
048500     MOVE WETHHR01-APPARENT-TEMP OF WRK-HOURLY-REG                G0104850
048600                       TO WRK-HR-VALUE (HR-IDX                    G0104860
048700                          IX-APPARENT-TEMP).                      G0104870
048800     MOVE WETHHR01-TEMPERATURE-80M OF WRK-HOURLY-REG              G0104880
048900                       TO WRK-HR-VALUE (HR-IDX                    G0104890
049000                          IX-TEMPERATURE-80M).                    G0104900
049100     MOVE WETHHR01-TEMPERATURE-120M OF WRK-HOURLY-REG             G0104910
049200                       TO WRK-HR-VALUE (HR-IDX                    G0104920
049300                          IX-TEMPERATURE-120M).                   G0104930
049400     MOVE WETHHR01-WIND-SPEED-10M OF WRK-HOURLY-REG               G0104940
049500                       TO WRK-HR-VALUE (HR-IDX                    G0104950
049600                          IX-WIND-SPEED-10M).                     G0104960
049700     MOVE WETHHR01-WIND-SPEED-80M OF WRK-HOURLY-REG               G0104970
049800                       TO WRK-HR-VALUE (HR-IDX                    G0104980
049900                          IX-WIND-SPEED-80M).                     G0104990
050000     MOVE WETHHR01-VISIBILITY OF WRK-HOURLY-REG                   G0105000
050100                       TO WRK-HR-VALUE (HR-IDX                    G0105010
050200                          IX-VISIBILITY).                         G0105020
050300     MOVE WETHHR01-SOIL-TEMP-0CM OF WRK-HOURLY-REG                G0105030
050400                       TO WRK-HR-VALUE (HR-IDX                    G0105040
050500                          IX-SOIL-TEMP-0CM).                      G0105050
050600     MOVE WETHHR01-SOIL-TEMP-6CM OF WRK-HOURLY-REG                G0105060
050700                       TO WRK-HR-VALUE (HR-IDX                    G0105070
050800                          IX-SOIL-TEMP-6CM).                      G0105080
050900     MOVE WETHHR01-RAIN OF WRK-HOURLY-REG                         G0105090
051000                       TO WRK-HR-VALUE (HR-IDX IX-RAIN).          G0105100
051100     MOVE WETHHR01-SHOWERS OF WRK-HOURLY-REG                      G0105110
051200                       TO WRK-HR-VALUE (HR-IDX IX-SHOWERS).       G0105120
051300     MOVE WETHHR01-SNOWFALL OF WRK-HOURLY-REG                     G0105130
051400                       TO WRK-HR-VALUE (HR-IDX IX-SNOWFALL).      G0105140
051500                                                                  G0105150
051600     PERFORM 1160-COPY-ONE-NULL-IND VARYING WRK-SUBSCRIPT-1       G0105160
051700             FROM 1 BY 1                                          G0105170
051800             UNTIL WRK-SUBSCRIPT-1 GREATER IX-VALUE-COUNT.        G0105180
051900*----------------------------------------------------------------*G0105190
052000 1150-99-EXIT.                   EXIT.                            G0105200
052100*----------------------------------------------------------------*G0105210
052200*----------------------------------------------------------------*G0105220
052300 1160-COPY-ONE-NULL-IND           SECTION.                        G0105230
052400*----------------------------------------------------------------*G0105240
052500     MOVE WETHHR01-NULL-IND (WRK-SUBSCRIPT-1) OF WRK-HOURLY-REG   G0105250
052600                                 TO WRK-HR-NULL-IND               G0105260
052700                                    (HR-IDX WRK-SUBSCRIPT-1).     G0105270
052800*----------------------------------------------------------------*G0105280
052900 1160-99-EXIT.                   EXIT.                            G0105290
053000*----------------------------------------------------------------*G0105300
053100*----------------------------------------------------------------*G0105310
053200 2100-PROCESS-DAYLIGHT-MODE      SECTION.                         G0105320
053300*----------------------------------------------------------------*G0105330
053400*    STEP 3B.  DAILY BLOCK DRIVES THE LOOP, ONE DAY AT A TIME,  * G0105340
053500*    THE SAME WAY CSRG0001 LET FILE0001 DRIVE ITS MATCH-MERGE.  * G0105350
053600*----------------------------------------------------------------*G0105360
053700     PERFORM 2120-PROCESS-ONE-DAILY-ROW                           G0105370
053800             UNTIL WRK-WETDYIN-EOF EQUAL 'END'.                   G0105380
053900*----------------------------------------------------------------*G0105390
054000 2100-99-EXIT.                   EXIT.                            G0105400
054100*----------------------------------------------------------------*G0105410
054200*----------------------------------------------------------------*G0105420
054300 2120-PROCESS-ONE-DAILY-ROW      SECTION.                         G0105430
054400*----------------------------------------------------------------*G0105440
054500     PERFORM 2110-BUILD-DAY-FROM-DAILY-ROW.                       G0105450
054600                                                                  G0105460
054700     IF WRK-DAY-MATCH-COUNT      GREATER ZERO                     G0105470
054800        PERFORM 2500-WRITE-DAYSUMRY                               G0105480
054900     ELSE                                                         G0105490
055000        MOVE WRK-DAILY-REG         TO WRK-SKIPPED-REG             G0105500
055100        PERFORM 2600-WRITE-WETSKIPD                               G0105510
055200     END-IF.                                                      G0105520
055300                                                                  G0105530
055400     MOVE 'READING WETDYIN'      TO WRK-ERROR-MSG.                G0105540
055500     READ WETDYIN                   INTO WRK-DAILY-REG.           G0105550
055600     PERFORM 8200-TEST-FS-WETDYIN.                                G0105560
055700     IF WRK-FS-WETDYIN              EQUAL 10                      G0105570
055800        MOVE 'END'                  TO WRK-WETDYIN-EOF            G0105580
055900     ELSE                                                         G0105590
056000        ADD 1                       TO WRK-DAILY-REGS-COUNTER     G0105600
056100     END-IF.                                                      G0105610
056200*----------------------------------------------------------------*G0105620
056300 2120-99-EXIT.                   EXIT.                            G0105630
056400*----------------------------------------------------------------*G0105640
056500*----------------------------------------------------------------*G0105650
056600 2110-BUILD-DAY-FROM-DAILY-ROW   SECTION.                         G0105660
056700*----------------------------------------------------------------*G0105670
056800     MOVE WETHDY01-TIME OF WRK-DAILY-REG                          G0105680
056900                                 TO WRK-EPOCH-SECONDS.            G0105690
057000     PERFORM 7000-CONV-EPOCH-TO-ISO.                              G0105700
057100     MOVE WRK-EPOCH-CCYYMMDD     TO WRK-DAY-DATE-KEY.             G0105710
057200     MOVE ZERO                   TO WRK-DAY-MATCH-COUNT.          G0105720
057300     MOVE 'N'                    TO WRK-DAY-HAS-DAYLIGHT.         G0105730
057400                                                                  G0105740
057500     IF WETHDY01-FLD-IS-PRESENT (1) OF WRK-DAILY-REG              G0105750
057600        MOVE WETHDY01-SUNRISE OF WRK-DAILY-REG                    G0105760
057700                                 TO WRK-DAY-SUNRISE               G0105770
057800     ELSE                                                         G0105780
057900        MOVE ZERO                TO WRK-DAY-SUNRISE               G0105790
058000     END-IF.                                                      G0105800
058100                                                                  G0105810
058200     IF WETHDY01-FLD-IS-PRESENT (2) OF WRK-DAILY-REG              G0105820
058300        MOVE WETHDY01-SUNSET OF WRK-DAILY-REG                     G0105830
058400                                 TO WRK-DAY-SUNSET                G0105840
058500     ELSE                                                         G0105850
058600        MOVE ZERO                TO WRK-DAY-SUNSET                G0105860
058700     END-IF.                                                      G0105870
058800                                                                  G0105880
058900     IF WETHDY01-FLD-IS-PRESENT (1) OF WRK-DAILY-REG              G0105890
059000        AND WETHDY01-FLD-IS-PRESENT (2) OF WRK-DAILY-REG          G0105900
059100        MOVE 'Y'                 TO WRK-DAY-HAS-DAYLIGHT          G0105910
059200     END-IF.                                                      G0105920
059300                                                                  G0105930
059400     PERFORM 2130-COUNT-ONE-HOUR-MATCH VARYING HR-IDX             G0105940
059500             FROM 1 BY 1                                          G0105950
059600             UNTIL HR-IDX GREATER WRK-HOURLY-TABLE-COUNT.         G0105960
059700                                                                  G0105970
059800     INITIALIZE WRK-DAYSUMRY-REG.                                 G0105980
059900     MOVE WRK-EPOCH-CCYYMMDD(1:4) TO WETHSUM1-DATE-CCYY           G0105990
060000                                       OF WRK-DAYSUMRY-REG.       G0106000
060100     MOVE WRK-EPOCH-CCYYMMDD(5:2) TO WETHSUM1-DATE-MM             G0106010
060200                                       OF WRK-DAYSUMRY-REG.       G0106020
060300     MOVE WRK-EPOCH-CCYYMMDD(7:2) TO WETHSUM1-DATE-DD             G0106030
060400                                       OF WRK-DAYSUMRY-REG.       G0106040
060500                                                                  G0106050
060600     PERFORM 2300-CALC-ALL-24H-AGGREGATES.                        G0106060
060700                                                                  G0106070
060800     IF DAY-HAS-DAYLIGHT                                          G0106080
060900        MOVE 'Y'                 TO WETHSUM1-DAYLIGHT-IND         G0106090
061000                                       OF WRK-DAYSUMRY-REG        G0106100
061100        PERFORM 2400-CALC-ALL-DAYLIGHT-AGGREGATES                 G0106110
061200     ELSE                                                         G0106120
061300        MOVE 'N'                 TO WETHSUM1-DAYLIGHT-IND         G0106130
061400                                       OF WRK-DAYSUMRY-REG        G0106140
061500     END-IF.                                                      G0106150
061600                                                                  G0106160
061700     PERFORM 2700-CALC-CONVERTED-FIELDS.                          G0106170
061800*----------------------------------------------------------------*G0106180
061900 2110-99-EXIT.                   EXIT.                            G0106190
062000*----------------------------------------------------------------*G0106200
062100*----------------------------------------------------------------*G0106210
062200 2130-COUNT-ONE-HOUR-MATCH       SECTION.                         G0106220
062300*----------------------------------------------------------------*G0106230
062400     IF WRK-HR-DATE-KEY (HR-IDX)  EQUAL WRK-DAY-DATE-KEY          G0106240
062500        ADD 1                     TO WRK-DAY-MATCH-COUNT          G0106250
062600     END-IF.                                                      G0106260
062700*----------------------------------------------------------------*G0106270
062800 2130-99-EXIT.                   EXIT.                            G0106280
062900*----------------------------------------------------------------*G0106290
063000*----------------------------------------------------------------*G0106300
063100 2200-PROCESS-HOURLY-ONLY-MODE   SECTION.                         G0106310
063200*----------------------------------------------------------------*G0106320
063300*    STEP 3A.  NO DAILY FEED - BUILD THE DISTINCT-DATE LIST IN  * G0106330
063400*    FIRST-SEEN ORDER, THEN ONE SUMMARY ROW PER DISTINCT DATE,  * G0106340
063500*    ALL DAYLIGHT FIELDS LEFT BLANK.                            * G0106350
063600*----------------------------------------------------------------*G0106360
063700     PERFORM 2210-ADD-DISTINCT-DATE VARYING HR-IDX                G0106370
063800             FROM 1 BY 1                                          G0106380
063900             UNTIL HR-IDX GREATER WRK-HOURLY-TABLE-COUNT.         G0106390
064000                                                                  G0106400
064100     PERFORM 2220-BUILD-ONE-DISTINCT-DAY VARYING DD-IDX           G0106410
064200             FROM 1 BY 1                                          G0106420
064300             UNTIL DD-IDX GREATER WRK-DISTINCT-DATE-COUNT.        G0106430
064400*----------------------------------------------------------------*G0106440
064500 2200-99-EXIT.                   EXIT.                            G0106450
064600*----------------------------------------------------------------*G0106460
064700*----------------------------------------------------------------*G0106470
064800 2220-BUILD-ONE-DISTINCT-DAY     SECTION.                         G0106480
064900*----------------------------------------------------------------*G0106490
065000     MOVE WRK-DISTINCT-DATE (DD-IDX) TO WRK-DAY-DATE-KEY.         G0106500
065100     MOVE ZERO                   TO WRK-DAY-MATCH-COUNT.          G0106510
065200     MOVE 'N'                    TO WRK-DAY-HAS-DAYLIGHT.         G0106520
065300                                                                  G0106530
065400     PERFORM 2130-COUNT-ONE-HOUR-MATCH VARYING HR-IDX             G0106540
065500             FROM 1 BY 1                                          G0106550
065600             UNTIL HR-IDX GREATER WRK-HOURLY-TABLE-COUNT.         G0106560
065700                                                                  G0106570
065800     IF WRK-DAY-MATCH-COUNT      GREATER ZERO                     G0106580
065900        INITIALIZE WRK-DAYSUMRY-REG                               G0106590
066000        MOVE WRK-DAY-DATE-KEY(1:4)  TO WETHSUM1-DATE-CCYY         G0106600
066100                                       OF WRK-DAYSUMRY-REG        G0106610
066200        MOVE WRK-DAY-DATE-KEY(5:2)  TO WETHSUM1-DATE-MM           G0106620
066300                                       OF WRK-DAYSUMRY-REG        G0106630
066400        MOVE WRK-DAY-DATE-KEY(7:2)  TO WETHSUM1-DATE-DD           G0106640
066500                                       OF WRK-DAYSUMRY-REG        G0106650
066600        MOVE 'N'                    TO WETHSUM1-DAYLIGHT-IND      G0106660
066700                                       OF WRK-DAYSUMRY-REG        G0106670
066800        PERFORM 2300-CALC-ALL-24H-AGGREGATES                      G0106680
066900        PERFORM 2700-CALC-CONVERTED-FIELDS                        G0106690
067000        PERFORM 2500-WRITE-DAYSUMRY                               G0106700
067100     END-IF.                                                      G0106710
067200*----------------------------------------------------------------*G0106720
067300 2220-99-EXIT.                   EXIT.                            G0106730
067400*----------------------------------------------------------------*G0106740
067500*----------------------------------------------------------------*G0106750
067600 2210-ADD-DISTINCT-DATE          SECTION.                         G0106760
067700*----------------------------------------------------------------*G0106770
067800     MOVE 'N'                    TO WRK-FOUND-SWITCH.             G0106780
067900     PERFORM 2215-TEST-ONE-DISTINCT-DATE VARYING DD-IDX           G0106790
068000             FROM 1 BY 1                                          G0106800
068100             UNTIL DD-IDX GREATER WRK-DISTINCT-DATE-COUNT.        G0106810
068200                                                                  G0106820
068300     IF NOT ENTRY-WAS-FOUND                                       G0106830
068400        ADD 1                    TO WRK-DISTINCT-DATE-COUNT       G0106840
068500        SET DD-IDX                  TO WRK-DISTINCT-DATE-COUNT    G0106850
068600        MOVE WRK-HR-DATE-KEY (HR-IDX) TO                          G0106860
068700                                WRK-DISTINCT-DATE (DD-IDX)        G0106870
068800     END-IF.                                                      G0106880
068900*----------------------------------------------------------------*G0106890
069000 2210-99-EXIT.                   EXIT.                            G0106900
069100*----------------------------------------------------------------*G0106910
069200*----------------------------------------------------------------*G0106920
069300 2215-TEST-ONE-DISTINCT-DATE     SECTION.                         G0106930
069400*----------------------------------------------------------------*G0106940
069500     IF WRK-DISTINCT-DATE (DD-IDX) EQUAL                          G0106950
069600                             WRK-HR-DATE-KEY (HR-IDX)             G0106960
069700        MOVE 'Y'                 TO WRK-FOUND-SWITCH              G0106970
069800     END-IF.                                                      G0106980
069900*----------------------------------------------------------------*G0106990
070000 2215-99-EXIT.                   EXIT.                            G0107000
070100*----------------------------------------------------------------*G0107010
070200*----------------------------------------------------------------*G0107020
070300 2300-CALC-ALL-24H-AGGREGATES    SECTION.                         G0107030
070400*----------------------------------------------------------------*G0107040
070500     PERFORM 6900-STORE-24H-AVG-RESULT VARYING WRK-SUBSCRIPT-1    G0107050
070600             FROM IX-TEMPERATURE-2M BY 1                          G0107060
070700             UNTIL WRK-SUBSCRIPT-1 GREATER IX-SOIL-TEMP-6CM.      G0107070
070800                                                                  G0107080
070900     PERFORM 6950-STORE-24H-SUM-RESULT VARYING WRK-SUBSCRIPT-1    G0107090
071000             FROM IX-RAIN BY 1                                    G0107100
071100             UNTIL WRK-SUBSCRIPT-1 GREATER IX-SNOWFALL.           G0107110
071200*----------------------------------------------------------------*G0107120
071300 2300-99-EXIT.                   EXIT.                            G0107130
071400*----------------------------------------------------------------*G0107140
071500*----------------------------------------------------------------*G0107150
071600 2400-CALC-ALL-DAYLIGHT-AGGREGATES  SECTION.                      G0107160
071700*----------------------------------------------------------------*G0107170
071800     PERFORM 6970-STORE-DAYLT-AVG-RESULT VARYING WRK-SUBSCRIPT-1  G0107180
071900             FROM IX-TEMPERATURE-2M BY 1                          G0107190
072000             UNTIL WRK-SUBSCRIPT-1 GREATER IX-VISIBILITY.         G0107200
072100                                                                  G0107210
072200     PERFORM 6980-STORE-DAYLT-SUM-RESULT VARYING WRK-SUBSCRIPT-1  G0107220
072300             FROM IX-RAIN BY 1                                    G0107230
072400             UNTIL WRK-SUBSCRIPT-1 GREATER IX-SNOWFALL.           G0107240
072500                                                                  G0107250
072600     MOVE WRK-DAY-SUNRISE        TO WRK-EPOCH-SECONDS.            G0107260
072700     PERFORM 7000-CONV-EPOCH-TO-ISO.                              G0107270
072800     MOVE WRK-EPOCH-ISO-STRING   TO WETHSUM1-SUNRISE-ISO          G0107280
072900                                       OF WRK-DAYSUMRY-REG.       G0107290
073000     MOVE WRK-DAY-SUNSET         TO WRK-EPOCH-SECONDS.            G0107300
073100     PERFORM 7000-CONV-EPOCH-TO-ISO.                              G0107310
073200     MOVE WRK-EPOCH-ISO-STRING   TO WETHSUM1-SUNSET-ISO           G0107320
073300                                       OF WRK-DAYSUMRY-REG.       G0107330
073400                                                                  G0107340
073500     MOVE WETHDY01-DAYLIGHT-DURATION OF WRK-DAILY-REG             G0107350
073600                                 TO WRK-CONVERT-INPUT.            G0107360
073700     PERFORM 6850-CONV-SEC-TO-HRS.                                G0107370
073750     PERFORM 7150-ROUND-CONVERT-2DP.                              G0107375
073800     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-DAYLIGHT-HOURS       G0107380
073900                                       OF WRK-DAYSUMRY-REG.       G0107390
074000*----------------------------------------------------------------*G0107400
074100 2400-99-EXIT.                   EXIT.                            G0107410
074200*----------------------------------------------------------------*G0107420
074300*----------------------------------------------------------------*G0107430
074400 2500-WRITE-DAYSUMRY             SECTION.                         G0107440
074500*----------------------------------------------------------------*G0107450
074600     MOVE 'RECORDING RESULT DAYSUMRY'                             G0107460
074700                                 TO    WRK-ERROR-MSG.             G0107470
074800                                                                  G0107480
074900     MOVE  WRK-DAYSUMRY-REG      TO    FD-REG-DAYSUMRY.           G0107490
075000                                                                  G0107500
075100     WRITE FD-REG-DAYSUMRY.                                       G0107510
075200                                                                  G0107520
075300     PERFORM 8300-TEST-FS-DAYSUMRY.                               G0107530
075400                                                                  G0107540
075500     IF WRK-FS-DAYSUMRY          EQUAL ZEROS                      G0107550
075600        ADD  1                   TO    WRK-DAYSUMRY-REGS-COUNTER  G0107560
075700     END-IF.                                                      G0107570
075800*----------------------------------------------------------------*G0107580
075900 2500-99-EXIT.                   EXIT.                            G0107590
076000*----------------------------------------------------------------*G0107600
076100*----------------------------------------------------------------*G0107610
076200 2600-WRITE-WETSKIPD             SECTION.                         G0107620
076300*----------------------------------------------------------------*G0107630
076400     MOVE 'RECORDING SKIPPED DAY'                                 G0107640
076500                                 TO    WRK-ERROR-MSG.             G0107650
076600                                                                  G0107660
076700     MOVE  WRK-SKIPPED-REG       TO    FD-REG-WETSKIPD.           G0107670
076800                                                                  G0107680
076900     WRITE FD-REG-WETSKIPD.                                       G0107690
077000                                                                  G0107700
077100     PERFORM 8400-TEST-FS-WETSKIPD.                               G0107710
077200                                                                  G0107720
077300     IF WRK-FS-WETSKIPD          EQUAL ZEROS                      G0107730
077400        ADD  1                   TO    WRK-WETSKIPD-REGS-COUNTER  G0107740
077500     END-IF.                                                      G0107750
077600*----------------------------------------------------------------*G0107760
077700 2600-99-EXIT.                   EXIT.                            G0107770
077800*----------------------------------------------------------------*G0107780
077900*----------------------------------------------------------------*G0107790
078000 2700-CALC-CONVERTED-FIELDS      SECTION.                         G0107800
078100*----------------------------------------------------------------*G0107810
078200     MOVE WETHSUM1-AVG-WIND-10M-24H OF WRK-DAYSUMRY-REG           G0107820
078300                                 TO WRK-CONVERT-INPUT.            G0107830
078400     PERFORM 6600-CONV-KNOTS-TO-MPS.                              G0107840
078450     PERFORM 7150-ROUND-CONVERT-2DP.                              G0107845
078500     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-WIND10M-MPS          G0107850
078600                                       OF WRK-DAYSUMRY-REG.       G0107860
078700                                                                  G0107870
078800     MOVE WETHSUM1-AVG-WIND-80M-24H OF WRK-DAYSUMRY-REG           G0107880
078900                                 TO WRK-CONVERT-INPUT.            G0107890
079000     PERFORM 6600-CONV-KNOTS-TO-MPS.                              G0107900
079050     PERFORM 7150-ROUND-CONVERT-2DP.                              G0107905
079100     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-WIND80M-MPS          G0107910
079200                                       OF WRK-DAYSUMRY-REG.       G0107920
079300                                                                  G0107930
079400     MOVE WETHSUM1-AVG-TEMP-2M-24H OF WRK-DAYSUMRY-REG            G0107940
079500                                 TO WRK-CONVERT-INPUT.            G0107950
079600     PERFORM 6500-CONV-F-TO-C.                                    G0107960
079650     PERFORM 7150-ROUND-CONVERT-2DP.                              G0107965
079700     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-TEMP2M-CELSIUS       G0107970
079800                                       OF WRK-DAYSUMRY-REG.       G0107980
079900                                                                  G0107990
080000     MOVE WETHSUM1-AVG-APPTEMP-24H OF WRK-DAYSUMRY-REG            G0108000
080100                                 TO WRK-CONVERT-INPUT.            G0108010
080200     PERFORM 6500-CONV-F-TO-C.                                    G0108020
080250     PERFORM 7150-ROUND-CONVERT-2DP.                              G0108025
080300     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-APPTEMP-CELSIUS      G0108030
080400                                       OF WRK-DAYSUMRY-REG.       G0108040
080500                                                                  G0108050
080600     MOVE WETHSUM1-AVG-TEMP-80M-24H OF WRK-DAYSUMRY-REG           G0108060
080700                                 TO WRK-CONVERT-INPUT.            G0108070
080800     PERFORM 6500-CONV-F-TO-C.                                    G0108080
080850     PERFORM 7150-ROUND-CONVERT-2DP.                              G0108085
080900     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-TEMP80M-CELSIUS      G0108090
081000                                       OF WRK-DAYSUMRY-REG.       G0108100
081100                                                                  G0108110
081200     MOVE WETHSUM1-AVG-TEMP-120M-24H OF WRK-DAYSUMRY-REG          G0108120
081300                                 TO WRK-CONVERT-INPUT.            G0108130
081400     PERFORM 6500-CONV-F-TO-C.                                    G0108140
081450     PERFORM 7150-ROUND-CONVERT-2DP.                              G0108145
081500     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-TEMP120M-CELSIUS     G0108150
081600                                       OF WRK-DAYSUMRY-REG.       G0108160
081700                                                                  G0108170
081800     MOVE WRK-SOIL0CM-AVG-24H    TO WRK-CONVERT-INPUT.            G0108180
081900     PERFORM 6500-CONV-F-TO-C.                                    G0108190
081950     PERFORM 7150-ROUND-CONVERT-2DP.                              G0108195
082000     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-SOIL0CM-CELSIUS      G0108200
082010                                       OF WRK-DAYSUMRY-REG.       G0108201
082020                                                                  G0108202
082030     MOVE WRK-SOIL6CM-AVG-24H    TO WRK-CONVERT-INPUT.            G0108203
082060     PERFORM 6500-CONV-F-TO-C.                                    G0108206
082090     PERFORM 7150-ROUND-CONVERT-2DP.                              G0108209
082120     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-SOIL6CM-CELSIUS      G0108212
082150                                       OF WRK-DAYSUMRY-REG.       G0108215
082200                                                                  G0108220
082300     MOVE WETHSUM1-TOT-RAIN-24H OF WRK-DAYSUMRY-REG               G0108230
082400                                 TO WRK-CONVERT-INPUT.            G0108240
082500     PERFORM 6700-CONV-IN-TO-MM.                                  G0108250
082550     PERFORM 7150-ROUND-CONVERT-2DP.                              G0108255
082600     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-RAIN-MM              G0108260
082700                                       OF WRK-DAYSUMRY-REG.       G0108270
082800                                                                  G0108280
082900     MOVE WETHSUM1-TOT-SHOWERS-24H OF WRK-DAYSUMRY-REG            G0108290
083000                                 TO WRK-CONVERT-INPUT.            G0108300
083100     PERFORM 6700-CONV-IN-TO-MM.                                  G0108310
083150     PERFORM 7150-ROUND-CONVERT-2DP.                              G0108315
083200     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-SHOWERS-MM           G0108320
083300                                       OF WRK-DAYSUMRY-REG.       G0108330
083400                                                                  G0108340
083500     MOVE WETHSUM1-TOT-SNOWFALL-24H OF WRK-DAYSUMRY-REG           G0108350
083600                                 TO WRK-CONVERT-INPUT.            G0108360
083700     PERFORM 6700-CONV-IN-TO-MM.                                  G0108370
083750     PERFORM 7150-ROUND-CONVERT-2DP.                              G0108375
083800     MOVE WRK-CONVERT-OUTPUT-2DP TO WETHSUM1-SNOWFALL-MM          G0108380
083900                                       OF WRK-DAYSUMRY-REG.       G0108390
084000*----------------------------------------------------------------*G0108400
084100 2700-99-EXIT.                   EXIT.                            G0108410
084200*----------------------------------------------------------------*G0108420
084300*----------------------------------------------------------------*G0108430
084400 3000-FINALIZE                   SECTION.                         G0108440
084500*----------------------------------------------------------------*G0108450
084600     CLOSE WETHRIN WETDYIN DAYSUMRY WETSKIPD.                     G0108460
084700                                                                  G0108470
084800     DISPLAY '***************************'.                       G0108480
084900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       G0108490
085000     DISPLAY '***************************'.                       G0108500
085100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                G0108510
085200     DISPLAY '*-------------------------*'.                       G0108520
085300     DISPLAY '*HOURLY ROWS READ....:' WRK-HOURLY-REGS-COUNTER     G0108530
085400     '*'.                                                         G0108540
085500     DISPLAY '*DAILY ROWS READ.....:' WRK-DAILY-REGS-COUNTER      G0108550
085600     '*'.                                                         G0108560
085700     DISPLAY '*DAYSUMRY WRITTEN....:' WRK-DAYSUMRY-REGS-COUNTER   G0108570
085800     '*'.                                                         G0108580
085900     DISPLAY '*DAYS SKIPPED........:' WRK-WETSKIPD-REGS-COUNTER   G0108590
086000     '*'.                                                         G0108600
086100     DISPLAY '*-------------------------*'.                       G0108610
086200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.           G0108620
086300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.         G0108630
086400     DISPLAY '***************************'.                       G0108640
086500                                                                  G0108650
086600     MOVE WRK-DAYSUMRY-REGS-COUNTER  TO WRK-XFORM-ROWS-WRITTEN.   G0108660
086700     MOVE WRK-WETSKIPD-REGS-COUNTER  TO WRK-XFORM-ROWS-SKIPPED.   G0108670
086800     MOVE ZEROS                      TO WRK-XFORM-RETURN-CODE.    G0108680
086900                                                                  G0108690
087000     GOBACK.                                                      G0108700
087100*----------------------------------------------------------------*G0108710
087200 3000-99-EXIT.                   EXIT.                            G0108720
087300*----------------------------------------------------------------*G0108730
087400*----------------------------------------------------------------*G0108740
087500 6100-CALC-24H-AVG                SECTION.                        G0108750
087600*----------------------------------------------------------------*G0108760
087700*    24H AVERAGE OF WRK-SUBSCRIPT-1'S FIELD OVER THE DAY'S      * G0108770
087800*    HOURLY ROWS.  NULL IF ZERO NON-NULL VALUES WERE PRESENT.   * G0108780
087900*----------------------------------------------------------------*G0108790
088000     MOVE ZERO                   TO WRK-ACCUM-SUM                 G0108800
088100                                     WRK-ACCUM-COUNT.             G0108810
088200                                                                  G0108820
088300     PERFORM 6150-ACCUM-ONE-24H-HOUR VARYING HR-IDX               G0108830
088400             FROM 1 BY 1                                          G0108840
088500             UNTIL HR-IDX GREATER WRK-HOURLY-TABLE-COUNT.         G0108850
088600                                                                  G0108860
088700     IF WRK-ACCUM-COUNT          EQUAL ZERO                       G0108870
088800        MOVE 'Y'                 TO WRK-ACCUM-IS-NULL             G0108880
088900     ELSE                                                         G0108890
089000        MOVE 'N'                 TO WRK-ACCUM-IS-NULL             G0108900
089100        DIVIDE WRK-ACCUM-SUM BY WRK-ACCUM-COUNT                   G0108910
089200                                GIVING WRK-ACCUM-RESULT           G0108920
089300                                ROUNDED                           G0108930
089400        PERFORM 7100-ROUND-2DP                                    G0108940
089500     END-IF.                                                      G0108950
089600*----------------------------------------------------------------*G0108960
089700 6100-99-EXIT.                   EXIT.                            G0108970
089800*----------------------------------------------------------------*G0108980
089900*----------------------------------------------------------------*G0108990
090000 6150-ACCUM-ONE-24H-HOUR          SECTION.                        G0109000
090100*----------------------------------------------------------------*G0109010
090200     IF WRK-HR-DATE-KEY (HR-IDX)  EQUAL WRK-DAY-DATE-KEY          G0109020
090300        AND WRK-HR-VAL-IS-PRESENT (HR-IDX WRK-SUBSCRIPT-1)        G0109030
090400        ADD WRK-HR-VALUE (HR-IDX WRK-SUBSCRIPT-1)                 G0109040
090500                                 TO WRK-ACCUM-SUM                 G0109050
090600        ADD 1                    TO WRK-ACCUM-COUNT               G0109060
090700     END-IF.                                                      G0109070
090800*----------------------------------------------------------------*G0109080
090900 6150-99-EXIT.                   EXIT.                            G0109090
091000*----------------------------------------------------------------*G0109100
091100*----------------------------------------------------------------*G0109110
091200 6200-CALC-24H-SUM                SECTION.                        G0109120
091300*----------------------------------------------------------------*G0109130
091400*    24H SUM - NEVER NULL, ZERO WHEN ALL VALUES FOR THE DAY     * G0109140
091500*    WERE ABSENT (BUG FIX 08/07/89, SEE CHANGE LOG).            * G0109150
091600*----------------------------------------------------------------*G0109160
091700     MOVE ZERO                   TO WRK-ACCUM-SUM                 G0109170
091800                                     WRK-ACCUM-COUNT.             G0109180
091900                                                                  G0109190
092000     PERFORM 6150-ACCUM-ONE-24H-HOUR VARYING HR-IDX               G0109200
092100             FROM 1 BY 1                                          G0109210
092200             UNTIL HR-IDX GREATER WRK-HOURLY-TABLE-COUNT.         G0109220
092300                                                                  G0109230
092400     MOVE 'N'                    TO WRK-ACCUM-IS-NULL.            G0109240
092500     MOVE WRK-ACCUM-SUM          TO WRK-ACCUM-RESULT.             G0109250
092600     PERFORM 7100-ROUND-2DP.                                      G0109260
092700*----------------------------------------------------------------*G0109270
092800 6200-99-EXIT.                   EXIT.                            G0109280
092900*----------------------------------------------------------------*G0109290
093000*----------------------------------------------------------------*G0109300
093100 6300-CALC-DAYLIGHT-AVG           SECTION.                        G0109310
093200*----------------------------------------------------------------*G0109320
093300*    SCANS THE WHOLE HOURLY SERIES - NOT JUST THE DAY'S ROWS -  * G0109330
093400*    FOR sunrise <= time <= sunset.  NULL IF THE BOUNDS ARE     * G0109340
093500*    MISSING OR NO ROWS FALL IN THE WINDOW.                     * G0109350
093600*----------------------------------------------------------------*G0109360
093700     MOVE ZERO                   TO WRK-ACCUM-SUM                 G0109370
093800                                     WRK-ACCUM-COUNT.             G0109380
093900                                                                  G0109390
094000     IF NOT DAY-HAS-DAYLIGHT                                      G0109400
094100        MOVE 'Y'                 TO WRK-ACCUM-IS-NULL             G0109410
094200     ELSE                                                         G0109420
094300        PERFORM 6350-ACCUM-ONE-DAYLT-HOUR VARYING HR-IDX          G0109430
094400                FROM 1 BY 1                                       G0109440
094500                UNTIL HR-IDX GREATER WRK-HOURLY-TABLE-COUNT       G0109450
094600                                                                  G0109460
094700        IF WRK-ACCUM-COUNT       EQUAL ZERO                       G0109470
094800           MOVE 'Y'              TO WRK-ACCUM-IS-NULL             G0109480
094900        ELSE                                                      G0109490
095000           MOVE 'N'              TO WRK-ACCUM-IS-NULL             G0109500
095100           DIVIDE WRK-ACCUM-SUM BY WRK-ACCUM-COUNT                G0109510
095200                                GIVING WRK-ACCUM-RESULT           G0109520
095300                                ROUNDED                           G0109530
095400           PERFORM 7100-ROUND-2DP                                 G0109540
095500        END-IF                                                    G0109550
095600     END-IF.                                                      G0109560
095700*----------------------------------------------------------------*G0109570
095800 6300-99-EXIT.                   EXIT.                            G0109580
095900*----------------------------------------------------------------*G0109590
096000*----------------------------------------------------------------*G0109600
096100 6350-ACCUM-ONE-DAYLT-HOUR        SECTION.                        G0109610
096200*----------------------------------------------------------------*G0109620
096300     IF WRK-HR-TIME (HR-IDX)     NOT LESS WRK-DAY-SUNRISE         G0109630
096400        AND WRK-HR-TIME (HR-IDX) NOT GREATER WRK-DAY-SUNSET       G0109640
096500        AND WRK-HR-VAL-IS-PRESENT (HR-IDX WRK-SUBSCRIPT-1)        G0109650
096600        ADD WRK-HR-VALUE (HR-IDX WRK-SUBSCRIPT-1)                 G0109660
096700                                 TO WRK-ACCUM-SUM                 G0109670
096800        ADD 1                    TO WRK-ACCUM-COUNT               G0109680
096900     END-IF.                                                      G0109690
097000*----------------------------------------------------------------*G0109700
097100 6350-99-EXIT.                   EXIT.                            G0109710
097200*----------------------------------------------------------------*G0109720
097300*----------------------------------------------------------------*G0109730
097400 6400-CALC-DAYLIGHT-SUM           SECTION.                        G0109740
097500*----------------------------------------------------------------*G0109750
097600     MOVE ZERO                   TO WRK-ACCUM-SUM                 G0109760
097700                                     WRK-ACCUM-COUNT.             G0109770
097800                                                                  G0109780
097900     IF NOT DAY-HAS-DAYLIGHT                                      G0109790
098000        MOVE 'Y'                 TO WRK-ACCUM-IS-NULL             G0109800
098100     ELSE                                                         G0109810
098200        PERFORM 6350-ACCUM-ONE-DAYLT-HOUR VARYING HR-IDX          G0109820
098300                FROM 1 BY 1                                       G0109830
098400                UNTIL HR-IDX GREATER WRK-HOURLY-TABLE-COUNT       G0109840
098500        MOVE 'N'                 TO WRK-ACCUM-IS-NULL             G0109850
098600        MOVE WRK-ACCUM-SUM       TO WRK-ACCUM-RESULT              G0109860
098700        PERFORM 7100-ROUND-2DP                                    G0109870
098800     END-IF.                                                      G0109880
098900*----------------------------------------------------------------*G0109890
099000 6400-99-EXIT.                   EXIT.                            G0109900
099100*----------------------------------------------------------------*G0109910
099200*----------------------------------------------------------------*G0109920
099300 6500-CONV-F-TO-C                 SECTION.                        G0109930
099400*----------------------------------------------------------------*G0109940
099500     SUBTRACT 32 FROM WRK-CONVERT-INPUT GIVING WRK-CONVERT-OUTPUT.G0109950
099600     MULTIPLY WRK-CONVERT-OUTPUT BY 5 GIVING WRK-CONVERT-OUTPUT.  G0109960
099700     DIVIDE WRK-CONVERT-OUTPUT BY 9 GIVING WRK-CONVERT-OUTPUT     G0109970
099800                                ROUNDED.                          G0109980
099900*----------------------------------------------------------------*G0109990
100000 6500-99-EXIT.                   EXIT.                            G0110000
100100*----------------------------------------------------------------*G0110010
100200*----------------------------------------------------------------*G0110020
100300 6600-CONV-KNOTS-TO-MPS           SECTION.                        G0110030
100400*----------------------------------------------------------------*G0110040
100500     MULTIPLY WRK-CONVERT-INPUT BY 0.514444                       G0110050
100600                                GIVING WRK-CONVERT-OUTPUT         G0110060
100700                                ROUNDED.                          G0110070
100800*----------------------------------------------------------------*G0110080
100900 6600-99-EXIT.                   EXIT.                            G0110090
101000*----------------------------------------------------------------*G0110100
101100*----------------------------------------------------------------*G0110110
101200 6700-CONV-IN-TO-MM               SECTION.                        G0110120
101300*----------------------------------------------------------------*G0110130
101400     MULTIPLY WRK-CONVERT-INPUT BY 25.4                           G0110140
101500                                GIVING WRK-CONVERT-OUTPUT         G0110150
101600                                ROUNDED.                          G0110160
101700*----------------------------------------------------------------*G0110170
101800 6700-99-EXIT.                   EXIT.                            G0110180
101900*----------------------------------------------------------------*G0110190
102000*----------------------------------------------------------------*G0110200
102100 6800-CONV-FT-TO-M                SECTION.                        G0110210
102200*----------------------------------------------------------------*G0110220
102300*    CARRIED FOR COMPLETENESS - NOT WIRED TO ANY OUTPUT FIELD.  * G0110230
102400*----------------------------------------------------------------*G0110240
102500     MULTIPLY WRK-CONVERT-INPUT BY 0.3048                         G0110250
102600                                GIVING WRK-CONVERT-OUTPUT         G0110260
102700                                ROUNDED.                          G0110270
102800*----------------------------------------------------------------*G0110280
102900 6800-99-EXIT.                   EXIT.                            G0110290
103000*----------------------------------------------------------------*G0110300
103100*----------------------------------------------------------------*G0110310
103200 6850-CONV-SEC-TO-HRS             SECTION.                        G0110320
103300*----------------------------------------------------------------*G0110330
103400     DIVIDE WRK-CONVERT-INPUT BY 3600 GIVING WRK-CONVERT-OUTPUT   G0110340
103500                                ROUNDED.                          G0110350
103600*----------------------------------------------------------------*G0110360
103700 6850-99-EXIT.                   EXIT.                            G0110370
103800*----------------------------------------------------------------*G0110380
103900*----------------------------------------------------------------*G0110390
104000 6900-STORE-24H-AVG-RESULT        SECTION.                        G0110400
104010*----------------------------------------------------------------*G0110401
104020*    MOVES THE RESULT OF 6100 INTO THE NAMED 24H AVERAGE FIELD *  G0110402
104030*    THAT MATCHES WRK-SUBSCRIPT-1 - ONE EXPLICIT IF PER FIELD, *  G0110403
104040*    NO REDEFINES TABLE (SEE WETHSUM1 MAINTENANCE - CR-0053).  *  G0110404
104050*----------------------------------------------------------------*G0110405
104060     PERFORM 6100-CALC-24H-AVG.                                   G0110406
104070     IF WRK-SUBSCRIPT-1 EQUAL IX-TEMPERATURE-2M                   G0110407
104080        IF NOT ACCUM-RESULT-IS-NULL                               G0110408
104090           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-TEMP-2M-24H      G0110409
104100                                 OF WRK-DAYSUMRY-REG              G0110410
104110           MOVE 'N' TO WETHSUM1-24H-NULL-IND (01)                 G0110411
104120                                 OF WRK-DAYSUMRY-REG              G0110412
104130        ELSE                                                      G0110413
104140           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (01)                 G0110414
104150                                 OF WRK-DAYSUMRY-REG              G0110415
104160        END-IF                                                    G0110416
104170     END-IF.                                                      G0110417
104180     IF WRK-SUBSCRIPT-1 EQUAL IX-RELHUM-2M                        G0110418
104190        IF NOT ACCUM-RESULT-IS-NULL                               G0110419
104200           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-RELHUM-2M-24H    G0110420
104210                                 OF WRK-DAYSUMRY-REG              G0110421
104220           MOVE 'N' TO WETHSUM1-24H-NULL-IND (02)                 G0110422
104230                                 OF WRK-DAYSUMRY-REG              G0110423
104240        ELSE                                                      G0110424
104250           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (02)                 G0110425
104260                                 OF WRK-DAYSUMRY-REG              G0110426
104270        END-IF                                                    G0110427
104280     END-IF.                                                      G0110428
104290     IF WRK-SUBSCRIPT-1 EQUAL IX-DEWPOINT-2M                      G0110429
104300        IF NOT ACCUM-RESULT-IS-NULL                               G0110430
104310           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-DEWPT-2M-24H     G0110431
104320                                 OF WRK-DAYSUMRY-REG              G0110432
104330           MOVE 'N' TO WETHSUM1-24H-NULL-IND (03)                 G0110433
104340                                 OF WRK-DAYSUMRY-REG              G0110434
104350        ELSE                                                      G0110435
104360           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (03)                 G0110436
104370                                 OF WRK-DAYSUMRY-REG              G0110437
104380        END-IF                                                    G0110438
104390     END-IF.                                                      G0110439
104400     IF WRK-SUBSCRIPT-1 EQUAL IX-APPARENT-TEMP                    G0110440
104410        IF NOT ACCUM-RESULT-IS-NULL                               G0110441
104420           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-APPTEMP-24H      G0110442
104430                                 OF WRK-DAYSUMRY-REG              G0110443
104440           MOVE 'N' TO WETHSUM1-24H-NULL-IND (04)                 G0110444
104450                                 OF WRK-DAYSUMRY-REG              G0110445
104460        ELSE                                                      G0110446
104470           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (04)                 G0110447
104480                                 OF WRK-DAYSUMRY-REG              G0110448
104490        END-IF                                                    G0110449
104500     END-IF.                                                      G0110450
104510     IF WRK-SUBSCRIPT-1 EQUAL IX-TEMPERATURE-80M                  G0110451
104520        IF NOT ACCUM-RESULT-IS-NULL                               G0110452
104530           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-TEMP-80M-24H     G0110453
104540                                 OF WRK-DAYSUMRY-REG              G0110454
104550           MOVE 'N' TO WETHSUM1-24H-NULL-IND (05)                 G0110455
104560                                 OF WRK-DAYSUMRY-REG              G0110456
104570        ELSE                                                      G0110457
104580           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (05)                 G0110458
104590                                 OF WRK-DAYSUMRY-REG              G0110459
104600        END-IF                                                    G0110460
104610     END-IF.                                                      G0110461
104620     IF WRK-SUBSCRIPT-1 EQUAL IX-TEMPERATURE-120M                 G0110462
104630        IF NOT ACCUM-RESULT-IS-NULL                               G0110463
104640           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-TEMP-120M-24H    G0110464
104650                                 OF WRK-DAYSUMRY-REG              G0110465
104660           MOVE 'N' TO WETHSUM1-24H-NULL-IND (06)                 G0110466
104670                                 OF WRK-DAYSUMRY-REG              G0110467
104680        ELSE                                                      G0110468
104690           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (06)                 G0110469
104700                                 OF WRK-DAYSUMRY-REG              G0110470
104710        END-IF                                                    G0110471
104720     END-IF.                                                      G0110472
104730     IF WRK-SUBSCRIPT-1 EQUAL IX-WIND-SPEED-10M                   G0110473
104740        IF NOT ACCUM-RESULT-IS-NULL                               G0110474
104750           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-WIND-10M-24H     G0110475
104760                                 OF WRK-DAYSUMRY-REG              G0110476
104770           MOVE 'N' TO WETHSUM1-24H-NULL-IND (07)                 G0110477
104780                                 OF WRK-DAYSUMRY-REG              G0110478
104790        ELSE                                                      G0110479
104800           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (07)                 G0110480
104810                                 OF WRK-DAYSUMRY-REG              G0110481
104820        END-IF                                                    G0110482
104830     END-IF.                                                      G0110483
104840     IF WRK-SUBSCRIPT-1 EQUAL IX-WIND-SPEED-80M                   G0110484
104850        IF NOT ACCUM-RESULT-IS-NULL                               G0110485
104860           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-WIND-80M-24H     G0110486
104870                                 OF WRK-DAYSUMRY-REG              G0110487
104880           MOVE 'N' TO WETHSUM1-24H-NULL-IND (08)                 G0110488
104890                                 OF WRK-DAYSUMRY-REG              G0110489
104900        ELSE                                                      G0110490
104910           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (08)                 G0110491
104920                                 OF WRK-DAYSUMRY-REG              G0110492
104930        END-IF                                                    G0110493
104940     END-IF.                                                      G0110494
104950     IF WRK-SUBSCRIPT-1 EQUAL IX-VISIBILITY                       G0110495
104960        IF NOT ACCUM-RESULT-IS-NULL                               G0110496
104970           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-VISIB-24H        G0110497
104980                                 OF WRK-DAYSUMRY-REG              G0110498
104990           MOVE 'N' TO WETHSUM1-24H-NULL-IND (09)                 G0110499
105000                                 OF WRK-DAYSUMRY-REG              G0110500
105010        ELSE                                                      G0110501
105020           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (09)                 G0110502
105030                                 OF WRK-DAYSUMRY-REG              G0110503
105040        END-IF                                                    G0110504
105050     END-IF.                                                      G0110505
105060     IF WRK-SUBSCRIPT-1 EQUAL IX-SOIL-TEMP-0CM                    G0110506
105070        IF NOT ACCUM-RESULT-IS-NULL                               G0110507
105080           MOVE WRK-ACCUM-RESULT TO WRK-SOIL0CM-AVG-24H           G0110508
105090           MOVE 'N' TO WETHSUM1-24H-NULL-IND (10)                 G0110509
105100                                 OF WRK-DAYSUMRY-REG              G0110510
105110        ELSE                                                      G0110511
105120           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (10)                 G0110512
105130                                 OF WRK-DAYSUMRY-REG              G0110513
105140        END-IF                                                    G0110514
105150     END-IF.                                                      G0110515
105160     IF WRK-SUBSCRIPT-1 EQUAL IX-SOIL-TEMP-6CM                    G0110516
105170        IF NOT ACCUM-RESULT-IS-NULL                               G0110517
105180           MOVE WRK-ACCUM-RESULT TO WRK-SOIL6CM-AVG-24H           G0110518
105190           MOVE 'N' TO WETHSUM1-24H-NULL-IND (11)                 G0110519
105200                                 OF WRK-DAYSUMRY-REG              G0110520
105210        ELSE                                                      G0110521
105220           MOVE 'Y' TO WETHSUM1-24H-NULL-IND (11)                 G0110522
105230                                 OF WRK-DAYSUMRY-REG              G0110523
105240        END-IF                                                    G0110524
105250     END-IF.                                                      G0110525
105260*----------------------------------------------------------------*G0110526
105270 6900-99-EXIT.                   EXIT.                            G0110527
105280*----------------------------------------------------------------*G0110528
105290*----------------------------------------------------------------*G0110529
105300 6950-STORE-24H-SUM-RESULT        SECTION.                        G0110530
105310*----------------------------------------------------------------*G0110531
105320*    MOVES THE RESULT OF 6200 INTO THE NAMED 24H TOTAL FIELD   *  G0110532
105330*    THAT MATCHES WRK-SUBSCRIPT-1 - SUMS ARE NEVER NULL.       *  G0110533
105340*----------------------------------------------------------------*G0110534
105350     PERFORM 6200-CALC-24H-SUM.                                   G0110535
105360     IF WRK-SUBSCRIPT-1 EQUAL IX-RAIN                             G0110536
105370        MOVE WRK-ACCUM-RESULT TO WETHSUM1-TOT-RAIN-24H            G0110537
105380                              OF WRK-DAYSUMRY-REG                 G0110538
105390        MOVE 'N' TO WETHSUM1-24H-NULL-IND (12)                    G0110539
105400                                 OF WRK-DAYSUMRY-REG              G0110540
105410     END-IF.                                                      G0110541
105420     IF WRK-SUBSCRIPT-1 EQUAL IX-SHOWERS                          G0110542
105430        MOVE WRK-ACCUM-RESULT TO WETHSUM1-TOT-SHOWERS-24H         G0110543
105440                              OF WRK-DAYSUMRY-REG                 G0110544
105450        MOVE 'N' TO WETHSUM1-24H-NULL-IND (13)                    G0110545
105460                                 OF WRK-DAYSUMRY-REG              G0110546
105470     END-IF.                                                      G0110547
105480     IF WRK-SUBSCRIPT-1 EQUAL IX-SNOWFALL                         G0110548
105490        MOVE WRK-ACCUM-RESULT TO WETHSUM1-TOT-SNOWFALL-24H        G0110549
105500                              OF WRK-DAYSUMRY-REG                 G0110550
105510        MOVE 'N' TO WETHSUM1-24H-NULL-IND (14)                    G0110551
105520                                 OF WRK-DAYSUMRY-REG              G0110552
105530     END-IF.                                                      G0110553
105540*----------------------------------------------------------------*G0110554
105550 6950-99-EXIT.                   EXIT.                            G0110555
105560*----------------------------------------------------------------*G0110556
105570*----------------------------------------------------------------*G0110557
105580 6970-STORE-DAYLT-AVG-RESULT      SECTION.                        G0110558
105590*----------------------------------------------------------------*G0110559
105600*    DAYLIGHT COUNTERPART OF 6900.  SOIL-TEMPERATURE HAS NO    *  G0110560
105610*    DAYLIGHT OUTPUT FIELD, SO 2400 NEVER DRIVES THIS PAST     *  G0110561
105620*    IX-VISIBILITY (SEE WETG0001 SECTION 2400).                *  G0110562
105630*----------------------------------------------------------------*G0110563
105640     PERFORM 6300-CALC-DAYLIGHT-AVG.                              G0110564
105650     IF WRK-SUBSCRIPT-1 EQUAL IX-TEMPERATURE-2M                   G0110565
105660        IF NOT ACCUM-RESULT-IS-NULL                               G0110566
105670           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-TEMP-2M-DAYLT    G0110567
105680                                 OF WRK-DAYSUMRY-REG              G0110568
105690           MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (01)               G0110569
105700                                 OF WRK-DAYSUMRY-REG              G0110570
105710        ELSE                                                      G0110571
105720           MOVE 'Y' TO WETHSUM1-DAYLT-NULL-IND (01)               G0110572
105730                                 OF WRK-DAYSUMRY-REG              G0110573
105740        END-IF                                                    G0110574
105750     END-IF.                                                      G0110575
105760     IF WRK-SUBSCRIPT-1 EQUAL IX-RELHUM-2M                        G0110576
105770        IF NOT ACCUM-RESULT-IS-NULL                               G0110577
105780           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-RELHUM-2M-DAYLT  G0110578
105790                                 OF WRK-DAYSUMRY-REG              G0110579
105800           MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (02)               G0110580
105810                                 OF WRK-DAYSUMRY-REG              G0110581
105820        ELSE                                                      G0110582
105830           MOVE 'Y' TO WETHSUM1-DAYLT-NULL-IND (02)               G0110583
105840                                 OF WRK-DAYSUMRY-REG              G0110584
105850        END-IF                                                    G0110585
105860     END-IF.                                                      G0110586
105870     IF WRK-SUBSCRIPT-1 EQUAL IX-DEWPOINT-2M                      G0110587
105880        IF NOT ACCUM-RESULT-IS-NULL                               G0110588
105890           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-DEWPT-2M-DAYLT   G0110589
105900                                 OF WRK-DAYSUMRY-REG              G0110590
105910           MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (03)               G0110591
105920                                 OF WRK-DAYSUMRY-REG              G0110592
105930        ELSE                                                      G0110593
105940           MOVE 'Y' TO WETHSUM1-DAYLT-NULL-IND (03)               G0110594
105950                                 OF WRK-DAYSUMRY-REG              G0110595
105960        END-IF                                                    G0110596
105970     END-IF.                                                      G0110597
105980     IF WRK-SUBSCRIPT-1 EQUAL IX-APPARENT-TEMP                    G0110598
105990        IF NOT ACCUM-RESULT-IS-NULL                               G0110599
106000           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-APPTEMP-DAYLT    G0110600
106010                                 OF WRK-DAYSUMRY-REG              G0110601
106020           MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (04)               G0110602
106030                                 OF WRK-DAYSUMRY-REG              G0110603
106040        ELSE                                                      G0110604
106050           MOVE 'Y' TO WETHSUM1-DAYLT-NULL-IND (04)               G0110605
106060                                 OF WRK-DAYSUMRY-REG              G0110606
106070        END-IF                                                    G0110607
106080     END-IF.                                                      G0110608
106090     IF WRK-SUBSCRIPT-1 EQUAL IX-TEMPERATURE-80M                  G0110609
106100        IF NOT ACCUM-RESULT-IS-NULL                               G0110610
106110           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-TEMP-80M-DAYLT   G0110611
106120                                 OF WRK-DAYSUMRY-REG              G0110612
106130           MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (05)               G0110613
106140                                 OF WRK-DAYSUMRY-REG              G0110614
106150        ELSE                                                      G0110615
106160           MOVE 'Y' TO WETHSUM1-DAYLT-NULL-IND (05)               G0110616
106170                                 OF WRK-DAYSUMRY-REG              G0110617
106180        END-IF                                                    G0110618
106190     END-IF.                                                      G0110619
106200     IF WRK-SUBSCRIPT-1 EQUAL IX-TEMPERATURE-120M                 G0110620
106210        IF NOT ACCUM-RESULT-IS-NULL                               G0110621
106220           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-TEMP-120M-DAYLT  G0110622
106230                                 OF WRK-DAYSUMRY-REG              G0110623
106240           MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (06)               G0110624
106250                                 OF WRK-DAYSUMRY-REG              G0110625
106260        ELSE                                                      G0110626
106270           MOVE 'Y' TO WETHSUM1-DAYLT-NULL-IND (06)               G0110627
106280                                 OF WRK-DAYSUMRY-REG              G0110628
106290        END-IF                                                    G0110629
106300     END-IF.                                                      G0110630
106310     IF WRK-SUBSCRIPT-1 EQUAL IX-WIND-SPEED-10M                   G0110631
106320        IF NOT ACCUM-RESULT-IS-NULL                               G0110632
106330           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-WIND-10M-DAYLT   G0110633
106340                                 OF WRK-DAYSUMRY-REG              G0110634
106350           MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (07)               G0110635
106360                                 OF WRK-DAYSUMRY-REG              G0110636
106370        ELSE                                                      G0110637
106380           MOVE 'Y' TO WETHSUM1-DAYLT-NULL-IND (07)               G0110638
106390                                 OF WRK-DAYSUMRY-REG              G0110639
106400        END-IF                                                    G0110640
106410     END-IF.                                                      G0110641
106420     IF WRK-SUBSCRIPT-1 EQUAL IX-WIND-SPEED-80M                   G0110642
106430        IF NOT ACCUM-RESULT-IS-NULL                               G0110643
106440           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-WIND-80M-DAYLT   G0110644
106450                                 OF WRK-DAYSUMRY-REG              G0110645
106460           MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (08)               G0110646
106470                                 OF WRK-DAYSUMRY-REG              G0110647
106480        ELSE                                                      G0110648
106490           MOVE 'Y' TO WETHSUM1-DAYLT-NULL-IND (08)               G0110649
106500                                 OF WRK-DAYSUMRY-REG              G0110650
106510        END-IF                                                    G0110651
106520     END-IF.                                                      G0110652
106530     IF WRK-SUBSCRIPT-1 EQUAL IX-VISIBILITY                       G0110653
106540        IF NOT ACCUM-RESULT-IS-NULL                               G0110654
106550           MOVE WRK-ACCUM-RESULT TO WETHSUM1-AVG-VISIB-DAYLT      G0110655
106560                                 OF WRK-DAYSUMRY-REG              G0110656
106570           MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (09)               G0110657
106580                                 OF WRK-DAYSUMRY-REG              G0110658
106590        ELSE                                                      G0110659
106600           MOVE 'Y' TO WETHSUM1-DAYLT-NULL-IND (09)               G0110660
106610                                 OF WRK-DAYSUMRY-REG              G0110661
106620        END-IF                                                    G0110662
106630     END-IF.                                                      G0110663
106640*----------------------------------------------------------------*G0110664
106650 6970-99-EXIT.                   EXIT.                            G0110665
106660*----------------------------------------------------------------*G0110666
106670*----------------------------------------------------------------*G0110667
106680 6980-STORE-DAYLT-SUM-RESULT      SECTION.                        G0110668
106690*----------------------------------------------------------------*G0110669
106700*    MOVES THE RESULT OF 6400 INTO THE NAMED DAYLIGHT TOTAL    *  G0110670
106710*    FIELD.  NULL-IND SUBSCRIPTS ARE 10-12, NOT WRK-SUBSCRIPT-1*  G0110671
106720*    (12-14) - THE DAYLT TABLE IS ONLY 12 SLOTS LONG.          *  G0110672
106730*----------------------------------------------------------------*G0110673
106740     PERFORM 6400-CALC-DAYLIGHT-SUM.                              G0110674
106750     IF WRK-SUBSCRIPT-1 EQUAL IX-RAIN                             G0110675
106760        MOVE WRK-ACCUM-RESULT TO WETHSUM1-TOT-RAIN-DAYLT          G0110676
106770                              OF WRK-DAYSUMRY-REG                 G0110677
106780        MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (10)                  G0110678
106790                                 OF WRK-DAYSUMRY-REG              G0110679
106800     END-IF.                                                      G0110680
106810     IF WRK-SUBSCRIPT-1 EQUAL IX-SHOWERS                          G0110681
106820        MOVE WRK-ACCUM-RESULT TO WETHSUM1-TOT-SHOWERS-DAYLT       G0110682
106830                              OF WRK-DAYSUMRY-REG                 G0110683
106840        MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (11)                  G0110684
106850                                 OF WRK-DAYSUMRY-REG              G0110685
106860     END-IF.                                                      G0110686
106870     IF WRK-SUBSCRIPT-1 EQUAL IX-SNOWFALL                         G0110687
106880        MOVE WRK-ACCUM-RESULT TO WETHSUM1-TOT-SNOWFALL-DAYLT      G0110688
106890                              OF WRK-DAYSUMRY-REG                 G0110689
106900        MOVE 'N' TO WETHSUM1-DAYLT-NULL-IND (12)                  G0110690
106910                                 OF WRK-DAYSUMRY-REG              G0110691
106920     END-IF.                                                      G0110692
106930*----------------------------------------------------------------*G0110693
106940 6980-99-EXIT.                   EXIT.                            G0110694
106950*----------------------------------------------------------------*G0110695
110600*----------------------------------------------------------------*G0111060
110700*----------------------------------------------------------------*G0111070
110800 7000-CONV-EPOCH-TO-ISO           SECTION.                        G0111080
110900*----------------------------------------------------------------*G0111090
111000*    UNIX EPOCH SECONDS -> yyyy-MM-ddTHH:mm:ssZ, UTC, NO        * G0111100
111100*    TIMEZONE OFFSET APPLIED.  1970-01-01 IS DAY ZERO.          * G0111110
111200*----------------------------------------------------------------*G0111120
111300     DIVIDE WRK-EPOCH-SECONDS BY 86400                            G0111130
111400                                GIVING WRK-EPOCH-DAYS             G0111140
111500                                REMAINDER WRK-EPOCH-REM-SECS.     G0111150
111600                                                                  G0111160
111700     DIVIDE WRK-EPOCH-REM-SECS BY 3600                            G0111170
111800                                GIVING WRK-EPOCH-HH               G0111180
111900                                REMAINDER WRK-EPOCH-REM-SECS.     G0111190
112000     DIVIDE WRK-EPOCH-REM-SECS BY 60                              G0111200
112100                                GIVING WRK-EPOCH-MM               G0111210
112200                                REMAINDER WRK-EPOCH-SS.           G0111220
112300                                                                  G0111230
112400     PERFORM 7050-DAYS-TO-CCYYMMDD.                               G0111240
112500                                                                  G0111250
112600     MOVE WRK-EPOCH-CCYYMMDD(1:4) TO WRK-EPOCH-ISO-STRING(1:4).   G0111260
112700     MOVE '-'                     TO WRK-EPOCH-ISO-STRING(5:1).   G0111270
112800     MOVE WRK-EPOCH-CCYYMMDD(5:2) TO WRK-EPOCH-ISO-STRING(6:2).   G0111280
112900     MOVE '-'                     TO WRK-EPOCH-ISO-STRING(8:1).   G0111290
113000     MOVE WRK-EPOCH-CCYYMMDD(7:2) TO WRK-EPOCH-ISO-STRING(9:2).   G0111300
113100     MOVE 'T'                     TO WRK-EPOCH-ISO-STRING(11:1).  G0111310
113200     MOVE WRK-EPOCH-HH             TO WRK-EPOCH-ISO-STRING(12:2). G0111320
113300     MOVE ':'                     TO WRK-EPOCH-ISO-STRING(14:1).  G0111330
113400     MOVE WRK-EPOCH-MM             TO WRK-EPOCH-ISO-STRING(15:2). G0111340
113500     MOVE ':'                     TO WRK-EPOCH-ISO-STRING(17:1).  G0111350
113600     MOVE WRK-EPOCH-SS             TO WRK-EPOCH-ISO-STRING(18:2). G0111360
113700     MOVE 'Z'                     TO WRK-EPOCH-ISO-STRING(20:1).  G0111370
113800*----------------------------------------------------------------*G0111380
113900 7000-99-EXIT.                   EXIT.                            G0111390
114000*----------------------------------------------------------------*G0111400
114100*----------------------------------------------------------------*G0111410
114200 7050-DAYS-TO-CCYYMMDD            SECTION.                        G0111420
114300*----------------------------------------------------------------*G0111430
114400*    CIVIL-FROM-DAYS, 1970-01-01 EPOCH.  HOWARD HINNANT'S       * G0111440
114500*    PUBLIC-DOMAIN ALGORITHM, RESTATED IN SHOP STYLE - NO       * G0111450
114600*    INTRINSIC DATE FUNCTIONS ARE USED IN THIS SHOP.            * G0111460
114700*----------------------------------------------------------------*G0111470
114800     ADD 719468 WRK-EPOCH-DAYS   GIVING WRK-CF-Z.                 G0111480
114900                                                                  G0111490
115000     DIVIDE WRK-CF-Z BY 146097   GIVING WRK-CF-ERA.               G0111500
115100     COMPUTE WRK-CF-TEMP1 = WRK-CF-ERA * 146097.                  G0111510
115200     SUBTRACT WRK-CF-TEMP1 FROM WRK-CF-Z GIVING WRK-CF-DOE.       G0111520
115300                                                                  G0111530
115400     DIVIDE WRK-CF-DOE BY 1460   GIVING WRK-CF-TEMP1.             G0111540
115500     DIVIDE WRK-CF-DOE BY 36524  GIVING WRK-CF-TEMP2.             G0111550
115600     DIVIDE WRK-CF-DOE BY 146096 GIVING WRK-CF-TEMP3.             G0111560
115700     COMPUTE WRK-CF-YOE =                                         G0111570
115800             (WRK-CF-DOE - WRK-CF-TEMP1 + WRK-CF-TEMP2            G0111580
115900                         - WRK-CF-TEMP3).                         G0111590
116000     DIVIDE WRK-CF-YOE BY 365    GIVING WRK-CF-YOE.               G0111600
116100                                                                  G0111610
116200     COMPUTE WRK-CF-YEAR = WRK-CF-YOE + (WRK-CF-ERA * 400).       G0111620
116300                                                                  G0111630
116400     COMPUTE WRK-CF-TEMP1 = WRK-CF-YOE * 365.                     G0111640
116500     DIVIDE WRK-CF-YOE BY 4      GIVING WRK-CF-TEMP2.             G0111650
116600     DIVIDE WRK-CF-YOE BY 100    GIVING WRK-CF-TEMP3.             G0111660
116700     COMPUTE WRK-CF-DOY = WRK-CF-DOE -                            G0111670
116800             (WRK-CF-TEMP1 + WRK-CF-TEMP2 - WRK-CF-TEMP3).        G0111680
116900                                                                  G0111690
117000     COMPUTE WRK-CF-TEMP1 = (WRK-CF-DOY * 5) + 2.                 G0111700
117100     DIVIDE WRK-CF-TEMP1 BY 153  GIVING WRK-CF-MP.                G0111710
117200                                                                  G0111720
117300     COMPUTE WRK-CF-TEMP1 = (WRK-CF-MP * 153) + 2.                G0111730
117400     DIVIDE WRK-CF-TEMP1 BY 5    GIVING WRK-CF-TEMP2.             G0111740
117500     COMPUTE WRK-CF-DAY = WRK-CF-DOY - WRK-CF-TEMP2 + 1.          G0111750
117600                                                                  G0111760
117700     IF WRK-CF-MP                LESS 10                          G0111770
117800        COMPUTE WRK-CF-MONTH = WRK-CF-MP + 3                      G0111780
117900     ELSE                                                         G0111790
118000        COMPUTE WRK-CF-MONTH = WRK-CF-MP - 9                      G0111800
118100     END-IF.                                                      G0111810
118200                                                                  G0111820
118300     IF WRK-CF-MONTH              NOT GREATER 2                   G0111830
118400        ADD 1                     TO WRK-CF-YEAR                  G0111840
118500     END-IF.                                                      G0111850
118600                                                                  G0111860
118700     MOVE WRK-CF-YEAR            TO WRK-EPOCH-4DIGIT.             G0111870
118800     MOVE WRK-EPOCH-4DIGIT       TO WRK-EPOCH-CCYYMMDD(1:4).      G0111880
118900     MOVE WRK-CF-MONTH           TO WRK-EPOCH-2DIGIT.             G0111890
119000     MOVE WRK-EPOCH-2DIGIT       TO WRK-EPOCH-CCYYMMDD(5:2).      G0111900
119100     MOVE WRK-CF-DAY             TO WRK-EPOCH-2DIGIT.             G0111910
119200     MOVE WRK-EPOCH-2DIGIT       TO WRK-EPOCH-CCYYMMDD(7:2).      G0111920
119300*----------------------------------------------------------------*G0111930
119400 7050-99-EXIT.                   EXIT.                            G0111940
119500*----------------------------------------------------------------*G0111950
119600*----------------------------------------------------------------*G0111960
119700 7100-ROUND-2DP                   SECTION.                        G0111970
119800*----------------------------------------------------------------*G0111980
119900*    STANDARD (NOT BANKER'S) ROUNDING TO 2 DECIMAL PLACES.      * G0111990
120000*    CENTRALISED HERE SINCE 17/06/02 - SEE CHANGE LOG.          * G0112000
120100*----------------------------------------------------------------*G0112010
120200     COMPUTE WRK-ACCUM-RESULT ROUNDED = WRK-ACCUM-RESULT.         G0112020
120300*----------------------------------------------------------------*G0112030
120400 7100-99-EXIT.                   EXIT.                            G0112040
120500*----------------------------------------------------------------*G0112050
120600*----------------------------------------------------------------*G0112060
120700 8100-TEST-FS-WETHRIN             SECTION.                        G0112070
120800*----------------------------------------------------------------*G0112080
120900     IF WRK-FS-WETHRIN           NOT EQUAL ZEROS AND 10           G0112090
121000        MOVE WRK-FS-WETHRIN      TO  WRK-ERROR-CODE               G0112100
121100        PERFORM 9999-CALL-ABEND-PGM                               G0112110
121200     END-IF.                                                      G0112120
121300*----------------------------------------------------------------*G0112130
121400 8100-99-EXIT.                   EXIT.                            G0112140
121500*----------------------------------------------------------------*G0112150
121600*----------------------------------------------------------------*G0112160
121700 8200-TEST-FS-WETDYIN             SECTION.                        G0112170
121800*----------------------------------------------------------------*G0112180
121900     IF WRK-FS-WETDYIN           NOT EQUAL ZEROS AND 10 AND 35    G0112190
122000        MOVE WRK-FS-WETDYIN      TO  WRK-ERROR-CODE               G0112200
122100        PERFORM 9999-CALL-ABEND-PGM                               G0112210
122200     END-IF.                                                      G0112220
122300*----------------------------------------------------------------*G0112230
122400 8200-99-EXIT.                   EXIT.                            G0112240
122500*----------------------------------------------------------------*G0112250
122600*----------------------------------------------------------------*G0112260
122700 8300-TEST-FS-DAYSUMRY            SECTION.                        G0112270
122800*----------------------------------------------------------------*G0112280
122900     IF WRK-FS-DAYSUMRY          NOT EQUAL ZEROS                  G0112290
123000        MOVE WRK-FS-DAYSUMRY     TO  WRK-ERROR-CODE               G0112300
123100        PERFORM 9999-CALL-ABEND-PGM                               G0112310
123200     END-IF.                                                      G0112320
123300*----------------------------------------------------------------*G0112330
123400 8300-99-EXIT.                   EXIT.                            G0112340
123500*----------------------------------------------------------------*G0112350
123600*----------------------------------------------------------------*G0112360
123700 8400-TEST-FS-WETSKIPD            SECTION.                        G0112370
123800*----------------------------------------------------------------*G0112380
123900     IF WRK-FS-WETSKIPD          NOT EQUAL ZEROS                  G0112390
124000        MOVE WRK-FS-WETSKIPD     TO  WRK-ERROR-CODE               G0112400
124100        PERFORM 9999-CALL-ABEND-PGM                               G0112410
124200     END-IF.                                                      G0112420
124300*----------------------------------------------------------------*G0112430
124400 8400-99-EXIT.                   EXIT.                            G0112440
124500*----------------------------------------------------------------*G0112450
124600*----------------------------------------------------------------*G0112460
124700 9000-GET-DATE-TIME               SECTION.                        G0112470
124800*----------------------------------------------------------------*G0112480
124900     ACCEPT WRK-SYSTEM-DATE      FROM DATE.                       G0112490
125000     MOVE YY                     TO YYYY-FORMATTED.               G0112500
125100     MOVE MM                     TO MM-FORMATTED.                 G0112510
125200     MOVE DD                     TO DD-FORMATTED.                 G0112520
125300     ADD  2000                   TO YYYY-FORMATTED.               G0112530
125400                                                                  G0112540
125500     ACCEPT WRK-SYSTEM-TIME      FROM TIME.                       G0112550
125600     MOVE HOUR                   TO HOUR-FORMATTED.               G0112560
125700     MOVE MINUTE                 TO MINUTE-FORMATTED.             G0112570
125800     MOVE SECOND                 TO SECOND-FORMATTED.             G0112580
125900*----------------------------------------------------------------*G0112590
126000 9000-99-EXIT.                   EXIT.                            G0112600
126100*----------------------------------------------------------------*G0112610
126200*----------------------------------------------------------------*G0112620
126300 9999-CALL-ABEND-PGM              SECTION.                        G0112630
126400*----------------------------------------------------------------*G0112640
126500     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.               G0112650
126600     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.               G0112660
126700     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.             G0112670
126800*----------------------------------------------------------------*G0112680
126900 9999-99-EXIT.                   EXIT.                            G0112690
127000*----------------------------------------------------------------*G0112700
127100*----------------------------------------------------------------*G0112710
127200  7150-ROUND-CONVERT-2DP          SECTION.                        G0112720
127300*----------------------------------------------------------------*G0112730
127400*    SAME STANDARD-ROUNDING RULE AS 7100, APPLIED TO THE UNIT-   *G0112740
127500*    CONVERTED RESULT BEFORE IT LANDS IN A 2-DECIMAL WETHSUM1    *G0112750
127600*    FIELD - 2700 WAS MOVING THE 4-DECIMAL CONVERT-OUTPUT IN     *G0112760
127700*    STRAIGHT AND TRUNCATING IT - REQ CR-0055.                   *G0112770
127800*----------------------------------------------------------------*G0112780
127900     COMPUTE WRK-CONVERT-OUTPUT-2DP ROUNDED = WRK-CONVERT-OUTPUT. G0112790
128000*----------------------------------------------------------------*G0112800
128100  7150-99-EXIT.                   EXIT.                           G0112810
128200*----------------------------------------------------------------*G0112820
