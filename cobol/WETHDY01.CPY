000100*================================================================*DY100010
000200*        C O P Y B O O K   -   W E T H D Y 0 1                   *DY100020
000300*================================================================*DY100030
000400*    COPYBOOK....: WETHDY01                                      *DY100040
000500*    PROJECT.....: WEATHER ETL PROJECT - WETHETL                 *DY100050
000600*    DESCRIPTION.: ONE DAILY WEATHER BLOCK ROW - SUNRISE, SUNSET *DY100060
000700*                  AND DAYLIGHT DURATION FOR ONE CALENDAR DAY.   *DY100070
000800*                  THIS FILE IS OPTIONAL - WHEN IT IS NOT        *DY100080
000900*                  SUPPLIED WETG0001 RUNS HOURLY-ONLY MODE.      *DY100090
001000*    USED BY.....: WETG0001 (READ, AGGREGATION INPUT ONLY).     * DY100100
001100*----------------------------------------------------------------*DY100110
001200*    MAINTENANCE:                                                *DY100120
001300*    14/10/87 RMM - 1.00 COPYBOOK BUILT FOR THE WETHETL SUITE.   *DY100130
001400*    06/12/25 RMM - 1.01 ADDED THE RAW-LINE REDEFINE USED BY THE *DY100140
001500*                        SKIPPED-DAY LOGGING PATH - REQ CR-0052.* DY100150
001600*----------------------------------------------------------------*DY100160
001700 01  WETHDY01-REC.                                                DY100170
001800*-------------------------------------------------------------*   DY100180
001900*    START-OF-DAY TIMESTAMP - UNIX EPOCH SECONDS, UTC          *  DY100190
002000*-------------------------------------------------------------*   DY100200
002100     05  WETHDY01-TIME                  PIC 9(10).                DY100210
002200     05  FILLER                         PIC X(01) VALUE SPACES.   DY100220
002300*-------------------------------------------------------------*   DY100230
002400*    SUNRISE / SUNSET / DAYLIGHT-DURATION - ANY MAY BE ABSENT, *  DY100240
002500*    SEE THE NULL-IND GROUP BELOW (DECLARATION ORDER 1-3)      *  DY100250
002600*-------------------------------------------------------------*   DY100260
002700     05  WETHDY01-SUNRISE               PIC 9(10).                DY100270
002800     05  WETHDY01-SUNSET                PIC 9(10).                DY100280
002900     05  WETHDY01-DAYLIGHT-DURATION     PIC 9(06).                DY100290
003000     05  FILLER                         PIC X(02) VALUE SPACES.   DY100300
003100*-------------------------------------------------------------*   DY100310
003200*    NULL-INDICATOR SWITCHES FOR SUNRISE/SUNSET/DURATION       *  DY100320
003300*-------------------------------------------------------------*   DY100330
003400     05  WETHDY01-NULL-IND OCCURS 03 TIMES                        DY100340
003500                                    PIC X(01).                    DY100350
003600         88  WETHDY01-FLD-IS-NULL            VALUE 'Y'.           DY100360
003700         88  WETHDY01-FLD-IS-PRESENT         VALUE 'N'.           DY100370
003800     05  FILLER                         PIC X(03) VALUE SPACES.   DY100380
003900*-------------------------------------------------------------*   DY100390
004000*    WHOLE-RECORD ALTERNATE VIEW - USED WHEN A DAY IS SKIPPED  *  DY100400
004100*    FOR WANT OF A MATCHING HOURLY GROUP (SEE WETG0001 2600)   *  DY100410
004200*-------------------------------------------------------------*   DY100420
004300     05  WETHDY01-RAW-LINE REDEFINES WETHDY01-REC                 DY100430
004400                                    PIC X(36).                    DY100440
004500*================================================================*DY100450
004600*                       END OF WETHDY01                          *DY100460
004700*================================================================*DY100470
