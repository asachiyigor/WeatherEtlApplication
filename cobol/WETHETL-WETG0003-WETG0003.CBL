000100*================================================================*G0300010
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *G0300020
000300*================================================================*G0300030
000400 IDENTIFICATION  DIVISION.                                        G0300040
000500 PROGRAM-ID.     WETG0003.                                        G0300050
000600 AUTHOR.         RENAN MUNIZ MERLO.                               G0300060
000700 INSTALLATION.   WETHETL DATA SERVICES.                           G0300070
000800 DATE-WRITTEN.   05/11/1988.                                      G0300080
000900 DATE-COMPILED.  WHEN-COMPILED.                                   G0300090
001000 SECURITY.       UNCLASSIFIED.                                    G0300100
001100 REMARKS.                                                         G0300110
001200*----------------------------------------------------------------*G0300120
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *G0300130
001400*----------------------------------------------------------------*G0300140
001500*    PROGRAM-ID..: WETG0003.                                     *G0300150
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *G0300160
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *G0300170
001800*    DATE........: 05/11/1988                                    *G0300180
001900*----------------------------------------------------------------*G0300190
002000*    PROJECT.....: WEATHER ETL PROJECT - WETHETL                 *G0300200
002100*----------------------------------------------------------------*G0300210
002200*    GOAL........: WEATHER DATABASE SERVICE - WRITE SIDE.  READS *G0300220
002300*                  DAYSUMRY AND UPSERTS TB_WTHRSUMM ONE ROW AT A *G0300230
002400*                  TIME BY ITS NATURAL KEY (DATE, LATITUDE,      *G0300240
002500*                  LONGITUDE).  ROW FOUND = UPDATE THE WEATHER   *G0300250
002600*                  FIELDS AND REFRESH UPDATED-AT ONLY.  ROW NOT  *G0300260
002700*                  FOUND = INSERT WITH CREATED-AT = UPDATED-AT.  *G0300270
002800*                  PROCESSED IN CHUNKS OF WRK-DB-BATCH-SIZE ROWS *G0300280
002900*                  (DEFAULT 1000) SO A LONG RUN STILL SHOWS A    *G0300290
003000*                  RUNNING TOTAL ON THE JOB LOG.  UNLIKE THE OLD *G0300300
003100*                  CSRG0002 THIS MEMBER DOES NOT ABEND ON A BAD  *G0300310
003200*                  SQLCODE FOR ONE ROW - IT LOGS THE ROW AND     *G0300320
003300*                  KEEPS GOING, SO A PARTIALLY BAD BATCH STILL   *G0300330
003400*                  UPDATES EVERY GOOD ROW IT CONTAINS.           *G0300340
003500*----------------------------------------------------------------*G0300350
003600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *G0300360
003700*                   DAYSUMRY        00356       WETHSUM1         *G0300370
003800*----------------------------------------------------------------*G0300380
003900*    TABLE DB2...:  TB_WTHRSUMM                 BTB_WTHRSUMM     *G0300390
004000*----------------------------------------------------------------*G0300400
004100*    MAINTENANCE LOG                                             *G0300410
004200*----------------------------------------------------------------*G0300420
004300*    05/11/88  RMM  0000  ORIGINAL PROGRAM, BUILT OFF THE OLD    *G0300430
004400*                         CSRG0002 READ/INSERT SHAPE, TURNED     *G0300440
004500*                         INTO A READ/FIND/UPDATE-OR-INSERT      *G0300450
004600*                         SHAPE FOR THE WEATHER UPSERT RULE.     *G0300460
004700*    14/03/93  RMM  0019  ADDED WRK-DB-BATCH-SIZE CHUNKING AND   *G0300470
004800*                         THE RUNNING-TOTAL DISPLAY AT EACH      *G0300480
004900*                         BOUNDARY - LONG RUNS WERE GIVING THE   *G0300490
005000*                         OPERATORS NO SIGN OF LIFE FOR HOURS.   *G0300500
005100*    30/12/98  RMM  0029  Y2K REVIEW - WETHSUM1-DATE-CCYY AND    *G0300510
005200*                         THE HOST-VAR CREATED-AT/UPDATED-AT     *G0300520
005300*                         STAMPS ARE ALREADY FOUR-DIGIT YEAR.    *G0300530
005400*                         NO CHANGE REQUIRED.                    *G0300540
005500*    06/12/25  RMM  0052  REPLACED THE HARD ABEND ON A BAD ROW   *G0300550
005600*                         WITH LOG-AND-CONTINUE PER CR-0052 -    *G0300560
005700*                         ONE BAD ROW MUST NOT STOP THE BATCH.   *G0300570
005800*----------------------------------------------------------------*G0300580
005900*================================================================*G0300590
006000*           E N V I R O N M E N T      D I V I S I O N           *G0300600
006100*================================================================*G0300610
006200 ENVIRONMENT DIVISION.                                            G0300620
006300 CONFIGURATION SECTION.                                           G0300630
006400 SPECIAL-NAMES.                                                   G0300640
006500      C01 IS TOP-OF-FORM.                                         G0300650
006600                                                                  G0300660
006700 INPUT-OUTPUT SECTION.                                            G0300670
006800 FILE-CONTROL.                                                    G0300680
006900                                                                  G0300690
007000     SELECT DAYSUMRY       ASSIGN TO UTS-S-DAYSUMRY               G0300700
007100      ORGANIZATION IS      SEQUENTIAL                             G0300710
007200      ACCESS MODE  IS      SEQUENTIAL                             G0300720
007300      FILE STATUS  IS      WRK-FS-DAYSUMRY.                       G0300730
007400                                                                  G0300740
007500*================================================================*G0300750
007600*                  D A T A      D I V I S I O N                  *G0300760
007700*================================================================*G0300770
007800 DATA DIVISION.                                                   G0300780
007900 FILE SECTION.                                                    G0300790
008000*                                                                 G0300800
008100 FD DAYSUMRY                                                      G0300810
008200     RECORDING MODE IS F                                          G0300820
008300     LABEL RECORD   IS STANDARD                                   G0300830
008400     BLOCK CONTAINS 00 RECORDS.                                   G0300840
008500 01 FD-REG-DAYSUMRY          PIC X(356).                          G0300850
008600                                                                  G0300860
008700*----------------------------------------------------------------*G0300870
008800*                  WORKING-STORAGE SECTION                      * G0300880
008900*----------------------------------------------------------------*G0300890
009000 WORKING-STORAGE SECTION.                                         G0300900
009100                                                                  G0300910
009200 77 WRK-DAYSUMRY-REGS-COUNTER         PIC 9(07) COMP VALUE ZERO.  G0300920
009300 77 WRK-INSERTED-REGS-COUNTER         PIC 9(07) COMP VALUE ZERO.  G0300930
009400 77 WRK-UPDATED-REGS-COUNTER          PIC 9(07) COMP VALUE ZERO.  G0300940
009500 77 WRK-ERRORED-REGS-COUNTER          PIC 9(07) COMP VALUE ZERO.  G0300950
009600 77 WRK-BATCH-COUNTER                 PIC 9(07) COMP VALUE ZERO.  G0300960
009700 77 WRK-DAYSUMRY-EOF                  PIC X(03) VALUE SPACES.     G0300970
009800                                                                  G0300980
009900*DATA FOR ERROR LOG - SEE 9999-LOG-BAD-ROW, THIS PROGRAM ONLY     G0300990
010000*CALLS ABNDPGM FOR A FILE-STATUS FAILURE, NEVER FOR A BAD ROW.    G0301000
010100 01 WRK-ERROR-LOG.                                                G0301010
010200    03 WRK-PROGRAM                    PIC X(08) VALUE             G0301020
010300                                                 'WETG0003'.      G0301030
010400    03 WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.     G0301040
010500    03 WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.     G0301050
010600    03 WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.     G0301060
010700    03 WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.     G0301070
010800    03 FILLER                         PIC X(04) VALUE SPACES.     G0301080
010900                                                                  G0301090
011000*ABENDING PROGRAM:                                                G0301100
011100 77 WRK-ABEND-PGM                     PIC X(08) VALUE             G0301110
011200                                                 'ABNDPGM'.       G0301120
011300                                                                  G0301130
011400 01 WRK-FILE-STATUS.                                              G0301140
011500    03 WRK-FS-DAYSUMRY                PIC 9(02) VALUE ZEROS.      G0301150
011600    03 FILLER                         PIC X(06) VALUE SPACES.     G0301160
011700                                                                  G0301170
011800 01 WRK-DAYSUMRY-REG.                                             G0301180
011900    COPY 'WETHSUM1'.                                              G0301190
012000                                                                  G0301200
012100*-------------------------------------------------------------*   G0301210
012200*    HOST-VARIABLE RECORD FOR TABLE TB_WTHRSUMM - BARE COLUMN  *  G0301220
012300*    NAMES, EXEC SQL INCLUDE'D RATHER THAN COPY'D.             *  G0301230
012400*-------------------------------------------------------------*   G0301240
012500     EXEC SQL                                                     G0301250
012600        INCLUDE SQLCA                                             G0301260
012700     END-EXEC.                                                    G0301270
012800                                                                  G0301280
012900     EXEC SQL                                                     G0301290
013000        INCLUDE BTB_WTHRSUMM                                      G0301300
013100     END-EXEC.                                                    G0301310
013200                                                                  G0301320
013300*-------------------------------------------------------------*   G0301330
013400*    SQLCODE EDITED FOR DISPLAY - SAME +9(009) SIGNED-NUMERIC  *  G0301340
013500*    HABIT THE OLD CSRG0002/CSRG0003 KEPT ON THEIR OWN BOOKS,  *  G0301350
013600*    WITH TWO REDEFINED VIEWS FOR THE SPLIT AND STRAIGHT TEXT  *  G0301360
013700*-------------------------------------------------------------*   G0301370
013800 01 WRK-SQLCODE-SINAL                 PIC +9(009) VALUE ZEROS.    G0301380
013900 01 FILLER REDEFINES WRK-SQLCODE-SINAL.                           G0301390
014000    05 FILLER                         PIC X(001).                 G0301400
014100    05 WRK-SQLCODE-NUM                PIC 9(009).                 G0301410
014200 01 FILLER REDEFINES WRK-SQLCODE-SINAL.                           G0301420
014300    05 WRK-SQLCODE-X                  PIC X(010).                 G0301430
014400                                                                  G0301440
014500*WORKING DATA FOR THE SYSTEM DATE AND TIME.                       G0301450
014600 01 WRK-SYSTEM-DATE.                                              G0301460
014700    03 YY                             PIC 9(02) VALUE ZEROS.      G0301470
014800    03 MM                             PIC 9(02) VALUE ZEROS.      G0301480
014900    03 DD                             PIC 9(02) VALUE ZEROS.      G0301490
014950    03 FILLER                     PIC X(02) VALUE SPACES.         G0301495
015000*-------------------------------------------------------------*   G0301500
015100*    SAME DATE AREA REDEFINED AS ONE SIX-DIGIT NUMBER - KEPT   *  G0301510
015200*    THE SAME HABIT THE REST OF THE SUITE USES ON ITS OWN     *   G0301520
015300*    COPY OF THIS GROUP.                                      *   G0301530
015400*-------------------------------------------------------------*   G0301540
015500 01 WRK-SYSTEM-DATE-NUM REDEFINES WRK-SYSTEM-DATE PIC 9(06).      G0301550
015600*                                                                 G0301560
015700 01 WRK-DATE-FORMATTED.                                           G0301570
015800    03 DD-FORMATTED                   PIC 9(02) VALUE ZEROS.      G0301580
015900    03 FILLER                         PIC X(01) VALUE '-'.        G0301590
016000    03 MM-FORMATTED                   PIC 9(02) VALUE ZEROS.      G0301600
016100    03 FILLER                         PIC X(01) VALUE '-'.        G0301610
016200    03 YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.      G0301620
016300*                                                                 G0301630
016400 01 WRK-SYSTEM-TIME.                                              G0301640
016500    03 HOUR                           PIC 9(02) VALUE ZEROS.      G0301650
016600    03 MINUTE                         PIC 9(02) VALUE ZEROS.      G0301660
016700    03 SECOND                         PIC 9(02) VALUE ZEROS.      G0301670
016800    03 HUNDREDTH                      PIC 9(02) VALUE ZEROS.      G0301680
016850    03 FILLER                     PIC X(02) VALUE SPACES.         G0301685
016900*                                                                 G0301690
017000 01 WRK-TIME-FORMATTED.                                           G0301700
017100    03 HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.      G0301710
017200    03 FILLER                         PIC X(01) VALUE ':'.        G0301720
017300    03 MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.      G0301730
017400    03 FILLER                         PIC X(01) VALUE ':'.        G0301740
017500    03 SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.      G0301750
017600                                                                  G0301760
017700*================================================================*G0301770
017800*                      LINKAGE SECTION                           *G0301780
017900*================================================================*G0301790
018000 LINKAGE SECTION.                                                 G0301800
018100 01 WRK-DB-REQUEST.                                               G0301810
018200    03 WRK-DB-BATCH-SIZE              PIC 9(07) COMP.             G0301820
018300    03 WRK-DB-ROWS-READ               PIC 9(07) COMP.             G0301830
018400    03 WRK-DB-ROWS-INSERTED           PIC 9(07) COMP.             G0301840
018500    03 WRK-DB-ROWS-UPDATED            PIC 9(07) COMP.             G0301850
018600    03 WRK-DB-ROWS-ERRORED            PIC 9(07) COMP.             G0301860
018700    03 WRK-DB-RETURN-CODE             PIC 9(02).                  G0301870
018750    03 FILLER                     PIC X(02) VALUE SPACES.         G0301875
018800                                                                  G0301880
018900*================================================================*G0301890
019000 PROCEDURE DIVISION USING WRK-DB-REQUEST.                         G0301900
019100*================================================================*G0301910
019200*----------------------------------------------------------------*G0301920
019300 0000-MAIN-PROCESS               SECTION.                         G0301930
019400*----------------------------------------------------------------*G0301940
019500     PERFORM 1000-INITIALIZE.                                     G0301950
019600                                                                  G0301960
019700     PERFORM 2000-PROCESS-BATCH                                   G0301970
019800                                UNTIL WRK-DAYSUMRY-EOF EQUAL 'END'G0301980
019900                                                                  G0301990
020000     PERFORM 3000-FINALIZE.                                       G0302000
020100                                                                  G0302010
020200     GOBACK.                                                      G0302020
020300*----------------------------------------------------------------*G0302030
020400 0000-99-EXIT.                   EXIT.                            G0302040
020500*----------------------------------------------------------------*G0302050
020600*----------------------------------------------------------------*G0302060
020700 1000-INITIALIZE                 SECTION.                         G0302070
020800*----------------------------------------------------------------*G0302080
020900     PERFORM 9000-GET-DATE-TIME.                                  G0302090
021000                                                                  G0302100
021100     IF WRK-DB-BATCH-SIZE          EQUAL ZEROS                    G0302110
021200        MOVE 1000                  TO WRK-DB-BATCH-SIZE           G0302120
021300     END-IF.                                                      G0302130
021400                                                                  G0302140
021500     INITIALIZE WRK-DAYSUMRY-REG.                                 G0302150
021600                                                                  G0302160
021700     OPEN INPUT DAYSUMRY.                                         G0302170
021800                                                                  G0302180
021900     MOVE 'OPEN FILE DAYSUMRY'      TO WRK-ERROR-MSG.             G0302190
022000     PERFORM 8100-TEST-FS-DAYSUMRY.                               G0302200
022100                                                                  G0302210
022200     PERFORM 2100-READ-DAYSUMRY.                                  G0302220
022300*----------------------------------------------------------------*G0302230
022400 1000-99-EXIT.                   EXIT.                            G0302240
022500*----------------------------------------------------------------*G0302250
022600*----------------------------------------------------------------*G0302260
022700 2000-PROCESS-BATCH               SECTION.                        G0302270
022800*----------------------------------------------------------------*G0302280
022900     PERFORM 2150-MOVE-DATA.                                      G0302290
023000                                                                  G0302300
023100     PERFORM 2200-FIND-BY-NATURAL-KEY.                            G0302310
023200                                                                  G0302320
023300     IF SQLCODE EQUAL +100                                        G0302330
023400        PERFORM 2400-SQL-INSERT-ROW                               G0302340
023500     ELSE                                                         G0302350
023600        IF SQLCODE EQUAL ZEROS                                    G0302360
023700           PERFORM 2300-SQL-UPDATE-ROW                            G0302370
023800        ELSE                                                      G0302380
023900           PERFORM 9999-LOG-BAD-ROW                               G0302390
024000        END-IF                                                    G0302400
024100     END-IF.                                                      G0302410
024200                                                                  G0302420
024300     ADD 1                          TO WRK-BATCH-COUNTER.         G0302430
024400                                                                  G0302440
024500     IF WRK-BATCH-COUNTER           GREATER OR EQUAL              G0302450
024600                                     WRK-DB-BATCH-SIZE            G0302460
024700        PERFORM 2900-DISPLAY-BATCH-TOTAL                          G0302470
024800        MOVE ZERO                   TO WRK-BATCH-COUNTER          G0302480
024900     END-IF.                                                      G0302490
025000                                                                  G0302500
025100     PERFORM 2100-READ-DAYSUMRY.                                  G0302510
025200*----------------------------------------------------------------*G0302520
025300 2000-99-EXIT.                   EXIT.                            G0302530
025400*----------------------------------------------------------------*G0302540
025500*----------------------------------------------------------------*G0302550
025600 2100-READ-DAYSUMRY               SECTION.                        G0302560
025700*----------------------------------------------------------------*G0302570
025800     MOVE 'READING DAYSUMRY'        TO   WRK-ERROR-MSG.           G0302580
025900                                                                  G0302590
026000     READ DAYSUMRY                  INTO WRK-DAYSUMRY-REG.        G0302600
026100                                                                  G0302610
026200     PERFORM 8100-TEST-FS-DAYSUMRY.                               G0302620
026300                                                                  G0302630
026400     IF WRK-FS-DAYSUMRY             EQUAL 10                      G0302640
026500        MOVE 'END'                  TO   WRK-DAYSUMRY-EOF         G0302650
026600     ELSE                                                         G0302660
026700        ADD 1                       TO   WRK-DAYSUMRY-REGS-COUNTERG0302670
026800        ADD 1                       TO   WRK-DB-ROWS-READ         G0302680
026900     END-IF.                                                      G0302690
027000*----------------------------------------------------------------*G0302700
027100 2100-99-EXIT.                   EXIT.                            G0302710
027200*----------------------------------------------------------------*G0302720
027300*----------------------------------------------------------------*G0302730
027400 2150-MOVE-DATA                   SECTION.                        G0302740
027500*----------------------------------------------------------------*G0302750
027600*    NATURAL KEY - NEVER RE-MOVED ON AN UPDATE, SEE 2300 BELOW.   G0302760
027700     STRING WETHSUM1-DATE-CCYY OF WRK-DAYSUMRY-REG                G0302770
027800            '-'                                                   G0302780
027900            WETHSUM1-DATE-MM   OF WRK-DAYSUMRY-REG                G0302790
028000            '-'                                                   G0302800
028100            WETHSUM1-DATE-DD   OF WRK-DAYSUMRY-REG                G0302810
028200                                  DELIMITED BY SIZE               G0302820
028300                                  INTO WTHR-DATE.                 G0302830
028400                                                                  G0302840
028500     MOVE WETHSUM1-LATITUDE  OF WRK-DAYSUMRY-REG TO LATITUDE.     G0302850
028600     MOVE WETHSUM1-LONGITUDE OF WRK-DAYSUMRY-REG TO LONGITUDE.    G0302860
028700                                                                  G0302870
028800     MOVE WETHSUM1-DAYLIGHT-IND         OF WRK-DAYSUMRY-REG       G0302880
028900                                         TO DAYLIGHT-IND.         G0302890
029000                                                                  G0302900
029100     MOVE WETHSUM1-AVG-TEMP-2M-24H      OF WRK-DAYSUMRY-REG       G0302910
029200                                         TO AVG-TEMP-2M-24H.      G0302920
029300     MOVE WETHSUM1-AVG-RELHUM-2M-24H    OF WRK-DAYSUMRY-REG       G0302930
029400                                         TO AVG-RELHUM-2M-24H.    G0302940
029500     MOVE WETHSUM1-AVG-DEWPT-2M-24H     OF WRK-DAYSUMRY-REG       G0302950
029600                                         TO AVG-DEWPT-2M-24H.     G0302960
029700     MOVE WETHSUM1-AVG-APPTEMP-24H      OF WRK-DAYSUMRY-REG       G0302970
029800                                         TO AVG-APPTEMP-24H.      G0302980
029900     MOVE WETHSUM1-AVG-TEMP-80M-24H     OF WRK-DAYSUMRY-REG       G0302990
030000                                         TO AVG-TEMP-80M-24H.     G0303000
030100     MOVE WETHSUM1-AVG-TEMP-120M-24H    OF WRK-DAYSUMRY-REG       G0303010
030200                                         TO AVG-TEMP-120M-24H.    G0303020
030300     MOVE WETHSUM1-AVG-WIND-10M-24H     OF WRK-DAYSUMRY-REG       G0303030
030400                                         TO AVG-WIND-10M-24H.     G0303040
030500     MOVE WETHSUM1-AVG-WIND-80M-24H     OF WRK-DAYSUMRY-REG       G0303050
030600                                         TO AVG-WIND-80M-24H.     G0303060
030700     MOVE WETHSUM1-AVG-VISIB-24H        OF WRK-DAYSUMRY-REG       G0303070
030800                                         TO AVG-VISIB-24H.        G0303080
030900     MOVE WETHSUM1-TOT-RAIN-24H         OF WRK-DAYSUMRY-REG       G0303090
031000                                         TO TOT-RAIN-24H.         G0303100
031100     MOVE WETHSUM1-TOT-SHOWERS-24H      OF WRK-DAYSUMRY-REG       G0303110
031200                                         TO TOT-SHOWERS-24H.      G0303120
031300     MOVE WETHSUM1-TOT-SNOWFALL-24H     OF WRK-DAYSUMRY-REG       G0303130
031400                                         TO TOT-SNOWFALL-24H.     G0303140
031500                                                                  G0303150
031600     MOVE WETHSUM1-AVG-TEMP-2M-DAYLT    OF WRK-DAYSUMRY-REG       G0303160
031700                                         TO AVG-TEMP-2M-DAYLT.    G0303170
031800     MOVE WETHSUM1-AVG-RELHUM-2M-DAYLT  OF WRK-DAYSUMRY-REG       G0303180
031900                                         TO AVG-RELHUM-2M-DAYLT.  G0303190
032000     MOVE WETHSUM1-AVG-DEWPT-2M-DAYLT   OF WRK-DAYSUMRY-REG       G0303200
032100                                         TO AVG-DEWPT-2M-DAYLT.   G0303210
032200     MOVE WETHSUM1-AVG-APPTEMP-DAYLT    OF WRK-DAYSUMRY-REG       G0303220
032300                                         TO AVG-APPTEMP-DAYLT.    G0303230
032400     MOVE WETHSUM1-AVG-TEMP-80M-DAYLT   OF WRK-DAYSUMRY-REG       G0303240
032500                                         TO AVG-TEMP-80M-DAYLT.   G0303250
032600     MOVE WETHSUM1-AVG-TEMP-120M-DAYLT  OF WRK-DAYSUMRY-REG       G0303260
032700                                         TO AVG-TEMP-120M-DAYLT.  G0303270
032800     MOVE WETHSUM1-AVG-WIND-10M-DAYLT   OF WRK-DAYSUMRY-REG       G0303280
032900                                         TO AVG-WIND-10M-DAYLT.   G0303290
033000     MOVE WETHSUM1-AVG-WIND-80M-DAYLT   OF WRK-DAYSUMRY-REG       G0303300
033100                                         TO AVG-WIND-80M-DAYLT.   G0303310
033200     MOVE WETHSUM1-AVG-VISIB-DAYLT      OF WRK-DAYSUMRY-REG       G0303320
033300                                         TO AVG-VISIB-DAYLT.      G0303330
033400     MOVE WETHSUM1-TOT-RAIN-DAYLT       OF WRK-DAYSUMRY-REG       G0303340
033500                                         TO TOT-RAIN-DAYLT.       G0303350
033600     MOVE WETHSUM1-TOT-SHOWERS-DAYLT    OF WRK-DAYSUMRY-REG       G0303360
033700                                         TO TOT-SHOWERS-DAYLT.    G0303370
033800     MOVE WETHSUM1-TOT-SNOWFALL-DAYLT   OF WRK-DAYSUMRY-REG       G0303380
033900                                         TO TOT-SNOWFALL-DAYLT.   G0303390
034000                                                                  G0303400
034100     MOVE WETHSUM1-WIND10M-MPS          OF WRK-DAYSUMRY-REG       G0303410
034200                                         TO WIND10M-MPS.          G0303420
034300     MOVE WETHSUM1-WIND80M-MPS          OF WRK-DAYSUMRY-REG       G0303430
034400                                         TO WIND80M-MPS.          G0303440
034500     MOVE WETHSUM1-TEMP2M-CELSIUS       OF WRK-DAYSUMRY-REG       G0303450
034600                                         TO TEMP2M-CELSIUS.       G0303460
034700     MOVE WETHSUM1-APPTEMP-CELSIUS      OF WRK-DAYSUMRY-REG       G0303470
034800                                         TO APPTEMP-CELSIUS.      G0303480
034900     MOVE WETHSUM1-TEMP80M-CELSIUS      OF WRK-DAYSUMRY-REG       G0303490
035000                                         TO TEMP80M-CELSIUS.      G0303500
035100     MOVE WETHSUM1-TEMP120M-CELSIUS     OF WRK-DAYSUMRY-REG       G0303510
035200                                         TO TEMP120M-CELSIUS.     G0303520
035300     MOVE WETHSUM1-SOIL0CM-CELSIUS      OF WRK-DAYSUMRY-REG       G0303530
035400                                         TO SOIL0CM-CELSIUS.      G0303540
035500     MOVE WETHSUM1-SOIL6CM-CELSIUS      OF WRK-DAYSUMRY-REG       G0303550
035600                                         TO SOIL6CM-CELSIUS.      G0303560
035700     MOVE WETHSUM1-RAIN-MM              OF WRK-DAYSUMRY-REG       G0303570
035800                                         TO RAIN-MM.              G0303580
035900     MOVE WETHSUM1-SHOWERS-MM           OF WRK-DAYSUMRY-REG       G0303590
036000                                         TO SHOWERS-MM.           G0303600
036100     MOVE WETHSUM1-SNOWFALL-MM          OF WRK-DAYSUMRY-REG       G0303610
036200                                         TO SNOWFALL-MM.          G0303620
036300     MOVE WETHSUM1-DAYLIGHT-HOURS       OF WRK-DAYSUMRY-REG       G0303630
036400                                         TO DAYLIGHT-HOURS.       G0303640
036500                                                                  G0303650
036600     MOVE WETHSUM1-SUNRISE-ISO          OF WRK-DAYSUMRY-REG       G0303660
036700                                         TO SUNRISE-ISO.          G0303670
036800     MOVE WETHSUM1-SUNSET-ISO           OF WRK-DAYSUMRY-REG       G0303680
036900                                         TO SUNSET-ISO.           G0303690
037000*----------------------------------------------------------------*G0303700
037100 2150-99-EXIT.                   EXIT.                            G0303710
037200*----------------------------------------------------------------*G0303720
037300*----------------------------------------------------------------*G0303730
037400 2200-FIND-BY-NATURAL-KEY          SECTION.                       G0303740
037500*----------------------------------------------------------------*G0303750
037600     MOVE 'FINDING EXISTING ROW'    TO WRK-ERROR-MSG.             G0303760
037700                                                                  G0303770
037800     EXEC SQL                                                     G0303780
037900         SELECT  CREATED_AT                                       G0303790
038000           INTO :CREATED-AT                                       G0303800
038100           FROM  TB_WTHRSUMM                                      G0303810
038200          WHERE  WTHR_DATE = :WTHR-DATE                           G0303820
038300            AND  LATITUDE  = :LATITUDE                            G0303830
038400            AND  LONGITUDE = :LONGITUDE                           G0303840
038500     END-EXEC.                                                    G0303850
038600*----------------------------------------------------------------*G0303860
038700 2200-99-EXIT.                   EXIT.                            G0303870
038800*----------------------------------------------------------------*G0303880
038900*----------------------------------------------------------------*G0303890
039000 2300-SQL-UPDATE-ROW               SECTION.                       G0303900
039100*----------------------------------------------------------------*G0303910
039200*    UPSERT RULE - DATE, LATITUDE, LONGITUDE AND CREATED-AT ARE   G0303920
039300*    NEVER RE-MOVED ON AN UPDATE.  UPDATED-AT ALWAYS REFRESHES.   G0303930
039400     MOVE WRK-DATE-FORMATTED            TO WRK-ERROR-MSG.         G0303940
039500                                                                  G0303950
039600     EXEC SQL                                                     G0303960
039700         UPDATE TB_WTHRSUMM                                       G0303970
039800            SET DAYLIGHT_IND          = :DAYLIGHT-IND,            G0303980
039900                AVG_TEMP_2M_24H       = :AVG-TEMP-2M-24H,         G0303990
040000                AVG_RELHUM_2M_24H     = :AVG-RELHUM-2M-24H,       G0304000
040100                AVG_DEWPT_2M_24H      = :AVG-DEWPT-2M-24H,        G0304010
040200                AVG_APPTEMP_24H       = :AVG-APPTEMP-24H,         G0304020
040300                AVG_TEMP_80M_24H      = :AVG-TEMP-80M-24H,        G0304030
040400                AVG_TEMP_120M_24H     = :AVG-TEMP-120M-24H,       G0304040
040500                AVG_WIND_10M_24H      = :AVG-WIND-10M-24H,        G0304050
040600                AVG_WIND_80M_24H      = :AVG-WIND-80M-24H,        G0304060
040700                AVG_VISIB_24H         = :AVG-VISIB-24H,           G0304070
040800                TOT_RAIN_24H          = :TOT-RAIN-24H,            G0304080
040900                TOT_SHOWERS_24H       = :TOT-SHOWERS-24H,         G0304090
041000                TOT_SNOWFALL_24H      = :TOT-SNOWFALL-24H,        G0304100
041100                AVG_TEMP_2M_DAYLT     = :AVG-TEMP-2M-DAYLT,       G0304110
041200                AVG_RELHUM_2M_DAYLT   = :AVG-RELHUM-2M-DAYLT,     G0304120
041300                AVG_DEWPT_2M_DAYLT    = :AVG-DEWPT-2M-DAYLT,      G0304130
041400                AVG_APPTEMP_DAYLT     = :AVG-APPTEMP-DAYLT,       G0304140
041500                AVG_TEMP_80M_DAYLT    = :AVG-TEMP-80M-DAYLT,      G0304150
041600                AVG_TEMP_120M_DAYLT   = :AVG-TEMP-120M-DAYLT,     G0304160
041700                AVG_WIND_10M_DAYLT    = :AVG-WIND-10M-DAYLT,      G0304170
041800                AVG_WIND_80M_DAYLT    = :AVG-WIND-80M-DAYLT,      G0304180
041900                AVG_VISIB_DAYLT       = :AVG-VISIB-DAYLT,         G0304190
042000                TOT_RAIN_DAYLT        = :TOT-RAIN-DAYLT,          G0304200
042100                TOT_SHOWERS_DAYLT     = :TOT-SHOWERS-DAYLT,       G0304210
042200                TOT_SNOWFALL_DAYLT    = :TOT-SNOWFALL-DAYLT,      G0304220
042300                WIND10M_MPS           = :WIND10M-MPS,             G0304230
042400                WIND80M_MPS           = :WIND80M-MPS,             G0304240
042500                TEMP2M_CELSIUS        = :TEMP2M-CELSIUS,          G0304250
042600                APPTEMP_CELSIUS       = :APPTEMP-CELSIUS,         G0304260
042700                TEMP80M_CELSIUS       = :TEMP80M-CELSIUS,         G0304270
042800                TEMP120M_CELSIUS      = :TEMP120M-CELSIUS,        G0304280
042900                SOIL0CM_CELSIUS       = :SOIL0CM-CELSIUS,         G0304290
043000                SOIL6CM_CELSIUS       = :SOIL6CM-CELSIUS,         G0304300
043100                RAIN_MM               = :RAIN-MM,                 G0304310
043200                SHOWERS_MM            = :SHOWERS-MM,              G0304320
043300                SNOWFALL_MM           = :SNOWFALL-MM,             G0304330
043400                DAYLIGHT_HOURS        = :DAYLIGHT-HOURS,          G0304340
043500                SUNRISE_ISO           = :SUNRISE-ISO,             G0304350
043600                SUNSET_ISO            = :SUNSET-ISO,              G0304360
043700                UPDATED_AT            = CURRENT TIMESTAMP         G0304370
043800          WHERE WTHR_DATE = :WTHR-DATE                            G0304380
043900            AND LATITUDE  = :LATITUDE                             G0304390
044000            AND LONGITUDE = :LONGITUDE                            G0304400
044100     END-EXEC.                                                    G0304410
044200                                                                  G0304420
044300     IF SQLCODE NOT EQUAL ZEROS                                   G0304430
044400        PERFORM 9999-LOG-BAD-ROW                                  G0304440
044500     ELSE                                                         G0304450
044600        ADD 1                     TO WRK-UPDATED-REGS-COUNTER     G0304460
044700        ADD 1                     TO WRK-DB-ROWS-UPDATED          G0304470
044800     END-IF.                                                      G0304480
044900*----------------------------------------------------------------*G0304490
045000 2300-99-EXIT.                   EXIT.                            G0304500
045100*----------------------------------------------------------------*G0304510
045200*----------------------------------------------------------------*G0304520
045300 2400-SQL-INSERT-ROW               SECTION.                       G0304530
045400*----------------------------------------------------------------*G0304540
045500     MOVE 'INSERTING NEW ROW'        TO WRK-ERROR-MSG.            G0304550
045600                                                                  G0304560
045700     EXEC SQL                                                     G0304570
045800         INSERT INTO TB_WTHRSUMM                                  G0304580
045900         (WTHR_DATE                                               G0304590
046000         ,LATITUDE                                                G0304600
046100         ,LONGITUDE                                               G0304610
046200         ,CREATED_AT                                              G0304620
046300         ,UPDATED_AT                                              G0304630
046400         ,DAYLIGHT_IND                                            G0304640
046500         ,AVG_TEMP_2M_24H                                         G0304650
046600         ,AVG_RELHUM_2M_24H                                       G0304660
046700         ,AVG_DEWPT_2M_24H                                        G0304670
046800         ,AVG_APPTEMP_24H                                         G0304680
046900         ,AVG_TEMP_80M_24H                                        G0304690
047000         ,AVG_TEMP_120M_24H                                       G0304700
047100         ,AVG_WIND_10M_24H                                        G0304710
047200         ,AVG_WIND_80M_24H                                        G0304720
047300         ,AVG_VISIB_24H                                           G0304730
047400         ,TOT_RAIN_24H                                            G0304740
047500         ,TOT_SHOWERS_24H                                         G0304750
047600         ,TOT_SNOWFALL_24H                                        G0304760
047700         ,AVG_TEMP_2M_DAYLT                                       G0304770
047800         ,AVG_RELHUM_2M_DAYLT                                     G0304780
047900         ,AVG_DEWPT_2M_DAYLT                                      G0304790
048000         ,AVG_APPTEMP_DAYLT                                       G0304800
048100         ,AVG_TEMP_80M_DAYLT                                      G0304810
048200         ,AVG_TEMP_120M_DAYLT                                     G0304820
048300         ,AVG_WIND_10M_DAYLT                                      G0304830
048400         ,AVG_WIND_80M_DAYLT                                      G0304840
048500         ,AVG_VISIB_DAYLT                                         G0304850
048600         ,TOT_RAIN_DAYLT                                          G0304860
048700         ,TOT_SHOWERS_DAYLT                                       G0304870
048800         ,TOT_SNOWFALL_DAYLT                                      G0304880
048900         ,WIND10M_MPS                                             G0304890
049000         ,WIND80M_MPS                                             G0304900
049100         ,TEMP2M_CELSIUS                                          G0304910
049200         ,APPTEMP_CELSIUS                                         G0304920
049300         ,TEMP80M_CELSIUS                                         G0304930
049400         ,TEMP120M_CELSIUS                                        G0304940
049500         ,SOIL0CM_CELSIUS                                         G0304950
049600         ,SOIL6CM_CELSIUS                                         G0304960
049700         ,RAIN_MM                                                 G0304970
049800         ,SHOWERS_MM                                              G0304980
049900         ,SNOWFALL_MM                                             G0304990
050000         ,DAYLIGHT_HOURS                                          G0305000
050100         ,SUNRISE_ISO                                             G0305010
050200         ,SUNSET_ISO)                                             G0305020
050300         VALUES                                                   G0305030
050400         (:WTHR-DATE                                              G0305040
050500         ,:LATITUDE                                               G0305050
050600         ,:LONGITUDE                                              G0305060
050700         ,CURRENT TIMESTAMP                                       G0305070
050800         ,CURRENT TIMESTAMP                                       G0305080
050900         ,:DAYLIGHT-IND                                           G0305090
051000         ,:AVG-TEMP-2M-24H                                        G0305100
051100         ,:AVG-RELHUM-2M-24H                                      G0305110
051200         ,:AVG-DEWPT-2M-24H                                       G0305120
051300         ,:AVG-APPTEMP-24H                                        G0305130
051400         ,:AVG-TEMP-80M-24H                                       G0305140
051500         ,:AVG-TEMP-120M-24H                                      G0305150
051600         ,:AVG-WIND-10M-24H                                       G0305160
051700         ,:AVG-WIND-80M-24H                                       G0305170
051800         ,:AVG-VISIB-24H                                          G0305180
051900         ,:TOT-RAIN-24H                                           G0305190
052000         ,:TOT-SHOWERS-24H                                        G0305200
052100         ,:TOT-SNOWFALL-24H                                       G0305210
052200         ,:AVG-TEMP-2M-DAYLT                                      G0305220
052300         ,:AVG-RELHUM-2M-DAYLT                                    G0305230
052400         ,:AVG-DEWPT-2M-DAYLT                                     G0305240
052500         ,:AVG-APPTEMP-DAYLT                                      G0305250
052600         ,:AVG-TEMP-80M-DAYLT                                     G0305260
052700         ,:AVG-TEMP-120M-DAYLT                                    G0305270
052800         ,:AVG-WIND-10M-DAYLT                                     G0305280
052900         ,:AVG-WIND-80M-DAYLT                                     G0305290
053000         ,:AVG-VISIB-DAYLT                                        G0305300
053100         ,:TOT-RAIN-DAYLT                                         G0305310
053200         ,:TOT-SHOWERS-DAYLT                                      G0305320
053300         ,:TOT-SNOWFALL-DAYLT                                     G0305330
053400         ,:WIND10M-MPS                                            G0305340
053500         ,:WIND80M-MPS                                            G0305350
053600         ,:TEMP2M-CELSIUS                                         G0305360
053700         ,:APPTEMP-CELSIUS                                        G0305370
053800         ,:TEMP80M-CELSIUS                                        G0305380
053900         ,:TEMP120M-CELSIUS                                       G0305390
054000         ,:SOIL0CM-CELSIUS                                        G0305400
054100         ,:SOIL6CM-CELSIUS                                        G0305410
054200         ,:RAIN-MM                                                G0305420
054300         ,:SHOWERS-MM                                             G0305430
054400         ,:SNOWFALL-MM                                            G0305440
054500         ,:DAYLIGHT-HOURS                                         G0305450
054600         ,:SUNRISE-ISO                                            G0305460
054700         ,:SUNSET-ISO)                                            G0305470
054800     END-EXEC.                                                    G0305480
054900                                                                  G0305490
055000     IF SQLCODE NOT EQUAL ZEROS                                   G0305500
055100        PERFORM 9999-LOG-BAD-ROW                                  G0305510
055200     ELSE                                                         G0305520
055300        ADD 1                     TO WRK-INSERTED-REGS-COUNTER    G0305530
055400        ADD 1                     TO WRK-DB-ROWS-INSERTED         G0305540
055500     END-IF.                                                      G0305550
055600*----------------------------------------------------------------*G0305560
055700 2400-99-EXIT.                   EXIT.                            G0305570
055800*----------------------------------------------------------------*G0305580
055900*----------------------------------------------------------------*G0305590
056000 2900-DISPLAY-BATCH-TOTAL          SECTION.                       G0305600
056100*----------------------------------------------------------------*G0305610
056200     DISPLAY '*BATCH BOUNDARY - ROWS READ SO FAR..: '             G0305620
056300              WRK-DAYSUMRY-REGS-COUNTER.                          G0305630
056400     DISPLAY '*                  INSERTED SO FAR..: '             G0305640
056500              WRK-INSERTED-REGS-COUNTER.                          G0305650
056600     DISPLAY '*                  UPDATED SO FAR...: '             G0305660
056700              WRK-UPDATED-REGS-COUNTER.                           G0305670
056800     DISPLAY '*                  ERRORED SO FAR...: '             G0305680
056900              WRK-ERRORED-REGS-COUNTER.                           G0305690
057000*----------------------------------------------------------------*G0305700
057100 2900-99-EXIT.                   EXIT.                            G0305710
057200*----------------------------------------------------------------*G0305720
057300*----------------------------------------------------------------*G0305730
057400 3000-FINALIZE                    SECTION.                        G0305740
057500*----------------------------------------------------------------*G0305750
057600     IF WRK-BATCH-COUNTER            GREATER ZEROS                G0305760
057700        PERFORM 2900-DISPLAY-BATCH-TOTAL                          G0305770
057800     END-IF.                                                      G0305780
057900                                                                  G0305790
058000     MOVE WRK-INSERTED-REGS-COUNTER  TO WRK-DB-ROWS-INSERTED.     G0305800
058100     MOVE WRK-UPDATED-REGS-COUNTER   TO WRK-DB-ROWS-UPDATED.      G0305810
058200     MOVE WRK-ERRORED-REGS-COUNTER   TO WRK-DB-ROWS-ERRORED.      G0305820
058300     MOVE ZEROS                      TO WRK-DB-RETURN-CODE.       G0305830
058400                                                                  G0305840
058500     DISPLAY '***************************'.                       G0305850
058600     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       G0305860
058700     DISPLAY '***************************'.                       G0305870
058800     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                G0305880
058900     DISPLAY '*-------------------------*'.                       G0305890
059000     DISPLAY '*RECORDS DAYSUMRY....:' WRK-DAYSUMRY-REGS-COUNTER.  G0305900
059100     DISPLAY '*INSERTED IN DATABASE:' WRK-INSERTED-REGS-COUNTER.  G0305910
059200     DISPLAY '*UPDATED IN DATABASE.:' WRK-UPDATED-REGS-COUNTER.   G0305920
059300     DISPLAY '*ERRORED AND LOGGED..:' WRK-ERRORED-REGS-COUNTER.   G0305930
059400     DISPLAY '*-------------------------*'.                       G0305940
059500     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.           G0305950
059600     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.         G0305960
059700     DISPLAY '***************************'.                       G0305970
059800                                                                  G0305980
059900     CLOSE DAYSUMRY.                                              G0305990
060000*----------------------------------------------------------------*G0306000
060100 3000-99-EXIT.                   EXIT.                            G0306010
060200*----------------------------------------------------------------*G0306020
060300*----------------------------------------------------------------*G0306030
060400 8100-TEST-FS-DAYSUMRY             SECTION.                       G0306040
060500*----------------------------------------------------------------*G0306050
060600     IF WRK-FS-DAYSUMRY             NOT EQUAL ZEROS AND 10        G0306060
060700        MOVE WRK-FS-DAYSUMRY        TO WRK-ERROR-CODE             G0306070
060800        PERFORM 9000-GET-DATE-TIME                                G0306080
060900        MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE             G0306090
061000        MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME             G0306100
061100        CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG           G0306110
061200     END-IF.                                                      G0306120
061300*----------------------------------------------------------------*G0306130
061400 8100-99-EXIT.                   EXIT.                            G0306140
061500*----------------------------------------------------------------*G0306150
061600*----------------------------------------------------------------*G0306160
061700 9000-GET-DATE-TIME                SECTION.                       G0306170
061800*----------------------------------------------------------------*G0306180
061900     ACCEPT WRK-SYSTEM-DATE         FROM DATE.                    G0306190
062000     MOVE YY                        TO YYYY-FORMATTED.            G0306200
062100     MOVE MM                        TO MM-FORMATTED.              G0306210
062200     MOVE DD                        TO DD-FORMATTED.              G0306220
062300     ADD  2000                      TO YYYY-FORMATTED.            G0306230
062400                                                                  G0306240
062500     ACCEPT WRK-SYSTEM-TIME         FROM TIME.                    G0306250
062600     MOVE HOUR                      TO HOUR-FORMATTED.            G0306260
062700     MOVE MINUTE                    TO MINUTE-FORMATTED.          G0306270
062800     MOVE SECOND                    TO SECOND-FORMATTED.          G0306280
062900*----------------------------------------------------------------*G0306290
063000 9000-99-EXIT.                   EXIT.                            G0306300
063100*----------------------------------------------------------------*G0306310
063200*----------------------------------------------------------------*G0306320
063300 9999-LOG-BAD-ROW                  SECTION.                       G0306330
063400*----------------------------------------------------------------*G0306340
063500*    LOG-AND-CONTINUE - SEE CR-0052 IN THE CHANGE LOG ABOVE.      G0306350
063600*    DOES NOT ROLLBACK AND DOES NOT CALL ABNDPGM - ONE BAD ROW    G0306360
063700*    MUST NOT TAKE THE WHOLE BATCH DOWN WITH IT.                  G0306370
063800     MOVE SQLCODE                   TO WRK-SQLCODE-SINAL.         G0306380
063900                                                                  G0306390
064000     STRING 'SQLCODE..:' WRK-SQLCODE-X                            G0306400
064100                                    DELIMITED BY SPACE            G0306410
064200                                    INTO WRK-ERROR-CODE.          G0306420
064300                                                                  G0306430
064400     DISPLAY '*ROW REJECTED - ' WTHR-DATE ' ' WRK-ERROR-CODE.     G0306440
064500                                                                  G0306450
064600     ADD 1                          TO WRK-ERRORED-REGS-COUNTER.  G0306460
064700*----------------------------------------------------------------*G0306470
064800 9999-99-EXIT.                   EXIT.                            G0306480
064900*----------------------------------------------------------------*G0306490
