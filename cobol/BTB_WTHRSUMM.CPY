000100*================================================================*BTB00010
000200*        C O P Y B O O K   -   B T B _ W T H R S U M M           *BTB00020
000300*================================================================*BTB00030
000400*    COPYBOOK....: BTB_WTHRSUMM                                  *BTB00040
000500*    PROJECT.....: WEATHER ETL PROJECT - WETHETL                 *BTB00050
000600*    DESCRIPTION.: DB2 HOST-VARIABLE DECLARATION FOR TABLE       *BTB00060
000700*                  TB_WTHRSUMM.  BARE COLUMN NAMES, NO WETHSUM1- *BTB00070
000800*                  PREFIX, SAME HABIT THE OLD BTB_CUSTOMER BOOK  *BTB00080
000900*                  USED (REFERENCED "OF BTB-CUSTOMER" IN CSRG0002*BTB00090
001000*                  AND CSRG0003).  EXEC SQL INCLUDE'D, NEVER     *BTB00100
001100*                  COPY'D DIRECTLY.                              *BTB00110
001200*    USED BY.....: WETG0003 (UPSERT HOST VARS), WETG0004 (READ-  *BTB00120
001300*                  SIDE REPORTING HOST VARS).                    *BTB00130
001400*----------------------------------------------------------------*BTB00140
001500*    MAINTENANCE:                                                *BTB00150
001600*    21/11/25 RMM - 1.00 HOST-VARIABLE BOOK BUILT FOR THE        *BTB00160
001700*                        WETHETL SUITE, SAME FLAT-COLUMN SHAPE   *BTB00170
001800*                        AS THE OLD BTB_CUSTOMER BOOK.           *BTB00180
001900*----------------------------------------------------------------*BTB00190
002000 01  BTB-WTHRSUMM.                                                BTB00200
002100     05  WTHR-DATE                  PIC X(10).                    BTB00210
002200     05  LATITUDE                   PIC S9(03)V9(04).             BTB00220
002300     05  LONGITUDE                  PIC S9(03)V9(04).             BTB00230
002400     05  CREATED-AT                 PIC X(26).                    BTB00240
002500     05  UPDATED-AT                 PIC X(26).                    BTB00250
002600     05  DAYLIGHT-IND               PIC X(01).                    BTB00260
002700     05  AVG-TEMP-2M-24H            PIC S9(03)V99.                BTB00270
002800     05  AVG-RELHUM-2M-24H          PIC S9(03)V99.                BTB00280
002900     05  AVG-DEWPT-2M-24H           PIC S9(03)V99.                BTB00290
003000     05  AVG-APPTEMP-24H            PIC S9(03)V99.                BTB00300
003100     05  AVG-TEMP-80M-24H           PIC S9(03)V99.                BTB00310
003200     05  AVG-TEMP-120M-24H          PIC S9(03)V99.                BTB00320
003300     05  AVG-WIND-10M-24H           PIC S9(03)V99.                BTB00330
003400     05  AVG-WIND-80M-24H           PIC S9(03)V99.                BTB00340
003500     05  AVG-VISIB-24H              PIC S9(05)V99.                BTB00350
003600     05  TOT-RAIN-24H               PIC S9(03)V99.                BTB00360
003700     05  TOT-SHOWERS-24H            PIC S9(03)V99.                BTB00370
003800     05  TOT-SNOWFALL-24H           PIC S9(03)V99.                BTB00380
003900     05  AVG-TEMP-2M-DAYLT          PIC S9(03)V99.                BTB00390
004000     05  AVG-RELHUM-2M-DAYLT        PIC S9(03)V99.                BTB00400
004100     05  AVG-DEWPT-2M-DAYLT         PIC S9(03)V99.                BTB00410
004200     05  AVG-APPTEMP-DAYLT          PIC S9(03)V99.                BTB00420
004300     05  AVG-TEMP-80M-DAYLT         PIC S9(03)V99.                BTB00430
004400     05  AVG-TEMP-120M-DAYLT        PIC S9(03)V99.                BTB00440
004500     05  AVG-WIND-10M-DAYLT         PIC S9(03)V99.                BTB00450
004600     05  AVG-WIND-80M-DAYLT         PIC S9(03)V99.                BTB00460
004700     05  AVG-VISIB-DAYLT            PIC S9(05)V99.                BTB00470
004800     05  TOT-RAIN-DAYLT             PIC S9(03)V99.                BTB00480
004900     05  TOT-SHOWERS-DAYLT          PIC S9(03)V99.                BTB00490
005000     05  TOT-SNOWFALL-DAYLT         PIC S9(03)V99.                BTB00500
005100     05  WIND10M-MPS                PIC S9(03)V99.                BTB00510
005200     05  WIND80M-MPS                PIC S9(03)V99.                BTB00520
005300     05  TEMP2M-CELSIUS             PIC S9(03)V99.                BTB00530
005400     05  APPTEMP-CELSIUS            PIC S9(03)V99.                BTB00540
005500     05  TEMP80M-CELSIUS            PIC S9(03)V99.                BTB00550
005600     05  TEMP120M-CELSIUS           PIC S9(03)V99.                BTB00560
005700     05  SOIL0CM-CELSIUS            PIC S9(03)V99.                BTB00570
005800     05  SOIL6CM-CELSIUS            PIC S9(03)V99.                BTB00580
005900     05  RAIN-MM                    PIC S9(05)V99.                BTB00590
006000     05  SHOWERS-MM                 PIC S9(05)V99.                BTB00600
006100     05  SNOWFALL-MM                PIC S9(05)V99.                BTB00610
006200     05  DAYLIGHT-HOURS             PIC S9(03)V99.                BTB00620
006300     05  SUNRISE-ISO                PIC X(20).                    BTB00630
006400     05  SUNSET-ISO                 PIC X(20).                    BTB00640
006500     05  FILLER                     PIC X(10).                    BTB00650
006600*================================================================*BTB00660
006700*                      END OF BTB_WTHRSUMM                       *BTB00670
006800*================================================================*BTB00680
