000100*================================================================*G0200010
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *G0200020
000300*================================================================*G0200030
000400 IDENTIFICATION  DIVISION.                                        G0200040
000500 PROGRAM-ID.     WETG0002.                                        G0200050
000600 AUTHOR.         RENAN MUNIZ MERLO.                               G0200060
000700 INSTALLATION.   WETHETL DATA SERVICES.                           G0200070
000800 DATE-WRITTEN.   22/10/1988.                                      G0200080
000900 DATE-COMPILED.  WHEN-COMPILED.                                   G0200090
001000 SECURITY.       UNCLASSIFIED.                                    G0200100
001100 REMARKS.                                                         G0200110
001200*----------------------------------------------------------------*G0200120
001300*                RENAN MUNIZ MERLO COBOL DEVELOPER               *G0200130
001400*----------------------------------------------------------------*G0200140
001500*    PROGRAM-ID..: WETG0002.                                     *G0200150
001600*    ANALYST.....: RENAN MUNIZ MERLO                             *G0200160
001700*    PROGRAMMER..: RENAN MUNIZ MERLO                             *G0200170
001800*    DATE........: 22/10/1988                                    *G0200180
001900*----------------------------------------------------------------*G0200190
002000*    PROJECT.....: WEATHER ETL PROJECT - WETHETL                 *G0200200
002100*----------------------------------------------------------------*G0200210
002200*    GOAL........: CSV EXPORT SERVICE.  CALLED USING ONE REQUEST  G0200220
002300*                  RECORD (WRK-CSV-REQUEST) SPECIFYING A VERB -   G0200230
002400*                  EXPORT / EXISTS / STATS / DELETE.  ON EXPORT   G0200240
002500*                  READS THE DAYSUMRY FILE WRITTEN BY WETG0001    G0200250
002600*                  AND WRITES ONE QUOTED/ESCAPED COMMA ROW PER    G0200260
002700*                  SUMMARY, WITH A HEADER ROW FIRST.  THE OTHER   G0200270
002800*                  THREE VERBS ARE HOUSEKEEPING AGAINST THE SAME  G0200280
002900*                  OUTPUT FILE AND DO NOT TOUCH DAYSUMRY.         G0200290
003000*----------------------------------------------------------------*G0200300
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *G0200310
003200*                   DAYSUMRY        00356       WETHSUM1         *G0200320
003300*                   WETHCSV         00620       NONE             *G0200330
003400*----------------------------------------------------------------*G0200340
003500*    TABLE DB2...:  NONE.                                        *G0200350
003600*----------------------------------------------------------------*G0200360
003700*    MAINTENANCE LOG                                             *G0200370
003800*----------------------------------------------------------------*G0200380
003900*    22/10/88  RMM  0000  ORIGINAL PROGRAM, BUILT OFF THE OLD     G0200390
004000*                         CSRG0003 READ/UPDATE SHAPE - ONE FILE   G0200400
004100*                         READ, ONE OUTPUT ROW PER INPUT ROW.     G0200410
004200*    06/02/92  RMM  0017  ADDED THE EXISTS/STATS/DELETE VERBS SO  G0200420
004300*                         CSRG0004'S SUCCESSOR CAN PROBE THE CSV  G0200430
004400*                         BEFORE DECIDING WHETHER TO RE-EXPORT.   G0200440
004500*    30/12/98  RMM  0028  Y2K REVIEW - WETHSUM1-DATE-CCYY IS      G0200450
004600*                         ALREADY FOUR DIGITS.  NO CHANGE MADE.   G0200460
004700*    19/11/25  RMM  0047  WIDENED WETHCSV RECORD TO 620 BYTES TO  G0200470
004800*                         KEEP PACE WITH WETHSUM1 CR-0041.        G0200480
004900*    06/12/25  RMM  0052  ADDED THE COMMA/QUOTE ESCAPE PARAGRAPH  G0200490
005000*                         REQUIRED BY THE EXPORT SPEC - REQ       G0200500
005100*                         CR-0052.                                G0200510
005110*    10/08/26  RMM  0053  2210/2220 MOVED WETHSUM1-AGG-24H-ELEM/  G0200511
005120*                         AGG-DAYLT-ELEM OUT - THOSE WERE FLAT-   G0200512
005130*                         TABLE REDEFINES OVER MIXED-WIDTH FIELDS G0200513
005140*                         AND NEVER LINED UP RIGHT.  BOTH PARAS   G0200514
005150*                         NOW MOVE EACH NAMED FIELD BY SUBSCRIPT  G0200515
005160*                         VALUE, SAME AS WETG0001 - REQ CR-0053.  G0200516
005170*    10/08/26  RMM  0054  8600 STATS ROW COUNT READ DAYSUMRY BY   G0200517
005180*                         MISTAKE - NOW READS WETHCSV ITSELF AND  G0200518
005190*                         CARRIES LAST-MOD DATE/TIME - CR-0054.   G0200519
005200*    10/08/26  RMM  0056  ADDED THE WRITABLE VERB AND 8800        G0200520
005210*                         SECTION - PROBES BY OPEN EXTEND SO AN   G0200521
005220*                         EXISTING CSV IS NEVER DISTURBED.  THE   G0200522
005230*                         EXPORT CALL CHECKS IT FIRST - CR-0056.  G0200523
005240*    10/08/26  RMM  0057  2250 NOW BACKSLASH-ESCAPES EMBEDDED     G0200524
005250*                         QUOTES AND BACKSLASHES PER THE EXPORT   G0200525
005260*                         SPEC - THE OLD DOUBLED-QUOTE RULE WAS   G0200526
005270*                         NOT WHAT WAS ASKED FOR - REQ CR-0057.   G0200527
005280*----------------------------------------------------------------*G0200528
005300*================================================================*G0200530
005400*           E N V I R O N M E N T      D I V I S I O N           *G0200540
005500*================================================================*G0200550
005600 ENVIRONMENT DIVISION.                                            G0200560
005700 CONFIGURATION SECTION.                                           G0200570
005800 SPECIAL-NAMES.                                                   G0200580
005900      C01 IS TOP-OF-FORM.                                         G0200590
006000                                                                  G0200600
006100 INPUT-OUTPUT SECTION.                                            G0200610
006200 FILE-CONTROL.                                                    G0200620
006300                                                                  G0200630
006400     SELECT DAYSUMRY       ASSIGN TO UTS-S-DAYSUMRY               G0200640
006500      ORGANIZATION IS      SEQUENTIAL                             G0200650
006600      ACCESS MODE  IS      SEQUENTIAL                             G0200660
006700      FILE STATUS  IS      WRK-FS-DAYSUMRY.                       G0200670
006800                                                                  G0200680
006900     SELECT WETHCSV        ASSIGN TO UTS-S-WETHCSV                G0200690
007000      ORGANIZATION IS      SEQUENTIAL                             G0200700
007100      ACCESS MODE  IS      SEQUENTIAL                             G0200710
007200      FILE STATUS  IS      WRK-FS-WETHCSV.                        G0200720
007300                                                                  G0200730
007400*================================================================*G0200740
007500*                  D A T A      D I V I S I O N                  *G0200750
007600*================================================================*G0200760
007700 DATA DIVISION.                                                   G0200770
007800 FILE SECTION.                                                    G0200780
007900*                                                                 G0200790
008000 FD DAYSUMRY                                                      G0200800
008100     RECORDING MODE IS F                                          G0200810
008200     LABEL RECORD   IS STANDARD                                   G0200820
008300     BLOCK CONTAINS 00 RECORDS.                                   G0200830
008400 01 FD-REG-DAYSUMRY          PIC X(356).                          G0200840
008500                                                                  G0200850
008600 FD WETHCSV                                                       G0200860
008700     RECORDING MODE IS F                                          G0200870
008800     LABEL RECORD   IS STANDARD                                   G0200880
008900     BLOCK CONTAINS 00 RECORDS.                                   G0200890
009000 01 FD-REG-WETHCSV           PIC X(620).                          G0200900
009100                                                                  G0200910
009200*----------------------------------------------------------------*G0200920
009300*                  WORKING-STORAGE SECTION                        G0200930
009400*----------------------------------------------------------------*G0200940
009500 WORKING-STORAGE SECTION.                                         G0200950
009600                                                                  G0200960
009700 77 WRK-DAYSUMRY-REGS-COUNTER         PIC 9(07) COMP VALUE ZERO.  G0200970
009800 77 WRK-WETHCSV-REGS-COUNTER          PIC 9(07) COMP VALUE ZERO.  G0200980
009900 77 WRK-DAYSUMRY-EOF                  PIC X(03) VALUE SPACES.     G0200990
009950 77 WRK-WETHCSV-READ-EOF              PIC X(03) VALUE SPACES.     G0200995
010000                                                                  G0201000
010100*DATA FOR ERROR LOG:                                              G0201010
010200 01 WRK-ERROR-LOG.                                                G0201020
010300    03 WRK-PROGRAM                    PIC X(08) VALUE             G0201030
010400                                                 'WETG0002'.      G0201040
010500    03 WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.     G0201050
010600    03 WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.     G0201060
010700    03 WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.     G0201070
010800    03 WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.     G0201080
010900    03 FILLER                         PIC X(04) VALUE SPACES.     G0201090
011000                                                                  G0201100
011100*ABENDING PROGRAM:                                                G0201110
011200 77 WRK-ABEND-PGM                     PIC X(08) VALUE             G0201120
011300                                                 'ABNDPGM'.       G0201130
011400                                                                  G0201140
011500 01 WRK-FILE-STATUS.                                              G0201150
011600    03 WRK-FS-DAYSUMRY                PIC 9(02) VALUE ZEROS.      G0201160
011700    03 WRK-FS-WETHCSV                 PIC 9(02) VALUE ZEROS.      G0201170
011800    03 FILLER                         PIC X(04) VALUE SPACES.     G0201180
011900                                                                  G0201190
012000 01 WRK-DAYSUMRY-REG.                                             G0201200
012100    COPY 'WETHSUM1'.                                              G0201210
012200                                                                  G0201220
012300*-------------------------------------------------------------*   G0201230
012400*    DEFAULT EXTERNAL PATH FOR THE CSV - DOCUMENTATION ONLY,  *   G0201240
012500*    ACTUAL ASSIGNMENT IS MADE BY THE JCL/SHELL THAT RUNS US  *   G0201250
012600*-------------------------------------------------------------*   G0201260
012700 01 WRK-CSV-PATH-AREA.                                            G0201270
012800    05 WRK-CSV-DEFAULT-PATH           PIC X(40) VALUE             G0201280
012900                     './output/weather_data.csv'.                 G0201290
013000    05 FILLER                         PIC X(04) VALUE SPACES.     G0201300
013100                                                                  G0201310
013200*-------------------------------------------------------------*   G0201320
013300*    ONE OUTPUT LINE, BUILT UP FIELD-BY-FIELD WITH STRING ...  *  G0201330
013400*    WITH POINTER, ONE FOR THE HEADER AND ONE FOR DATA ROWS    *  G0201340
013500*-------------------------------------------------------------*   G0201350
013600 01 WRK-CSV-LINE                      PIC X(620) VALUE SPACES.    G0201360
013700 77 WRK-CSV-PTR                       PIC 9(04) COMP VALUE 1.     G0201370
013800*-------------------------------------------------------------*   G0201380
013900*    SAME LINE AREA REDEFINED SO A QUICK "IS IT STILL BLANK"  *   G0201390
014000*    TEST CAN BE DONE WITHOUT A SEPARATE 01-RECORD            *   G0201400
014100*-------------------------------------------------------------*   G0201410
014200 01 WRK-CSV-LINE-TEST REDEFINES WRK-CSV-LINE.                     G0201420
014300    05 WRK-CSV-LINE-FIRST-CHAR        PIC X(01).                  G0201430
014400    05 FILLER                         PIC X(619).                 G0201440
014500                                                                  G0201450
014600*-------------------------------------------------------------*   G0201460
014700*    ONE RAW FIELD / ESCAPED-FIELD WORK PAIR, SHARED BY EVERY  *  G0201470
014800*    CALL TO 2260-ESCAPE-AND-APPEND                           *   G0201480
014900*-------------------------------------------------------------*   G0201490
015000 01 WRK-CSV-FIELD-WORK-AREA.                                      G0201500
015100    05 WRK-CSV-FIELD-IN               PIC X(30) VALUE SPACES.     G0201510
015200    05 WRK-CSV-FIELD-OUT               PIC X(62) VALUE SPACES.    G0201520
015300    05 WRK-CSV-QUOTE-COUNT            PIC 9(03) COMP VALUE ZERO.  G0201530
015400    05 WRK-CSV-COMMA-COUNT            PIC 9(03) COMP VALUE ZERO.  G0201540
015450    05 WRK-CSV-BACKSLASH-COUNT        PIC 9(03) COMP VALUE ZERO.  G0201545
015500    05 WRK-CSV-NEEDS-QUOTES           PIC X(01) VALUE 'N'.        G0201550
015600       88 CSV-FLD-NEEDS-QUOTES            VALUE 'Y'.              G0201560
015700    05 FILLER                         PIC X(03) VALUE SPACES.     G0201570
015800                                                                  G0201580
015900*-------------------------------------------------------------*   G0201590
016000*    SIGNED-NUMERIC EDIT WORK FIELDS, ONE PER COPYBOOK WIDTH   *  G0201600
016100*    USED BY THE AGGREGATE/CONVERTED-FIELD APPEND PARAGRAPHS   *  G0201610
016200*-------------------------------------------------------------*   G0201620
016300 01 WRK-CSV-EDIT-WORK-AREA.                                       G0201630
016400    05 WRK-CSV-EDIT-T1                PIC -(3)9.99.               G0201640
016500    05 WRK-CSV-EDIT-T2                PIC -(5)9.99.               G0201650
016600    05 WRK-CSV-EDIT-LL                PIC -(3)9.9(4).             G0201660
016700    05 FILLER                         PIC X(03) VALUE SPACES.     G0201670
016800                                                                  G0201680
016900 77 WRK-SUBSCRIPT-1                   PIC 9(03) COMP VALUE ZERO.  G0201690
017000                                                                  G0201700
017100*-------------------------------------------------------------*   G0201710
017200*    LINKAGE VERB SWITCHES - THIS SHOP'S Y/N SWITCH STYLE      *  G0201720
017300*-------------------------------------------------------------*   G0201730
017400 01 WRK-VERB-SWITCHES.                                            G0201740
017500    05 WRK-VERB-IS-EXPORT             PIC X(01) VALUE 'N'.        G0201750
017600       88 VERB-IS-EXPORT                  VALUE 'Y'.              G0201760
017700    05 WRK-VERB-IS-EXISTS             PIC X(01) VALUE 'N'.        G0201770
017800       88 VERB-IS-EXISTS                  VALUE 'Y'.              G0201780
017900    05 WRK-VERB-IS-STATS              PIC X(01) VALUE 'N'.        G0201790
018000       88 VERB-IS-STATS                   VALUE 'Y'.              G0201800
018100    05 WRK-VERB-IS-DELETE             PIC X(01) VALUE 'N'.        G0201810
018200       88 VERB-IS-DELETE                  VALUE 'Y'.              G0201820
018210    05 WRK-VERB-IS-WRITABLE           PIC X(01) VALUE 'N'.        G0201821
018220       88 VERB-IS-WRITABLE                VALUE 'Y'.              G0201822
018300    05 FILLER                         PIC X(04) VALUE SPACES.     G0201830
018400                                                                  G0201840
018500*WORKING DATA FOR THE SYSTEM DATE AND TIME.                       G0201850
018600 01 WRK-SYSTEM-DATE.                                              G0201860
018700    03 YY                             PIC 9(02) VALUE ZEROS.      G0201870
018800    03 MM                             PIC 9(02) VALUE ZEROS.      G0201880
018900    03 DD                             PIC 9(02) VALUE ZEROS.      G0201890
018950    03 FILLER                     PIC X(02) VALUE SPACES.         G0201895
019000*-------------------------------------------------------------*   G0201900
019100*    SAME DATE AREA REDEFINED AS ONE SIX-DIGIT NUMBER FOR A    *  G0201910
019200*    QUICK COMPARE AGAINST A PRIOR RUN'S STAMP, SAME HABIT     *  G0201920
019300*    AS THE ABEND-PGM KEEPS ON ITS OWN DATE CELL               *  G0201930
019400*-------------------------------------------------------------*   G0201940
019500 01 WRK-SYSTEM-DATE-NUM REDEFINES WRK-SYSTEM-DATE PIC 9(06).      G0201950
019600*                                                                 G0201960
019700 01 WRK-DATE-FORMATTED.                                           G0201970
019800    03 DD-FORMATTED                   PIC 9(02) VALUE ZEROS.      G0201980
019900    03 FILLER                         PIC X(01) VALUE '-'.        G0201990
020000    03 MM-FORMATTED                   PIC 9(02) VALUE ZEROS.      G0202000
020100    03 FILLER                         PIC X(01) VALUE '-'.        G0202010
020200    03 YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.      G0202020
020300*                                                                 G0202030
020400 01 WRK-SYSTEM-TIME.                                              G0202040
020500    03 HOUR                           PIC 9(02) VALUE ZEROS.      G0202050
020600    03 MINUTE                         PIC 9(02) VALUE ZEROS.      G0202060
020700    03 SECOND                         PIC 9(02) VALUE ZEROS.      G0202070
020800    03 HUNDREDTH                      PIC 9(02) VALUE ZEROS.      G0202080
020750    03 FILLER                     PIC X(02) VALUE SPACES.         G0202075
020900*                                                                 G0202090
021000 01 WRK-TIME-FORMATTED.                                           G0202100
021100    03 HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.      G0202110
021200    03 FILLER                         PIC X(01) VALUE ':'.        G0202120
021300    03 MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.      G0202130
021400    03 FILLER                         PIC X(01) VALUE ':'.        G0202140
021500    03 SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.      G0202150
021600                                                                  G0202160
021700*-------------------------------------------------------------*   G0202170
021800*    GNUCOBOL RUN-TIME LIBRARY CALL AREA FOR THE EXISTS/SIZE   *  G0202180
021900*    AND DELETE VERBS - SAME FACILITY THE PAYROLL BUILD UTIL   *  G0202190
022000*    USES TO PROBE A FILE BEFORE OPENING IT                   *   G0202200
022100*-------------------------------------------------------------*   G0202210
022200 01 WRK-CBL-FILE-INFO.                                            G0202220
022300    05 WRK-CBL-FILE-SIZE              PIC X(08).                  G0202230
022400    05 WRK-CBL-FILE-DATE               PIC X(02).                 G0202240
022500    05 WRK-CBL-FILE-TIME               PIC X(02).                 G0202250
022600    05 FILLER                         PIC X(08).                  G0202260
022700*-------------------------------------------------------------*   G0202270
022800*    SAME AREA REDEFINED SO THE FOUR-BYTE BINARY SIZE CAN BE   *  G0202280
022900*    MOVED STRAIGHT INTO A COMP FIELD WITHOUT AN INTERVENING   *  G0202290
023000*    DISPLAY-NUMERIC CONVERSION STEP                           *  G0202300
023100*-------------------------------------------------------------*   G0202310
023200 01 WRK-CBL-FILE-SIZE-BIN REDEFINES WRK-CBL-FILE-INFO.            G0202320
023300    05 WRK-CBL-FILE-SIZE-COMP         PIC 9(08) COMP.             G0202330
023400    05 FILLER                         PIC X(12).                  G0202340
023500 77 WRK-CBL-RETURN-CODE               PIC S9(09) COMP VALUE ZERO. G0202350
023600                                                                  G0202360
023700*----------------------------------------------------------------*G0202370
023800*                      LINKAGE SECTION                            G0202380
023900*----------------------------------------------------------------*G0202390
024000 LINKAGE SECTION.                                                 G0202400
024100 01 WRK-CSV-REQUEST.                                              G0202410
024200    05 WRK-CSV-VERB                   PIC X(08).                  G0202420
024300    05 WRK-CSV-EXISTS-FLAG            PIC X(01).                  G0202430
024400       88 CSV-FILE-EXISTS                 VALUE 'Y'.              G0202440
024500    05 WRK-CSV-ROW-COUNT              PIC 9(07) COMP.             G0202450
024600    05 WRK-CSV-BYTE-SIZE              PIC 9(09) COMP.             G0202460
024650    05 WRK-CSV-LAST-MODIFIED.                                     G0202465
024660       10 WRK-CSV-LAST-MOD-DATE        PIC X(02).                 G0202466
024670       10 WRK-CSV-LAST-MOD-TIME        PIC X(02).                 G0202467
024700    05 WRK-CSV-RETURN-CODE            PIC 9(02).                  G0202470
024710    05 WRK-CSV-WRITABLE-FLAG          PIC X(01).                  G0202471
024720       88 CSV-FILE-WRITABLE              VALUE 'Y'.               G0202472
024750    05 FILLER                     PIC X(03) VALUE SPACES.         G0202475
024800                                                                  G0202480
024900*================================================================*G0202490
025000 PROCEDURE                       DIVISION  USING WRK-CSV-REQUEST. G0202500
025100*================================================================*G0202510
025200*----------------------------------------------------------------*G0202520
025300 0000-MAIN-PROCESS               SECTION.                         G0202530
025400*----------------------------------------------------------------*G0202540
025500     PERFORM 1000-INITIALIZE.                                     G0202550
025600                                                                  G0202560
025700     IF WRK-VERB-IS-EXPORT                                        G0202570
025800        PERFORM 2000-PROCESS-EXPORT                               G0202580
025900     ELSE                                                         G0202590
026000        IF WRK-VERB-IS-EXISTS                                     G0202600
026100           PERFORM 8500-VERIFY-CSV-EXISTS                         G0202610
026200        ELSE                                                      G0202620
026300           IF WRK-VERB-IS-STATS                                   G0202630
026400              PERFORM 8600-REPORT-CSV-STATS                       G0202640
026500           ELSE                                                   G0202650
026600               IF WRK-VERB-IS-DELETE                              G0202660
026650                  PERFORM 8700-DELETE-CSV                         G0202665
026700               ELSE                                               G0202670
026750                  IF WRK-VERB-IS-WRITABLE                         G0202675
026800                     PERFORM 8800-VERIFY-CSV-WRITABLE             G0202680
026850                  ELSE                                            G0202685
026900                     MOVE 'UNKNOWN CSV VERB REQUESTED'            G0202690
026950                                        TO WRK-ERROR-MSG          G0202695
027000                     PERFORM 9999-CALL-ABEND-PGM                  G0202700
027050                  END-IF                                          G0202705
027100               END-IF                                             G0202710
027150            END-IF                                                G0202715
027200         END-IF                                                   G0202720
027250      END-IF.                                                     G0202725
027600                                                                  G0202760
027700     PERFORM 3000-FINALIZE.                                       G0202770
027800                                                                  G0202780
027900     GOBACK.                                                      G0202790
028000*----------------------------------------------------------------*G0202800
028100 0000-99-EXIT.                   EXIT.                            G0202810
028200*----------------------------------------------------------------*G0202820
028300*----------------------------------------------------------------*G0202830
028400 1000-INITIALIZE                 SECTION.                         G0202840
028500*----------------------------------------------------------------*G0202850
028600     PERFORM 9000-GET-DATE-TIME.                                  G0202860
028700                                                                  G0202870
028800     MOVE ZERO                   TO WRK-CSV-RETURN-CODE.          G0202880
028850     MOVE 'N'                    TO WRK-CSV-WRITABLE-FLAG.        G0202885
028900                                                                  G0202890
029000     IF WRK-CSV-VERB              EQUAL 'EXPORT'                  G0202900
029100        MOVE 'Y'                  TO WRK-VERB-IS-EXPORT           G0202910
029200     ELSE                                                         G0202920
029300        IF WRK-CSV-VERB           EQUAL 'EXISTS'                  G0202930
029400           MOVE 'Y'               TO WRK-VERB-IS-EXISTS           G0202940
029500        ELSE                                                      G0202950
029600           IF WRK-CSV-VERB        EQUAL 'STATS'                   G0202960
029700              MOVE 'Y'            TO WRK-VERB-IS-STATS            G0202970
029800           ELSE                                                   G0202980
029900               IF WRK-CSV-VERB     EQUAL 'DELETE'                 G0202990
029920                  MOVE 'Y'         TO WRK-VERB-IS-DELETE          G0202992
029940               ELSE                                               G0202994
029960                  IF WRK-CSV-VERB  EQUAL 'WRITABLE'               G0202996
029980                     MOVE 'Y'      TO WRK-VERB-IS-WRITABLE        G0202998
030000                  END-IF                                          G0203000
030020               END-IF                                             G0203002
030040            END-IF                                                G0203004
030060         END-IF                                                   G0203006
030080      END-IF.                                                     G0203008
030500*----------------------------------------------------------------*G0203050
030600 1000-99-EXIT.                   EXIT.                            G0203060
030700*----------------------------------------------------------------*G0203070
030800*----------------------------------------------------------------*G0203080
030900 2000-PROCESS-EXPORT              SECTION.                        G0203090
031000*----------------------------------------------------------------*G0203100
031100     OPEN INPUT  DAYSUMRY                                         G0203110
031200          OUTPUT WETHCSV.                                         G0203120
031300                                                                  G0203130
031400     MOVE 'OPEN FILE DAYSUMRY'    TO WRK-ERROR-MSG.               G0203140
031500     PERFORM 8100-TEST-FS-DAYSUMRY.                               G0203150
031600                                                                  G0203160
031700     MOVE 'OPEN FILE WETHCSV'     TO WRK-ERROR-MSG.               G0203170
031800     PERFORM 8200-TEST-FS-WETHCSV.                                G0203180
031900                                                                  G0203190
032000     PERFORM 2100-WRITE-HEADER.                                   G0203200
032100                                                                  G0203210
032200     PERFORM 2105-READ-DAYSUMRY.                                  G0203220
032300                                                                  G0203230
032400     PERFORM 2200-WRITE-DATA-ROW  UNTIL WRK-DAYSUMRY-EOF          G0203240
032500                                   EQUAL 'END'.                   G0203250
032600                                                                  G0203260
032700     CLOSE DAYSUMRY                                               G0203270
032800           WETHCSV.                                               G0203280
032900*----------------------------------------------------------------*G0203290
033000 2000-99-EXIT.                   EXIT.                            G0203300
033100*----------------------------------------------------------------*G0203310
033200*----------------------------------------------------------------*G0203320
033300 2105-READ-DAYSUMRY               SECTION.                        G0203330
033400*----------------------------------------------------------------*G0203340
033500     MOVE 'READING DAYSUMRY'      TO WRK-ERROR-MSG.               G0203350
033600                                                                  G0203360
033700     READ DAYSUMRY                INTO WRK-DAYSUMRY-REG.          G0203370
033800                                                                  G0203380
033900     PERFORM 8100-TEST-FS-DAYSUMRY.                               G0203390
034000                                                                  G0203400
034100     IF WRK-FS-DAYSUMRY           EQUAL 10                        G0203410
034200        MOVE 'END'                TO WRK-DAYSUMRY-EOF             G0203420
034300     ELSE                                                         G0203430
034400        ADD 1                     TO WRK-DAYSUMRY-REGS-COUNTER    G0203440
034500     END-IF.                                                      G0203450
034600*----------------------------------------------------------------*G0203460
034700 2105-99-EXIT.                   EXIT.                            G0203470
034800*----------------------------------------------------------------*G0203480
034900*----------------------------------------------------------------*G0203490
035000 2100-WRITE-HEADER                SECTION.                        G0203500
035100*----------------------------------------------------------------*G0203510
035200     MOVE SPACES                  TO WRK-CSV-LINE.                G0203520
035300     MOVE 1                       TO WRK-CSV-PTR.                 G0203530
035400                                                                  G0203540
035500     STRING 'WTHR_DATE,LATITUDE,LONGITUDE,CREATED_AT,UPDATED_AT'  G0203550
035600            ',DAYLIGHT_IND,'                                      G0203560
035700            'AVG_TEMP_2M_24H,AVG_RELHUM_2M_24H,AVG_DEWPT_2M_24H'  G0203570
035800            ',AVG_APPTEMP_24H,AVG_TEMP_80M_24H,AVG_TEMP_120M_24H' G0203580
035900            ',AVG_WIND_10M_24H,AVG_WIND_80M_24H,AVG_VISIB_24H'    G0203590
036000            ',TOT_RAIN_24H,TOT_SHOWERS_24H,TOT_SNOWFALL_24H,'     G0203600
036100            'AVG_TEMP_2M_DAYLT,AVG_RELHUM_2M_DAYLT'               G0203610
036200            ',AVG_DEWPT_2M_DAYLT,AVG_APPTEMP_DAYLT'               G0203620
036300            ',AVG_TEMP_80M_DAYLT,AVG_TEMP_120M_DAYLT'             G0203630
036400            ',AVG_WIND_10M_DAYLT,AVG_WIND_80M_DAYLT'              G0203640
036500            ',AVG_VISIB_DAYLT,TOT_RAIN_DAYLT,TOT_SHOWERS_DAYLT'   G0203650
036600            ',TOT_SNOWFALL_DAYLT,'                                G0203660
036700            'WIND10M_MPS,WIND80M_MPS,TEMP2M_C,APPTEMP_C'          G0203670
036800            ',TEMP80M_C,TEMP120M_C,SOIL0CM_C,SOIL6CM_C,RAIN_MM'   G0203680
036900            ',SHOWERS_MM,SNOWFALL_MM,DAYLIGHT_HOURS'              G0203690
037000            ',SUNRISE_ISO,SUNSET_ISO'                             G0203700
037100            DELIMITED BY SIZE                                     G0203710
037200            INTO WRK-CSV-LINE.                                    G0203720
037300                                                                  G0203730
037400     MOVE WRK-CSV-LINE            TO FD-REG-WETHCSV.              G0203740
037500                                                                  G0203750
037600     WRITE FD-REG-WETHCSV.                                        G0203760
037700                                                                  G0203770
037800     PERFORM 8200-TEST-FS-WETHCSV.                                G0203780
037900                                                                  G0203790
038000     IF WRK-FS-WETHCSV            EQUAL ZEROS                     G0203800
038100        ADD 1                     TO WRK-WETHCSV-REGS-COUNTER     G0203810
038200     END-IF.                                                      G0203820
038300*----------------------------------------------------------------*G0203830
038400 2100-99-EXIT.                   EXIT.                            G0203840
038500*----------------------------------------------------------------*G0203850
038600*----------------------------------------------------------------*G0203860
038700 2200-WRITE-DATA-ROW              SECTION.                        G0203870
038800*----------------------------------------------------------------*G0203880
038900     MOVE SPACES                  TO WRK-CSV-LINE.                G0203890
039000     MOVE 1                       TO WRK-CSV-PTR.                 G0203900
039100                                                                  G0203910
039200     MOVE WETHSUM1-DATE           OF WRK-DAYSUMRY-REG             G0203920
039300                                 TO WRK-CSV-FIELD-IN.             G0203930
039400     PERFORM 2260-ESCAPE-AND-APPEND.                              G0203940
039500                                                                  G0203950
039600     MOVE WETHSUM1-LATITUDE       OF WRK-DAYSUMRY-REG             G0203960
039700                                 TO WRK-CSV-EDIT-LL.              G0203970
039800     MOVE WRK-CSV-EDIT-LL        TO WRK-CSV-FIELD-IN.             G0203980
039900     PERFORM 2260-ESCAPE-AND-APPEND.                              G0203990
040000                                                                  G0204000
040100     MOVE WETHSUM1-LONGITUDE      OF WRK-DAYSUMRY-REG             G0204010
040200                                 TO WRK-CSV-EDIT-LL.              G0204020
040300     MOVE WRK-CSV-EDIT-LL        TO WRK-CSV-FIELD-IN.             G0204030
040400     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204040
040500                                                                  G0204050
040600     MOVE WETHSUM1-CREATED-AT     OF WRK-DAYSUMRY-REG             G0204060
040700                                 TO WRK-CSV-FIELD-IN.             G0204070
040800     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204080
040900                                                                  G0204090
041000     MOVE WETHSUM1-UPDATED-AT     OF WRK-DAYSUMRY-REG             G0204100
041100                                 TO WRK-CSV-FIELD-IN.             G0204110
041200     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204120
041300                                                                  G0204130
041400     MOVE WETHSUM1-DAYLIGHT-IND   OF WRK-DAYSUMRY-REG             G0204140
041500                                 TO WRK-CSV-FIELD-IN.             G0204150
041600     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204160
041700                                                                  G0204170
041800     PERFORM 2210-APPEND-ONE-24H-ELEM VARYING WRK-SUBSCRIPT-1     G0204180
041900             FROM 1 BY 1                                          G0204190
042000             UNTIL WRK-SUBSCRIPT-1 GREATER 12.                    G0204200
042100                                                                  G0204210
042200     PERFORM 2220-APPEND-ONE-DAYLT-ELEM VARYING WRK-SUBSCRIPT-1   G0204220
042300             FROM 1 BY 1                                          G0204230
042400             UNTIL WRK-SUBSCRIPT-1 GREATER 12.                    G0204240
042500                                                                  G0204250
042600     PERFORM 2230-APPEND-CONVERTED-FIELDS.                        G0204260
042700                                                                  G0204270
042800     MOVE WETHSUM1-SUNRISE-ISO    OF WRK-DAYSUMRY-REG             G0204280
042900                                 TO WRK-CSV-FIELD-IN.             G0204290
043000     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204300
043100                                                                  G0204310
043200     MOVE WETHSUM1-SUNSET-ISO     OF WRK-DAYSUMRY-REG             G0204320
043300                                 TO WRK-CSV-FIELD-IN.             G0204330
043400     PERFORM 2270-ESCAPE-AND-APPEND-LAST.                         G0204340
043500                                                                  G0204350
043600     MOVE WRK-CSV-LINE            TO FD-REG-WETHCSV.              G0204360
043700                                                                  G0204370
043800     WRITE FD-REG-WETHCSV.                                        G0204380
043900                                                                  G0204390
044000     PERFORM 8200-TEST-FS-WETHCSV.                                G0204400
044100                                                                  G0204410
044200     IF WRK-FS-WETHCSV            EQUAL ZEROS                     G0204420
044300        ADD 1                     TO WRK-WETHCSV-REGS-COUNTER     G0204430
044400     END-IF.                                                      G0204440
044500                                                                  G0204450
044600     PERFORM 2105-READ-DAYSUMRY.                                  G0204460
044700*----------------------------------------------------------------*G0204470
044800 2200-99-EXIT.                   EXIT.                            G0204480
044900*----------------------------------------------------------------*G0204490
045000*----------------------------------------------------------------*G0204500
045100 2210-APPEND-ONE-24H-ELEM         SECTION.                        G0204510
045110*----------------------------------------------------------------*G0204511
045120*    APPENDS THE NAMED 24H AGGREGATE FIELD THAT MATCHES        *  G0204512
045130*    WRK-SUBSCRIPT-1 - ONE EXPLICIT IF PER FIELD, NO REDEFINES *  G0204513
045140*    TABLE (SEE WETHSUM1 MAINTENANCE LOG - CR-0053).           *  G0204514
045150*----------------------------------------------------------------*G0204515
045160     IF WRK-SUBSCRIPT-1 EQUAL 1                                   G0204516
045170        MOVE WETHSUM1-AVG-TEMP-2M-24H      OF WRK-DAYSUMRY-REG    G0204517
045180                                 TO WRK-CSV-EDIT-T2               G0204518
045190     END-IF.                                                      G0204519
045200     IF WRK-SUBSCRIPT-1 EQUAL 2                                   G0204520
045210        MOVE WETHSUM1-AVG-RELHUM-2M-24H      OF WRK-DAYSUMRY-REG  G0204521
045220                                 TO WRK-CSV-EDIT-T2               G0204522
045230     END-IF.                                                      G0204523
045240     IF WRK-SUBSCRIPT-1 EQUAL 3                                   G0204524
045250        MOVE WETHSUM1-AVG-DEWPT-2M-24H      OF WRK-DAYSUMRY-REG   G0204525
045260                                 TO WRK-CSV-EDIT-T2               G0204526
045270     END-IF.                                                      G0204527
045280     IF WRK-SUBSCRIPT-1 EQUAL 4                                   G0204528
045290        MOVE WETHSUM1-AVG-APPTEMP-24H      OF WRK-DAYSUMRY-REG    G0204529
045300                                 TO WRK-CSV-EDIT-T2               G0204530
045310     END-IF.                                                      G0204531
045320     IF WRK-SUBSCRIPT-1 EQUAL 5                                   G0204532
045330        MOVE WETHSUM1-AVG-TEMP-80M-24H      OF WRK-DAYSUMRY-REG   G0204533
045340                                 TO WRK-CSV-EDIT-T2               G0204534
045350     END-IF.                                                      G0204535
045360     IF WRK-SUBSCRIPT-1 EQUAL 6                                   G0204536
045370        MOVE WETHSUM1-AVG-TEMP-120M-24H      OF WRK-DAYSUMRY-REG  G0204537
045380                                 TO WRK-CSV-EDIT-T2               G0204538
045390     END-IF.                                                      G0204539
045400     IF WRK-SUBSCRIPT-1 EQUAL 7                                   G0204540
045410        MOVE WETHSUM1-AVG-WIND-10M-24H      OF WRK-DAYSUMRY-REG   G0204541
045420                                 TO WRK-CSV-EDIT-T2               G0204542
045430     END-IF.                                                      G0204543
045440     IF WRK-SUBSCRIPT-1 EQUAL 8                                   G0204544
045450        MOVE WETHSUM1-AVG-WIND-80M-24H      OF WRK-DAYSUMRY-REG   G0204545
045460                                 TO WRK-CSV-EDIT-T2               G0204546
045470     END-IF.                                                      G0204547
045480     IF WRK-SUBSCRIPT-1 EQUAL 9                                   G0204548
045490        MOVE WETHSUM1-AVG-VISIB-24H      OF WRK-DAYSUMRY-REG      G0204549
045500                                 TO WRK-CSV-EDIT-T2               G0204550
045510     END-IF.                                                      G0204551
045520     IF WRK-SUBSCRIPT-1 EQUAL 10                                  G0204552
045530        MOVE WETHSUM1-TOT-RAIN-24H      OF WRK-DAYSUMRY-REG       G0204553
045540                                 TO WRK-CSV-EDIT-T2               G0204554
045550     END-IF.                                                      G0204555
045560     IF WRK-SUBSCRIPT-1 EQUAL 11                                  G0204556
045570        MOVE WETHSUM1-TOT-SHOWERS-24H      OF WRK-DAYSUMRY-REG    G0204557
045580                                 TO WRK-CSV-EDIT-T2               G0204558
045590     END-IF.                                                      G0204559
045600     IF WRK-SUBSCRIPT-1 EQUAL 12                                  G0204560
045610        MOVE WETHSUM1-TOT-SNOWFALL-24H      OF WRK-DAYSUMRY-REG   G0204561
045620                                 TO WRK-CSV-EDIT-T2               G0204562
045630     END-IF.                                                      G0204563
045640     MOVE WRK-CSV-EDIT-T2        TO WRK-CSV-FIELD-IN.             G0204564
045650     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204565
045660*----------------------------------------------------------------*G0204566
045670 2210-99-EXIT.                   EXIT.                            G0204567
045680*----------------------------------------------------------------*G0204568
045690*----------------------------------------------------------------*G0204569
045700 2220-APPEND-ONE-DAYLT-ELEM       SECTION.                        G0204570
045710*----------------------------------------------------------------*G0204571
045720*    DAYLIGHT COUNTERPART OF 2210 - SEE THAT PARAGRAPH FOR WHY  * G0204572
045730*    THE OLD AGG-DAYLT-TBL REDEFINES WAS DROPPED (CR-0053).     * G0204573
045740*----------------------------------------------------------------*G0204574
045750     IF WRK-SUBSCRIPT-1 EQUAL 1                                   G0204575
045760        MOVE WETHSUM1-AVG-TEMP-2M-DAYLT      OF WRK-DAYSUMRY-REG  G0204576
045770                                 TO WRK-CSV-EDIT-T2               G0204577
045780     END-IF.                                                      G0204578
045790     IF WRK-SUBSCRIPT-1 EQUAL 2                                   G0204579
045800        MOVE WETHSUM1-AVG-RELHUM-2M-DAYLT      OF WRK-DAYSUMRY-REGG0204580
045810                                 TO WRK-CSV-EDIT-T2               G0204581
045820     END-IF.                                                      G0204582
045830     IF WRK-SUBSCRIPT-1 EQUAL 3                                   G0204583
045840        MOVE WETHSUM1-AVG-DEWPT-2M-DAYLT      OF WRK-DAYSUMRY-REG G0204584
045850                                 TO WRK-CSV-EDIT-T2               G0204585
045860     END-IF.                                                      G0204586
045870     IF WRK-SUBSCRIPT-1 EQUAL 4                                   G0204587
045880        MOVE WETHSUM1-AVG-APPTEMP-DAYLT      OF WRK-DAYSUMRY-REG  G0204588
045890                                 TO WRK-CSV-EDIT-T2               G0204589
045900     END-IF.                                                      G0204590
045910     IF WRK-SUBSCRIPT-1 EQUAL 5                                   G0204591
045920        MOVE WETHSUM1-AVG-TEMP-80M-DAYLT      OF WRK-DAYSUMRY-REG G0204592
045930                                 TO WRK-CSV-EDIT-T2               G0204593
045940     END-IF.                                                      G0204594
045950     IF WRK-SUBSCRIPT-1 EQUAL 6                                   G0204595
045960        MOVE WETHSUM1-AVG-TEMP-120M-DAYLT      OF WRK-DAYSUMRY-REGG0204596
045970                                 TO WRK-CSV-EDIT-T2               G0204597
045980     END-IF.                                                      G0204598
045990     IF WRK-SUBSCRIPT-1 EQUAL 7                                   G0204599
046000        MOVE WETHSUM1-AVG-WIND-10M-DAYLT      OF WRK-DAYSUMRY-REG G0204600
046010                                 TO WRK-CSV-EDIT-T2               G0204601
046020     END-IF.                                                      G0204602
046030     IF WRK-SUBSCRIPT-1 EQUAL 8                                   G0204603
046040        MOVE WETHSUM1-AVG-WIND-80M-DAYLT      OF WRK-DAYSUMRY-REG G0204604
046050                                 TO WRK-CSV-EDIT-T2               G0204605
046060     END-IF.                                                      G0204606
046070     IF WRK-SUBSCRIPT-1 EQUAL 9                                   G0204607
046080        MOVE WETHSUM1-AVG-VISIB-DAYLT      OF WRK-DAYSUMRY-REG    G0204608
046090                                 TO WRK-CSV-EDIT-T2               G0204609
046100     END-IF.                                                      G0204610
046110     IF WRK-SUBSCRIPT-1 EQUAL 10                                  G0204611
046120        MOVE WETHSUM1-TOT-RAIN-DAYLT      OF WRK-DAYSUMRY-REG     G0204612
046130                                 TO WRK-CSV-EDIT-T2               G0204613
046140     END-IF.                                                      G0204614
046150     IF WRK-SUBSCRIPT-1 EQUAL 11                                  G0204615
046160        MOVE WETHSUM1-TOT-SHOWERS-DAYLT      OF WRK-DAYSUMRY-REG  G0204616
046170                                 TO WRK-CSV-EDIT-T2               G0204617
046180     END-IF.                                                      G0204618
046190     IF WRK-SUBSCRIPT-1 EQUAL 12                                  G0204619
046200        MOVE WETHSUM1-TOT-SNOWFALL-DAYLT      OF WRK-DAYSUMRY-REG G0204620
046210                                 TO WRK-CSV-EDIT-T2               G0204621
046220     END-IF.                                                      G0204622
046230     MOVE WRK-CSV-EDIT-T2        TO WRK-CSV-FIELD-IN.             G0204623
046240     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204624
046250*----------------------------------------------------------------*G0204625
046260 2220-99-EXIT.                   EXIT.                            G0204626
046270*----------------------------------------------------------------*G0204627
047200*----------------------------------------------------------------*G0204720
047300 2230-APPEND-CONVERTED-FIELDS     SECTION.                        G0204730
047400*----------------------------------------------------------------*G0204740
047500     MOVE WETHSUM1-WIND10M-MPS     OF WRK-DAYSUMRY-REG            G0204750
047600                                 TO WRK-CSV-EDIT-T1.              G0204760
047700     MOVE WRK-CSV-EDIT-T1        TO WRK-CSV-FIELD-IN.             G0204770
047800     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204780
047900                                                                  G0204790
048000     MOVE WETHSUM1-WIND80M-MPS     OF WRK-DAYSUMRY-REG            G0204800
048100                                 TO WRK-CSV-EDIT-T1.              G0204810
048200     MOVE WRK-CSV-EDIT-T1        TO WRK-CSV-FIELD-IN.             G0204820
048300     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204830
048400                                                                  G0204840
048500     MOVE WETHSUM1-TEMP2M-CELSIUS  OF WRK-DAYSUMRY-REG            G0204850
048600                                 TO WRK-CSV-EDIT-T1.              G0204860
048700     MOVE WRK-CSV-EDIT-T1        TO WRK-CSV-FIELD-IN.             G0204870
048800     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204880
048900                                                                  G0204890
049000     MOVE WETHSUM1-APPTEMP-CELSIUS  OF WRK-DAYSUMRY-REG           G0204900
049100                                 TO WRK-CSV-EDIT-T1.              G0204910
049200     MOVE WRK-CSV-EDIT-T1        TO WRK-CSV-FIELD-IN.             G0204920
049300     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204930
049400                                                                  G0204940
049500     MOVE WETHSUM1-TEMP80M-CELSIUS  OF WRK-DAYSUMRY-REG           G0204950
049600                                 TO WRK-CSV-EDIT-T1.              G0204960
049700     MOVE WRK-CSV-EDIT-T1        TO WRK-CSV-FIELD-IN.             G0204970
049800     PERFORM 2260-ESCAPE-AND-APPEND.                              G0204980
049900                                                                  G0204990
050000     MOVE WETHSUM1-TEMP120M-CELSIUS  OF WRK-DAYSUMRY-REG          G0205000
050100                                 TO WRK-CSV-EDIT-T1.              G0205010
050200     MOVE WRK-CSV-EDIT-T1        TO WRK-CSV-FIELD-IN.             G0205020
050300     PERFORM 2260-ESCAPE-AND-APPEND.                              G0205030
050400                                                                  G0205040
050500     MOVE WETHSUM1-SOIL0CM-CELSIUS  OF WRK-DAYSUMRY-REG           G0205050
050600                                 TO WRK-CSV-EDIT-T1.              G0205060
050700     MOVE WRK-CSV-EDIT-T1        TO WRK-CSV-FIELD-IN.             G0205070
050800     PERFORM 2260-ESCAPE-AND-APPEND.                              G0205080
050900                                                                  G0205090
051000     MOVE WETHSUM1-SOIL6CM-CELSIUS  OF WRK-DAYSUMRY-REG           G0205100
051100                                 TO WRK-CSV-EDIT-T1.              G0205110
051200     MOVE WRK-CSV-EDIT-T1        TO WRK-CSV-FIELD-IN.             G0205120
051300     PERFORM 2260-ESCAPE-AND-APPEND.                              G0205130
051400                                                                  G0205140
051500     MOVE WETHSUM1-RAIN-MM          OF WRK-DAYSUMRY-REG           G0205150
051600                                 TO WRK-CSV-EDIT-T2.              G0205160
051700     MOVE WRK-CSV-EDIT-T2        TO WRK-CSV-FIELD-IN.             G0205170
051800     PERFORM 2260-ESCAPE-AND-APPEND.                              G0205180
051900                                                                  G0205190
052000     MOVE WETHSUM1-SHOWERS-MM       OF WRK-DAYSUMRY-REG           G0205200
052100                                 TO WRK-CSV-EDIT-T2.              G0205210
052200     MOVE WRK-CSV-EDIT-T2        TO WRK-CSV-FIELD-IN.             G0205220
052300     PERFORM 2260-ESCAPE-AND-APPEND.                              G0205230
052400                                                                  G0205240
052500     MOVE WETHSUM1-SNOWFALL-MM      OF WRK-DAYSUMRY-REG           G0205250
052600                                 TO WRK-CSV-EDIT-T2.              G0205260
052700     MOVE WRK-CSV-EDIT-T2        TO WRK-CSV-FIELD-IN.             G0205270
052800     PERFORM 2260-ESCAPE-AND-APPEND.                              G0205280
052900                                                                  G0205290
053000     MOVE WETHSUM1-DAYLIGHT-HOURS    OF WRK-DAYSUMRY-REG          G0205300
053100                                 TO WRK-CSV-EDIT-T1.              G0205310
053200     MOVE WRK-CSV-EDIT-T1        TO WRK-CSV-FIELD-IN.             G0205320
053300     PERFORM 2260-ESCAPE-AND-APPEND.                              G0205330
053400*----------------------------------------------------------------*G0205340
053500 2230-99-EXIT.                   EXIT.                            G0205350
053600*----------------------------------------------------------------*G0205360
053700*----------------------------------------------------------------*G0205370
053800 2260-ESCAPE-AND-APPEND           SECTION.                        G0205380
053900*----------------------------------------------------------------*G0205390
054000*    BUILDS THE ESCAPED FIELD, THEN APPENDS IT PLUS A TRAILING  * G0205400
054100*    COMMA TO WRK-CSV-LINE AT THE CURRENT POINTER.              * G0205410
054200*----------------------------------------------------------------*G0205420
054300     PERFORM 2250-ESCAPE-ONE-FIELD.                               G0205430
054400                                                                  G0205440
054500     STRING WRK-CSV-FIELD-OUT ','  DELIMITED BY SPACE             G0205450
054600            INTO WRK-CSV-LINE                                     G0205460
054700            WITH POINTER WRK-CSV-PTR.                             G0205470
054800*----------------------------------------------------------------*G0205480
054900 2260-99-EXIT.                   EXIT.                            G0205490
055000*----------------------------------------------------------------*G0205500
055100*----------------------------------------------------------------*G0205510
055200 2270-ESCAPE-AND-APPEND-LAST      SECTION.                        G0205520
055300*----------------------------------------------------------------*G0205530
055400*    SAME AS 2260 BUT FOR THE FINAL COLUMN - NO TRAILING COMMA  * G0205540
055500*----------------------------------------------------------------*G0205550
055600     PERFORM 2250-ESCAPE-ONE-FIELD.                               G0205560
055700                                                                  G0205570
055800     STRING WRK-CSV-FIELD-OUT      DELIMITED BY SPACE             G0205580
055900            INTO WRK-CSV-LINE                                     G0205590
056000            WITH POINTER WRK-CSV-PTR.                             G0205600
056100*----------------------------------------------------------------*G0205610
056200 2270-99-EXIT.                   EXIT.                            G0205620
056300*----------------------------------------------------------------*G0205630
056400*----------------------------------------------------------------*G0205640
056500 2250-ESCAPE-ONE-FIELD            SECTION.                        G0205650
056520*----------------------------------------------------------------*G0205652
056540*    THE CSV QUOTE/ESCAPE RULE - A FIELD IS WRAPPED IN DOUBLE   * G0205654
056560*    QUOTES, WITH ANY EMBEDDED BACKSLASH OR QUOTE ESCAPED BY    * G0205656
056580*    A LEADING BACKSLASH, WHENEVER IT CONTAINS A COMMA, A       * G0205658
056600*    QUOTE OR A BACKSLASH.  NONE OF OUR OWN COLUMNS DO, BUT     * G0205660
056620*    THE RULE IS APPLIED TO EVERY COLUMN REGARDLESS - THE       * G0205662
056640*    OLD DOUBLED-QUOTE RULE WAS REPLACED - REQ CR-0057.         * G0205664
056660*----------------------------------------------------------------*G0205666
056680     MOVE ZERO                    TO WRK-CSV-QUOTE-COUNT          G0205668
056700                                      WRK-CSV-COMMA-COUNT         G0205670
056720                                      WRK-CSV-BACKSLASH-COUNT.    G0205672
056740     MOVE 'N'                     TO WRK-CSV-NEEDS-QUOTES.        G0205674
056760     MOVE SPACES                  TO WRK-CSV-FIELD-OUT.           G0205676
056780                                                                  G0205678
056800     INSPECT WRK-CSV-FIELD-IN     TALLYING WRK-CSV-QUOTE-COUNT    G0205680
056820                                   FOR ALL '"'.                   G0205682
056840     INSPECT WRK-CSV-FIELD-IN     TALLYING WRK-CSV-COMMA-COUNT    G0205684
056860                                   FOR ALL ','.                   G0205686
056880     INSPECT WRK-CSV-FIELD-IN     TALLYING WRK-CSV-BACKSLASH-COUNTG0205688
056900                                   FOR ALL '\'.                   G0205690
056920                                                                  G0205692
056940     IF WRK-CSV-QUOTE-COUNT       GREATER ZERO                    G0205694
056960        OR WRK-CSV-COMMA-COUNT    GREATER ZERO                    G0205696
056980        OR WRK-CSV-BACKSLASH-COUNT GREATER ZERO                   G0205698
057000        MOVE 'Y'                  TO WRK-CSV-NEEDS-QUOTES         G0205700
057020     END-IF.                                                      G0205702
057040                                                                  G0205704
057060     IF CSV-FLD-NEEDS-QUOTES                                      G0205706
057080        INSPECT WRK-CSV-FIELD-IN  REPLACING ALL '\' BY '\\'       G0205708
057100        INSPECT WRK-CSV-FIELD-IN  REPLACING ALL '"' BY '\"'       G0205710
057120        STRING '"' WRK-CSV-FIELD-IN '"'  DELIMITED BY SIZE        G0205712
057140               INTO WRK-CSV-FIELD-OUT                             G0205714
057160     ELSE                                                         G0205716
057180        MOVE WRK-CSV-FIELD-IN     TO WRK-CSV-FIELD-OUT            G0205718
057200     END-IF.                                                      G0205720
057220*----------------------------------------------------------------*G0205722
057240 2250-99-EXIT.                   EXIT.                            G0205724
059600*----------------------------------------------------------------*G0205960
059700*----------------------------------------------------------------*G0205970
059800 3000-FINALIZE                    SECTION.                        G0205980
059900*----------------------------------------------------------------*G0205990
060000     DISPLAY '***************************'.                       G0206000
060100     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.                       G0206010
060200     DISPLAY '***************************'.                       G0206020
060300     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.                G0206030
060400     DISPLAY '*VERB RUN........:' WRK-CSV-VERB '*'.               G0206040
060500     DISPLAY '*-------------------------*'.                       G0206050
060600     DISPLAY '*DAYSUMRY ROWS READ..:' WRK-DAYSUMRY-REGS-COUNTER.  G0206060
060700     DISPLAY '*WETHCSV ROWS WRITTEN:' WRK-WETHCSV-REGS-COUNTER.   G0206070
060800     DISPLAY '*-------------------------*'.                       G0206080
060900     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.           G0206090
061000     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.         G0206100
061100     DISPLAY '***************************'.                       G0206110
061200                                                                  G0206120
061300     MOVE WRK-DAYSUMRY-REGS-COUNTER  TO WRK-CSV-ROW-COUNT.        G0206130
061400*----------------------------------------------------------------*G0206140
061500 3000-99-EXIT.                   EXIT.                            G0206150
061600*----------------------------------------------------------------*G0206160
061700*----------------------------------------------------------------*G0206170
061800 8100-TEST-FS-DAYSUMRY            SECTION.                        G0206180
061900*----------------------------------------------------------------*G0206190
062000     IF WRK-FS-DAYSUMRY           NOT EQUAL ZEROS AND 10          G0206200
062100        MOVE WRK-FS-DAYSUMRY      TO WRK-ERROR-CODE               G0206210
062200        PERFORM 9999-CALL-ABEND-PGM                               G0206220
062300     END-IF.                                                      G0206230
062400*----------------------------------------------------------------*G0206240
062500 8100-99-EXIT.                   EXIT.                            G0206250
062600*----------------------------------------------------------------*G0206260
062700*----------------------------------------------------------------*G0206270
062800 8200-TEST-FS-WETHCSV             SECTION.                        G0206280
062900*----------------------------------------------------------------*G0206290
063000     IF WRK-FS-WETHCSV            NOT EQUAL ZEROS                 G0206300
063100        MOVE WRK-FS-WETHCSV       TO WRK-ERROR-CODE               G0206310
063200        PERFORM 9999-CALL-ABEND-PGM                               G0206320
063300     END-IF.                                                      G0206330
063400*----------------------------------------------------------------*G0206340
063500 8200-99-EXIT.                   EXIT.                            G0206350
063600*----------------------------------------------------------------*G0206360
063700*----------------------------------------------------------------*G0206370
063800 8500-VERIFY-CSV-EXISTS           SECTION.                        G0206380
063900*----------------------------------------------------------------*G0206390
064000     CALL 'CBL_CHECK_FILE_EXIST'  USING WRK-CSV-DEFAULT-PATH      G0206400
064100                                         WRK-CBL-FILE-INFO        G0206410
064200                                   RETURNING WRK-CBL-RETURN-CODE. G0206420
064300                                                                  G0206430
064400     IF WRK-CBL-RETURN-CODE       EQUAL ZERO                      G0206440
064500        MOVE 'Y'                  TO WRK-CSV-EXISTS-FLAG          G0206450
064600     ELSE                                                         G0206460
064700        MOVE 'N'                  TO WRK-CSV-EXISTS-FLAG          G0206470
064800     END-IF.                                                      G0206480
064900*----------------------------------------------------------------*G0206490
065000 8500-99-EXIT.                   EXIT.                            G0206500
065100*----------------------------------------------------------------*G0206510
065200*----------------------------------------------------------------*G0206520
065300 8600-REPORT-CSV-STATS            SECTION.                        G0206530
065400*----------------------------------------------------------------*G0206540
065500     CALL 'CBL_CHECK_FILE_EXIST'  USING WRK-CSV-DEFAULT-PATH      G0206550
065600                                         WRK-CBL-FILE-INFO        G0206560
065700                                   RETURNING WRK-CBL-RETURN-CODE. G0206570
065800                                                                  G0206580
065900     IF WRK-CBL-RETURN-CODE       EQUAL ZERO                      G0206590
066000        MOVE 'Y'                  TO WRK-CSV-EXISTS-FLAG          G0206600
066100        MOVE WRK-CBL-FILE-SIZE    TO WRK-CSV-BYTE-SIZE            G0206610
066150        MOVE WRK-CBL-FILE-DATE    TO WRK-CSV-LAST-MOD-DATE        G0206615
066170        MOVE WRK-CBL-FILE-TIME    TO WRK-CSV-LAST-MOD-TIME        G0206617
066200     ELSE                                                         G0206620
066300        MOVE 'N'                  TO WRK-CSV-EXISTS-FLAG          G0206630
066400        MOVE ZERO                 TO WRK-CSV-BYTE-SIZE            G0206640
066450        MOVE SPACES               TO WRK-CSV-LAST-MODIFIED        G0206645
066500     END-IF.                                                      G0206650
066600                                                                  G0206660
066610*    ROW COUNT COMES FROM WETHCSV ITSELF, NOT FROM DAYSUMRY -     G0206661
066620*    REQ CR-0054.                                                 G0206662
066630     MOVE ZERO                    TO WRK-CSV-ROW-COUNT.           G0206663
066640                                                                  G0206664
066650     IF CSV-FILE-EXISTS                                           G0206665
066660        MOVE ZERO                 TO WRK-WETHCSV-REGS-COUNTER     G0206666
066670        MOVE SPACES               TO WRK-WETHCSV-READ-EOF         G0206667
066680        OPEN INPUT WETHCSV                                        G0206668
066700        MOVE 'OPEN FILE WETHCSV FOR ROW COUNT'                    G0206670
066800                                  TO WRK-ERROR-MSG.               G0206680
066900        PERFORM 8210-TEST-FS-WETHCSV-READ.                        G0206690
067000                                                                  G0206700
067100        PERFORM 8620-COUNT-ONE-CSV-ROW.                           G0206710
067200        PERFORM 8620-COUNT-ONE-CSV-ROW  UNTIL WRK-WETHCSV-READ-EOFG0206720
067300                                    EQUAL 'END'.                  G0206730
067400                                                                  G0206740
067500        CLOSE WETHCSV.                                            G0206750
067600                                                                  G0206760
067650        IF WRK-WETHCSV-REGS-COUNTER GREATER ZERO                  G0206765
067660           SUBTRACT 1               FROM WRK-WETHCSV-REGS-COUNTER G0206766
067670                                    GIVING WRK-CSV-ROW-COUNT      G0206767
067680        END-IF                                                    G0206768
067700     END-IF.                                                      G0206770
067900*----------------------------------------------------------------*G0206790
068000 8600-99-EXIT.                   EXIT.                            G0206800
068100*----------------------------------------------------------------*G0206810
068200*----------------------------------------------------------------*G0206820
069000 8700-DELETE-CSV                   SECTION.                       G0206900
069100*----------------------------------------------------------------*G0206910
069200     CALL 'CBL_DELETE_FILE'        USING WRK-CSV-DEFAULT-PATH     G0206920
069300                                    RETURNING WRK-CBL-RETURN-CODE.G0206930
069400                                                                  G0206940
069500     MOVE WRK-CBL-RETURN-CODE      TO WRK-CSV-RETURN-CODE.        G0206950
069600*----------------------------------------------------------------*G0206960
069700 8700-99-EXIT.                   EXIT.                            G0206970
069800*----------------------------------------------------------------*G0206980
069900*----------------------------------------------------------------*G0206990
070000 9000-GET-DATE-TIME                SECTION.                       G0207000
070100*----------------------------------------------------------------*G0207010
070200     ACCEPT WRK-SYSTEM-DATE        FROM DATE.                     G0207020
070300     MOVE YY                       TO YYYY-FORMATTED.             G0207030
070400     MOVE MM                       TO MM-FORMATTED.               G0207040
070500     MOVE DD                       TO DD-FORMATTED.               G0207050
070600     ADD 2000                      TO YYYY-FORMATTED.             G0207060
070700                                                                  G0207070
070800     ACCEPT WRK-SYSTEM-TIME        FROM TIME.                     G0207080
070900     MOVE HOUR                     TO HOUR-FORMATTED.             G0207090
071000     MOVE MINUTE                   TO MINUTE-FORMATTED.           G0207100
071100     MOVE SECOND                   TO SECOND-FORMATTED.           G0207110
071200*----------------------------------------------------------------*G0207120
071300 9000-99-EXIT.                   EXIT.                            G0207130
071400*----------------------------------------------------------------*G0207140
071500*----------------------------------------------------------------*G0207150
071600 9999-CALL-ABEND-PGM               SECTION.                       G0207160
071700*----------------------------------------------------------------*G0207170
071800     MOVE WRK-DATE-FORMATTED        TO WRK-ERROR-DATE.            G0207180
071900     MOVE WRK-TIME-FORMATTED        TO WRK-ERROR-TIME.            G0207190
072000     CALL WRK-ABEND-PGM             USING WRK-ERROR-LOG.          G0207200
072100*----------------------------------------------------------------*G0207210
072200 9999-99-EXIT.                   EXIT.                            G0207220
072300*----------------------------------------------------------------*G0207230
072400*----------------------------------------------------------------*G0207240
072410 8210-TEST-FS-WETHCSV-READ       SECTION.                         G0207241
072420*----------------------------------------------------------------*G0207242
072430*    SEPARATE FROM 8200 - A READ AGAINST WETHCSV DURING THE    *  G0207243
072440*    STATS VERB ROW COUNT LEGITIMATELY HITS EOF (STATUS 10),   *  G0207244
072450*    THE WRITE PATH NEVER SHOULD - REQ CR-0054.                *  G0207245
072460*----------------------------------------------------------------*G0207246
072470     IF WRK-FS-WETHCSV         NOT EQUAL ZEROS AND 10             G0207247
072480        MOVE WRK-FS-WETHCSV    TO WRK-ERROR-CODE                  G0207248
072490        PERFORM 9999-CALL-ABEND-PGM                               G0207249
072500     END-IF.                                                      G0207250
072510*----------------------------------------------------------------*G0207251
072520 8210-99-EXIT.                   EXIT.                            G0207252
072530*----------------------------------------------------------------*G0207253
072540*----------------------------------------------------------------*G0207254
072550 8620-COUNT-ONE-CSV-ROW          SECTION.                         G0207255
072560*----------------------------------------------------------------*G0207256
072570*    READS ONE WETHCSV ROW FOR THE STATS VERB - EOF SETS       *  G0207257
072580*    WRK-WETHCSV-READ-EOF, SAME HABIT AS 2105-READ-DAYSUMRY.   *  G0207258
072590*----------------------------------------------------------------*G0207259
072600     READ WETHCSV              INTO WRK-CSV-LINE.                 G0207260
072610     PERFORM 8210-TEST-FS-WETHCSV-READ.                           G0207261
072620     IF WRK-FS-WETHCSV         EQUAL 10                           G0207262
072630        MOVE 'END'             TO WRK-WETHCSV-READ-EOF            G0207263
072640     ELSE                                                         G0207264
072650        ADD 1                  TO WRK-WETHCSV-REGS-COUNTER        G0207265
072660     END-IF.                                                      G0207266
072670*----------------------------------------------------------------*G0207267
072680 8620-99-EXIT.                   EXIT.                            G0207268
072700*----------------------------------------------------------------*G0207270
072710*----------------------------------------------------------------*G0207271
072720 8800-VERIFY-CSV-WRITABLE        SECTION.                         G0207272
072730*----------------------------------------------------------------*G0207273
072740*    PROBES WRITABILITY BY ATTEMPTING AN OPEN EXTEND - CREATES *  G0207274
072750*    THE FILE IF IT IS NOT THERE YET, APPENDS ZERO BYTES IF IT *  G0207275
072760*    ALREADY IS, SO AN EXISTING EXPORT IS NEVER DISTURBED BY   *  G0207276
072770*    THE PROBE ITSELF - REQ CR-0056.                           *  G0207277
072780*----------------------------------------------------------------*G0207278
072790     OPEN EXTEND WETHCSV.                                         G0207279
072800                                                                  G0207280
072810     IF WRK-FS-WETHCSV            EQUAL ZEROS                     G0207281
072820        MOVE 'Y'                  TO WRK-CSV-WRITABLE-FLAG        G0207282
072830        CLOSE WETHCSV                                             G0207283
072840     ELSE                                                         G0207284
072850        MOVE 'N'                  TO WRK-CSV-WRITABLE-FLAG        G0207285
072860     END-IF.                                                      G0207286
072870*----------------------------------------------------------------*G0207287
072880 8800-99-EXIT.                   EXIT.                            G0207288
